000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADSMEM-COB.
000300 AUTHOR.        J. M. KRUEGER.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  30/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADSMEM-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 11 DE 12 (ULTIMO PASSO DE CARGA): VINCULOS DE TURMA     *
001300*  (SECTION MEMBERSHIPS) A PARTIR DE SECTIONMEMBERSHIPS.CSV.    *
001400*  LINHA CUJA TURMA NAO ESTIVER CORRENTE E IGNORADA.  SE A       *
001500*  TURMA AINDA NAO TIVER ENROLLMENT SET, UM E CRIADO NA HORA     *
001600*  (EID = EID DA TURMA + '_ES') E LIGADO A TURMA.  PAPEL         *
001700*  'INSTRUCTOR' REGISTRA O USUARIO COMO INSTRUTOR OFICIAL DO     *
001800*  ENROLLMENT SET (VIA MATRICULA STATUS='INSTRUCTOR');  PAPEL    *
001900*  'STUDENT' TAMBEM GRAVA UMA MATRICULA NORMAL, SUBSTITUINDO O   *
002000*  PLACEHOLDER DE CREDITO DA LINHA PELO CREDITO DEFAULT DO       *
002100*  ENROLLMENT SET.  O VINCULO DE TURMA EM SI SEMPRE CONTA COMO   *
002200*  UPDATE.  AO FINAL, SALVO RUNCTL-IGNORE-REMOCAO='S', TODO      *
002300*  VINCULO CUJO LOG NAO FOI CARIMBADO NESTE RODADA E REMOVIDO -  *
002400*  JUNTO COM A MATRICULA ASSOCIADA, SE HOUVER.                   *
002500*-----------------------------------------------------------------
002600*  HISTORICO DE ALTERACOES
002700*  DATA        PROGR   CHAMADO    DESCRICAO
002800*  30/06/1993  JMK     CH-0201    VERSAO INICIAL (SO VINCULO).    CH-0201
002900*  14/02/1994  JMK     CH-0233    CRIACAO AUTOMATICA DO           CH-0233
003000*                                 ENROLLMENT SET DA TURMA E       CH-0233
003100*                                 MATRICULA DE ALUNO/INSTRUTOR.   CH-0233
003200*  05/08/1999  RCS     CH-0402    INCLUIDA REMOCAO POR AUSENCIA   CH-0402
003300*                                 NO FEED VIA MEMBERSHIP-LOG.     CH-0402
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SMEM-IN           ASSIGN TO DISK
004200                               ORGANIZATION LINE SEQUENTIAL
004300                               FILE STATUS STATUS-SMEMIN.
004400     SELECT SECTMEM-MASTER    ASSIGN TO DISK
004500                               ORGANIZATION INDEXED
004600                               ACCESS MODE DYNAMIC
004700                               RECORD KEY CHAVE-TURMAMEM
004800                               FILE STATUS STATUS-TURMAMEM.
004900     SELECT SECTION-MASTER    ASSIGN TO DISK
005000                               ORGANIZATION INDEXED
005100                               ACCESS MODE DYNAMIC
005200                               RECORD KEY CHAVE-TURMA
005300                               FILE STATUS STATUS-TURMA.
005400     SELECT ENROLLSET-MASTER  ASSIGN TO DISK
005500                               ORGANIZATION INDEXED
005600                               ACCESS MODE DYNAMIC
005700                               RECORD KEY CHAVE-MATRSET
005800                               FILE STATUS STATUS-MATRSET.
005900     SELECT ENROLLMENT-MASTER ASSIGN TO DISK
006000                               ORGANIZATION INDEXED
006100                               ACCESS MODE DYNAMIC
006200                               RECORD KEY CHAVE-MATRICULA
006300                               FILE STATUS STATUS-MATRICULA.
006400     SELECT MEMBERSHIP-LOG    ASSIGN TO DISK
006500                               ORGANIZATION INDEXED
006600                               ACCESS MODE DYNAMIC
006700                               RECORD KEY CHAVE-MBRLOG
006800                               FILE STATUS STATUS-MBRLOG.
006900     SELECT RUNCTL-MASTER     ASSIGN TO DISK
007000                               ORGANIZATION INDEXED
007100                               ACCESS MODE DYNAMIC
007200                               RECORD KEY CHAVE-RUNCTL
007300                               FILE STATUS STATUS-RUNCTL.
007400     SELECT CORRENTE-MASTER   ASSIGN TO DISK
007500                               ORGANIZATION INDEXED
007600                               ACCESS MODE DYNAMIC
007700                               RECORD KEY CHAVE-CORRENTE
007800                               FILE STATUS STATUS-CORRENTE.
007900     SELECT COUNTERS-MASTER   ASSIGN TO DISK
008000                               ORGANIZATION INDEXED
008100                               ACCESS MODE DYNAMIC
008200                               RECORD KEY CHAVE-COUNTERS
008300                               FILE STATUS STATUS-COUNTERS.
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SMEM-IN
008700     LABEL RECORD STANDARD
008800     VALUE OF FILE-ID 'SECTMEM.CSV'
008900     RECORD CONTAINS 400 CHARACTERS.
009000 01  REG-SMEM-IN                       PIC X(400).
009100     COPY SECTCOPY.
009200     COPY ESETCOPY.
009300     COPY MBRCOPY.
009400     COPY WSCOMUM.
009500     COPY RPTCOPY.
009600 WORKING-STORAGE SECTION.
009700 01  STATUS-SMEMIN            PIC X(02) VALUE SPACES.
009800 01  STATUS-TURMAMEM          PIC X(02) VALUE SPACES.
009900 01  STATUS-TURMA             PIC X(02) VALUE SPACES.
010000 01  STATUS-MATRSET           PIC X(02) VALUE SPACES.
010100 01  STATUS-MATRICULA         PIC X(02) VALUE SPACES.
010200 01  STATUS-MBRLOG            PIC X(02) VALUE SPACES.
010300 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
010400 01  STATUS-CORRENTE          PIC X(02) VALUE SPACES.
010500 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
010600 01  WS-PAPEIS-CONFIGURADOS.
010700     05  WS-PAPEL-INSTRUTOR   PIC X(20) VALUE 'INSTRUCTOR'.
010800     05  WS-PAPEL-ALUNO       PIC X(20) VALUE 'STUDENT'.
010900     05  WS-CREDITO-PLACEHOLD PIC X(20) VALUE '0'.
011000 01  WS-CHAVES-DE-CONTROLE.
011100     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
011200         88  WS-FIM-ARQUIVO       VALUE 'S'.
011300     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
011400         88  WS-ARQ-AUSENTE       VALUE 'S'.
011500     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
011600         88  WS-LINHA-VALIDA      VALUE 'S'.
011700     05  WS-TURMA-CORRENTE-SW PIC X(01) VALUE 'N'.
011800         88  WS-TURMA-CORRENTE     VALUE 'S'.
011900     05  WS-SMEM-NOVO-SW      PIC X(01) VALUE 'N'.
012000         88  WS-SMEM-E-NOVO       VALUE 'S'.
012100     05  WS-MATRIC-NOVA-SW    PIC X(01) VALUE 'N'.
012200         88  WS-MATRIC-E-NOVA     VALUE 'S'.
012300 01  WS-CONTADORES.
012400     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
012500     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
012600     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
012700     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
012800     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
012900 01  WS-CAMPOS-CSV.
013000     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
013100     05  WS-F1                PIC X(20) VALUE SPACES.
013200     05  WS-F2                PIC X(20) VALUE SPACES.
013300     05  WS-F3                PIC X(20) VALUE SPACES.
013400     05  WS-F4                PIC X(20) VALUE SPACES.
013500     05  WS-F5                PIC X(20) VALUE SPACES.
013600     05  WS-F5-R REDEFINES WS-F5.
013700         10  WS-F5-INT        PIC 9(02).
013800         10  FILLER           PIC X.
013900         10  WS-F5-DEC        PIC 9(01).
014000         10  FILLER           PIC X(16).
014100     05  WS-F6                PIC X(20) VALUE SPACES.
014200 01  WS-RELOGIO.
014300     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
014400     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
014500     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
014600         10  WS-HI-HH         PIC 9(02).
014700         10  WS-HI-MM         PIC 9(02).
014800         10  WS-HI-SS         PIC 9(02).
014900         10  WS-HI-CC         PIC 9(02).
015000     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
015100         10  WS-HF-HH         PIC 9(02).
015200         10  WS-HF-MM         PIC 9(02).
015300         10  WS-HF-SS         PIC 9(02).
015400         10  WS-HF-CC         PIC 9(02).
015500     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
015600     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
015700 PROCEDURE DIVISION.
015800 0000-PRINCIPAL.
015900     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
016000     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
016100     IF WS-ARQ-AUSENTE
016200        GO TO 8000-ENCERRA.
016300     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
016400         UNTIL WS-FIM-ARQUIVO.
016500     PERFORM 3000-PROCESS      THRU 3000-SAIDA.
016600     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
016700     PERFORM 5000-AFTER        THRU 5000-SAIDA.
016800     GO TO 9000-ENCADEIA.
016900 0100-BEFORE.
017000     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
017100                   WS-CT-UPDATES WS-CT-DELETES.
017200     ACCEPT WS-HORA-INICIO FROM TIME.
017300 0100-SAIDA.
017400     EXIT.
017500 1000-OPEN-FILES.
017600     OPEN I-O RUNCTL-MASTER.
017700     MOVE '01' TO CHAVE-RUNCTL.
017800     READ RUNCTL-MASTER INVALID KEY
017900          DISPLAY 'CADSMEM: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
018000     MOVE RUNCTL-IGNORE-SESSAO   TO WS-IGNORE-MISSING-SESSIONS.
018100     MOVE RUNCTL-IGNORE-REMOCAO  TO WS-IGNORE-MEMBER-REMOVALS.
018200     MOVE RUNCTL-INPUT-TIME      TO WS-BATCH-INPUT-TIME.
018300     OPEN I-O SECTMEM-MASTER.
018400     OPEN I-O SECTION-MASTER.
018500     OPEN I-O ENROLLSET-MASTER.
018600     OPEN I-O ENROLLMENT-MASTER.
018700     OPEN I-O MEMBERSHIP-LOG.
018800     OPEN I-O CORRENTE-MASTER.
018900     OPEN I-O COUNTERS-MASTER.
019000     OPEN INPUT SMEM-IN.
019100     IF STATUS-SMEMIN = '35'
019200        DISPLAY 'CADSMEM: SECTIONMEMBERSHIPS.CSV NAO '
019300                'ENCONTRADO - PASSO IGNORADO'
019400        SET WS-ARQ-AUSENTE TO TRUE
019500        GO TO 1000-SAIDA.
019600     IF STATUS-SMEMIN NOT = '00'
019700        DISPLAY 'CADSMEM: ERRO ' STATUS-SMEMIN
019800                ' AO ABRIR SECTIONMEMBERSHIPS.CSV'
019900        SET WS-BATCH-HAS-FAILED TO TRUE
020000        MOVE 'SECTIONMEM' TO WS-BATCH-FAILED-AT-STEP
020100        SET WS-ARQ-AUSENTE TO TRUE.
020200 1000-SAIDA.
020300     EXIT.
020400 2000-LER-LINHA.
020500     READ SMEM-IN INTO REG-SMEM-IN
020600          AT END
020700             SET WS-FIM-ARQUIVO TO TRUE
020800             GO TO 2000-SAIDA.
020900     ADD 1 TO WS-CT-LINHAS.
021000     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
021100     IF NOT WS-LINHA-VALIDA
021200        ADD 1 TO WS-CT-ERROS
021300        GO TO 2000-SAIDA.
021400     PERFORM 2150-CONFERE-TURMA THRU 2150-SAIDA.
021500     IF NOT WS-TURMA-CORRENTE
021600        GO TO 2000-SAIDA.
021700     MOVE WS-F1 TO TURMA-EID.
021800     READ SECTION-MASTER INVALID KEY
021900          DISPLAY 'CADSMEM: TURMA ' WS-F1 ' INEXISTENTE'
022000          ADD 1 TO WS-CT-ERROS
022100          GO TO 2000-SAIDA.
022200     PERFORM 2170-CONFERE-MATRSET THRU 2170-SAIDA.
022300     PERFORM 2200-APLICAR-LINHA   THRU 2200-SAIDA.
022400 2000-SAIDA.
022500     EXIT.
022600 2100-VALIDAR-LINHA.
022700     SET WS-LINHA-VALIDA TO TRUE.
022800     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6.
022900     MOVE ZERO   TO WS-QTD-CAMPOS.
023000     UNSTRING REG-SMEM-IN DELIMITED BY ','
023100         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6
023200         TALLYING IN WS-QTD-CAMPOS.
023300     IF WS-QTD-CAMPOS < 4
023400        SET WS-LINHA-VALIDA TO FALSE
023500        GO TO 2100-SAIDA.
023600     IF WS-F1 = SPACES OR WS-F2 = SPACES OR WS-F3 = SPACES
023700        SET WS-LINHA-VALIDA TO FALSE.
023800 2100-SAIDA.
023900     EXIT.
024000 2150-CONFERE-TURMA.
024100     SET WS-TURMA-CORRENTE TO TRUE.
024200     IF NOT IGNORE-MISSING-SESSIONS
024300        GO TO 2150-SAIDA.
024400     MOVE 'TURMA' TO CORRENTE-TIPO.
024500     MOVE WS-F1   TO CORRENTE-EID.
024600     READ CORRENTE-MASTER INVALID KEY
024700          SET WS-TURMA-CORRENTE TO FALSE.
024800 2150-SAIDA.
024900     EXIT.
025000*-----------------------------------------------------------------
025100*  2170-CONFERE-MATRSET - SE A TURMA AINDA NAO TEM ENROLLMENT SET
025200*  LIGADO, CRIA UM NA HORA (EID = EID DA TURMA + '_ES') E GRAVA O
025300*  VINCULO NA TURMA.
025400*-----------------------------------------------------------------
025500 2170-CONFERE-MATRSET.
025600     IF TURMA-MATRSET-EID NOT = SPACES
025700        GO TO 2170-SAIDA.
025800     STRING TURMA-EID DELIMITED BY SPACE
025900            '_ES'     DELIMITED BY SIZE
026000            INTO ESET-EID.
026100     MOVE ESET-EID     TO TURMA-MATRSET-EID.
026200     REWRITE REG-TURMA.
026300     MOVE TURMA-TITULO    TO ESET-TITULO.
026400     MOVE TURMA-DESCRICAO TO ESET-DESCRICAO.
026500     MOVE TURMA-CATEGORIA TO ESET-CATEGORIA.
026600     MOVE TURMA-COFF-EID  TO ESET-COFF-EID.
026700     MOVE ZERO            TO ESET-CREDITOS-DEFAULT.
026800     WRITE REG-MATRSET
026900           INVALID KEY REWRITE REG-MATRSET.
027000 2170-SAIDA.
027100     EXIT.
027200 2200-APLICAR-LINHA.
027300     SET WS-SMEM-E-NOVO TO FALSE.
027400     MOVE WS-F1 TO TURMAMEM-CONTAINER-EID.
027500     MOVE WS-F2 TO TURMAMEM-USER-EID.
027600     READ SECTMEM-MASTER INVALID KEY
027700          SET WS-SMEM-E-NOVO TO TRUE.
027800     MOVE WS-F3    TO TURMAMEM-PAPEL.
027900     MOVE 'ACTIVE' TO TURMAMEM-STATUS.
028000     MOVE ZERO     TO TURMAMEM-CREDITOS.
028100     IF WS-QTD-CAMPOS > 4 AND WS-F5 NOT = SPACES
028200        MOVE WS-F5-INT TO TURMAMEM-CREDITOS
028300        MOVE WS-F5-DEC TO TURMAMEM-CREDITOS (3:1).
028400     MOVE SPACES TO TURMAMEM-ESQUEMA-NOTA.
028500     IF WS-QTD-CAMPOS > 5
028600        MOVE WS-F6 TO TURMAMEM-ESQUEMA-NOTA.
028700*    VINCULO DE MEMBERSHIP SEMPRE CONTA COMO UPDATE.
028800     IF WS-SMEM-E-NOVO
028900        WRITE REG-TURMAMEM
029000     ELSE
029100        REWRITE REG-TURMAMEM.
029200     ADD 1 TO WS-CT-UPDATES.
029300     IF WS-F3 = WS-PAPEL-INSTRUTOR
029400        PERFORM 2210-REGISTRA-INSTRUTOR THRU 2210-SAIDA.
029500     IF WS-F3 = WS-PAPEL-ALUNO
029600        PERFORM 2220-REGISTRA-MATRICULA THRU 2220-SAIDA.
029700     IF IGNORE-MEMBER-REMOVALS
029800        GO TO 2200-SAIDA.
029900     MOVE WS-F2      TO MBRLOG-USER-EID.
030000     MOVE WS-F1      TO MBRLOG-CONTAINER-EID.
030100     MOVE 'SECTION'  TO MBRLOG-MODO.
030200     READ MEMBERSHIP-LOG INVALID KEY
030300          MOVE WS-F3 TO MBRLOG-PAPEL
030400          MOVE WS-BATCH-INPUT-TIME TO MBRLOG-INPUT-TIME
030500          WRITE REG-MBRLOG
030600          GO TO 2200-SAIDA.
030700     MOVE WS-F3 TO MBRLOG-PAPEL.
030800     MOVE WS-BATCH-INPUT-TIME TO MBRLOG-INPUT-TIME.
030900     REWRITE REG-MBRLOG.
031000 2200-SAIDA.
031100     EXIT.
031200*-----------------------------------------------------------------
031300*  2210-REGISTRA-INSTRUTOR - MATRICULA "FANTASMA" COM STATUS
031400*  'INSTRUCTOR' - REGISTRA O USUARIO COMO INSTRUTOR OFICIAL DO
031500*  ENROLLMENT SET DA TURMA (NAO ENTRA NA CONTAGEM DE ALUNOS).
031600*-----------------------------------------------------------------
031700 2210-REGISTRA-INSTRUTOR.
031800     MOVE TURMA-MATRSET-EID TO MATRIC-ESET-EID.
031900     MOVE WS-F2             TO MATRIC-USER-EID.
032000     READ ENROLLMENT-MASTER INVALID KEY
032100          SET WS-MATRIC-E-NOVA TO TRUE.
032200     MOVE 'INSTRUCTOR' TO MATRIC-STATUS.
032300     MOVE ZERO         TO MATRIC-CREDITOS.
032400     MOVE SPACES       TO MATRIC-ESQUEMA-NOTA.
032500     IF WS-MATRIC-E-NOVA
032600        WRITE REG-MATRICULA
032700        SET WS-MATRIC-E-NOVA TO FALSE
032800     ELSE
032900        REWRITE REG-MATRICULA.
033000 2210-SAIDA.
033100     EXIT.
033200*-----------------------------------------------------------------
033300*  2220-REGISTRA-MATRICULA - PAPEL ALUNO TAMBEM GRAVA MATRICULA
033400*  NORMAL.  SE O CREDITO DA LINHA FOR O PLACEHOLDER (OU VAZIO),
033500*  USA O CREDITO DEFAULT DO ENROLLMENT SET DA TURMA.
033600*-----------------------------------------------------------------
033700 2220-REGISTRA-MATRICULA.
033800     MOVE TURMA-MATRSET-EID TO MATRIC-ESET-EID.
033900     MOVE WS-F2             TO MATRIC-USER-EID.
034000     READ ENROLLMENT-MASTER INVALID KEY
034100          SET WS-MATRIC-E-NOVA TO TRUE.
034200     MOVE 'ACTIVE' TO MATRIC-STATUS.
034300     MOVE TURMAMEM-CREDITOS TO MATRIC-CREDITOS.
034400     IF WS-F5 = SPACES OR WS-F5 = WS-CREDITO-PLACEHOLD
034500        MOVE TURMA-MATRSET-EID TO ESET-EID
034600        READ ENROLLSET-MASTER INVALID KEY
034700             MOVE ZERO TO ESET-CREDITOS-DEFAULT
034800        MOVE ESET-CREDITOS-DEFAULT TO MATRIC-CREDITOS.
034900     MOVE WS-F6 TO MATRIC-ESQUEMA-NOTA.
035000     IF WS-MATRIC-E-NOVA
035100        WRITE REG-MATRICULA
035200        SET WS-MATRIC-E-NOVA TO FALSE
035300     ELSE
035400        REWRITE REG-MATRICULA.
035500 2220-SAIDA.
035600     EXIT.
035700*-----------------------------------------------------------------
035800*  3000-PROCESS - REMOCAO DE VINCULO DE TURMA CUJO LOG NAO FOI
035900*  CARIMBADO NESTE RODADA (SAIU DO FEED).  REMOVE JUNTO A
036000*  MATRICULA ASSOCIADA NO ENROLLMENT SET DA TURMA, SE HOUVER.
036100*-----------------------------------------------------------------
036200 3000-PROCESS.
036300     IF IGNORE-MEMBER-REMOVALS
036400        GO TO 3000-SAIDA.
036500     MOVE LOW-VALUES TO MBRLOG-USER-EID MBRLOG-CONTAINER-EID.
036600     MOVE 'SECTION'  TO MBRLOG-MODO.
036700     START MEMBERSHIP-LOG KEY NOT < CHAVE-MBRLOG
036800           INVALID KEY GO TO 3000-SAIDA.
036900 3010-LOOP-LOG.
037000     READ MEMBERSHIP-LOG NEXT RECORD
037100          AT END GO TO 3000-SAIDA.
037200     IF MBRLOG-MODO NOT = 'SECTION'
037300        GO TO 3010-LOOP-LOG.
037400     IF MBRLOG-INPUT-TIME = WS-BATCH-INPUT-TIME
037500        GO TO 3010-LOOP-LOG.
037600     IF IGNORE-MISSING-SESSIONS
037700        MOVE 'TURMA' TO CORRENTE-TIPO
037800        MOVE MBRLOG-CONTAINER-EID TO CORRENTE-EID
037900        READ CORRENTE-MASTER INVALID KEY
038000             GO TO 3010-LOOP-LOG.
038100     MOVE MBRLOG-CONTAINER-EID TO TURMAMEM-CONTAINER-EID.
038200     MOVE MBRLOG-USER-EID      TO TURMAMEM-USER-EID.
038300     READ SECTMEM-MASTER INVALID KEY GO TO 3010-LOOP-LOG.
038400     DELETE SECTMEM-MASTER RECORD.
038500     DELETE MEMBERSHIP-LOG RECORD.
038600     ADD 1 TO WS-CT-DELETES.
038700     MOVE MBRLOG-CONTAINER-EID TO TURMA-EID.
038800     READ SECTION-MASTER INVALID KEY GO TO 3010-LOOP-LOG.
038900     IF TURMA-MATRSET-EID = SPACES
039000        GO TO 3010-LOOP-LOG.
039100     MOVE TURMA-MATRSET-EID TO MATRIC-ESET-EID.
039200     MOVE MBRLOG-USER-EID   TO MATRIC-USER-EID.
039300     READ ENROLLMENT-MASTER INVALID KEY GO TO 3010-LOOP-LOG.
039400     DELETE ENROLLMENT-MASTER RECORD.
039500     GO TO 3010-LOOP-LOG.
039600 3000-SAIDA.
039700     EXIT.
039800 4000-CLEAN-UP.
039900     CLOSE SMEM-IN SECTMEM-MASTER SECTION-MASTER ENROLLSET-MASTER
040000           ENROLLMENT-MASTER MEMBERSHIP-LOG.
040100 4000-SAIDA.
040200     EXIT.
040300 5000-AFTER.
040400     ACCEPT WS-HORA-FIM FROM TIME.
040500     COMPUTE WS-SEG-INICIO =
040600         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
040700     COMPUTE WS-SEG-FIM =
040800         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
040900     MOVE 'SECTIONMEMBERSHIP' TO CTR-HANDLER-NOME.
041000     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
041100     MOVE WS-CT-ERROS    TO CTR-ERROS.
041200     MOVE WS-CT-ADDS     TO CTR-ADDS.
041300     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
041400     MOVE WS-CT-DELETES  TO CTR-DELETES.
041500     IF WS-SEG-FIM >= WS-SEG-INICIO
041600        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
041700     ELSE
041800        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
041900                               WS-SEG-INICIO.
042000     WRITE REG-COUNTERS
042100           INVALID KEY REWRITE REG-COUNTERS.
042200     IF WS-BATCH-HAS-FAILED
042300        MOVE 'S' TO RUNCTL-FALHOU-SW
042400        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
042500        REWRITE REG-RUNCTL.
042600     CLOSE RUNCTL-MASTER CORRENTE-MASTER COUNTERS-MASTER.
042700     DISPLAY 'SECTIONMEMBERSHIP LINES=' WS-CT-LINHAS
042800             ' ERRORS=' WS-CT-ERROS
042900             ' ADDS='   WS-CT-ADDS
043000             ' UPDATES=' WS-CT-UPDATES
043100             ' DELETES=' WS-CT-DELETES.
043200 5000-SAIDA.
043300     EXIT.
043400 9000-ENCADEIA.
043500     IF WS-BATCH-HAS-FAILED
043600        CHAIN 'SYNCREL.EXE'.
043700     CHAIN 'SYNCREL.EXE'.
043800 8000-ENCERRA.
043900     GO TO 9000-ENCADEIA.
