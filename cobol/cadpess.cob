000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADPESS-COB.
000300 AUTHOR.        F. S. KOWALSKI.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  22/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADPESS-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 8 DE 10: CARGA DE PESSOAS (USUARIOS/ALUNOS/SERVIDORES) *
001300*  A PARTIR DE PERSONS.CSV.  PROCURA POR EID; SE NAO ACHAR, CRIA*
001400*  (USANDO O CAMPO OPCIONAL "ID" COMO USER-ID INTERNO, SE VIER, *
001500*  SENAO GERA UM NOVO A PARTIR DO CONTADOR DE SEQUENCIA); SE     *
001600*  ACHAR, SO REGRAVA OS CAMPOS QUE MUDARAM.  CAMPOS OPCIONAIS   *
001700*  POSICIONAIS VIRAM PROPRIEDADES DA PESSOA (QUADRO EMBUTIDO);  *
001800*  VALOR VAZIO APAGA A PROPRIEDADE JA GRAVADA.  SEMPRE GRAVA UM *
001900*  PERSON-LOG (EID -> USER-ID) CARIMBADO COM A HORA DO RODADA.  *
002000*  AO FINAL, SALVO RUNCTL-USER-RM-MODE = 'IGNORE', PROCURA TODA *
002100*  LINHA DE PERSON-LOG NAO CARIMBADA NESTE RODADA E DESATIVA     *
002200*  (MODO 'DISABLE', PADRAO) OU EXCLUI (MODO 'DELETE') A PESSOA. *
002300*-----------------------------------------------------------------
002400*  HISTORICO DE ALTERACOES
002500*  DATA        PROGR   CHAMADO    DESCRICAO
002600*  22/11/1991  JMK     CH-0114    VERSAO INICIAL - SOMENTE        CH-0114
002700*                                 INCLUSAO/ALTERACAO, SEM BAIXA.  CH-0114
002800*  14/02/1994  JMK     CH-0233    INCLUIDO QUADRO DE PROPRIEDADES CH-0233
002900*                                 OPCIONAIS POSICIONAIS.          CH-0233
003000*  05/08/1999  RCS     CH-0402    INCLUIDA BAIXA POR AUSENCIA NO  CH-0402
003100*                                 FEED (DISABLE/DELETE/IGNORE) E  CH-0402
003200*                                 CAMPO OPCIONAL "ID".            CH-0402
003300*  14/03/2000  RCS     CH-0415    O QUADRO DE NOMES DAS COLUNAS   CH-0415
003400*                                 OPCIONAIS (WS-NOME-OPC) NUNCA   CH-0415
003500*                                 ERA CARREGADO - CAMPO "ID" E    CH-0415
003600*                                 PROPRIEDADES FICAVAM SEM        CH-0415
003700*                                 EFEITO.  INCLUIDO O QUADRO DE   CH-0415
003800*                                 CONFIGURACAO (1050-CARREGA-     CH-0415
003900*                                 CAMPOS-OPC) E A GRAVACAO DA     CH-0415
004000*                                 PROPRIEDADE PELO NOME           CH-0415
004100*                                 CONFIGURADO, COM BUSCA E        CH-0415
004200*                                 REMOCAO POR NOME (2260/2270).   CH-0415
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PESS-IN          ASSIGN TO DISK
005100                              ORGANIZATION LINE SEQUENTIAL
005200                              FILE STATUS STATUS-PESSIN.
005300     SELECT PERSON-MASTER    ASSIGN TO DISK
005400                              ORGANIZATION INDEXED
005500                              ACCESS MODE DYNAMIC
005600                              RECORD KEY CHAVE-PESSOA
005700                              FILE STATUS STATUS-PESSOA.
005800     SELECT PERSON-LOG       ASSIGN TO DISK
005900                              ORGANIZATION INDEXED
006000                              ACCESS MODE DYNAMIC
006100                              RECORD KEY CHAVE-PESSOALOG
006200                              FILE STATUS STATUS-PESSOALOG.
006300     SELECT RUNCTL-MASTER    ASSIGN TO DISK
006400                              ORGANIZATION INDEXED
006500                              ACCESS MODE DYNAMIC
006600                              RECORD KEY CHAVE-RUNCTL
006700                              FILE STATUS STATUS-RUNCTL.
006800     SELECT COUNTERS-MASTER  ASSIGN TO DISK
006900                              ORGANIZATION INDEXED
007000                              ACCESS MODE DYNAMIC
007100                              RECORD KEY CHAVE-COUNTERS
007200                              FILE STATUS STATUS-COUNTERS.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  PESS-IN
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID 'PERSONS.CSV'
007800     RECORD CONTAINS 400 CHARACTERS.
007900 01  REG-PESS-IN                      PIC X(400).
008000     COPY PESSCOPY.
008100     COPY WSCOMUM.
008200     COPY RPTCOPY.
008300 WORKING-STORAGE SECTION.
008400 01  STATUS-PESSIN            PIC X(02) VALUE SPACES.
008500 01  STATUS-PESSOA            PIC X(02) VALUE SPACES.
008600 01  STATUS-PESSOALOG         PIC X(02) VALUE SPACES.
008700 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
008800 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
008900 01  WS-CHAVES-DE-CONTROLE.
009000     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
009100         88  WS-FIM-ARQUIVO       VALUE 'S'.
009200     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
009300         88  WS-ARQ-AUSENTE       VALUE 'S'.
009400     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
009500         88  WS-LINHA-VALIDA      VALUE 'S'.
009600     05  WS-PESSOA-NOVA-SW    PIC X(01) VALUE 'N'.
009700         88  WS-PESSOA-E-NOVA     VALUE 'S'.
009800     05  WS-ERA-NOVA-SW       PIC X(01) VALUE 'N'.
009900         88  WS-ERA-NOVA          VALUE 'S'.
010000     05  WS-MUDOU-SW          PIC X(01) VALUE 'N'.
010100         88  WS-CAMPO-MUDOU       VALUE 'S'.
010200 01  WS-CONTADORES.
010300     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
010400     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
010500     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
010600     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
010700     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
010800     05  WS-SEQ-USER-ID       PIC 9(08) COMP VALUE ZERO.
010900*---------------------------------------------------------------*
011000*    CAMPOS OPCIONAIS POSICIONAIS - NOME DA COLUNA (CONFIGURADO *
011100*    PARA ESTE RODADA) NA ORDEM EM QUE APARECEM NA LINHA, APOS  *
011200*    OS 6 CAMPOS FIXOS.  A POSICAO 'ID' E ESPECIAL (VER REGRA   *
011300*    NO 2200-APLICAR-LINHA).  TABELA CARREGADA EM 1000-OPEN-    *
011400*    FILES A PARTIR DO QUADRO DE CONFIGURACAO ABAIXO (POR ORA   *
011500*    FIXO NO PROGRAMA - SEM CARTAO DE PARAMETROS PROPRIO).      *
011600*---------------------------------------------------------------*
011700 01  WS-CFG-NOMES-OPCIONAIS.
011800     05  FILLER               PIC X(20) VALUE 'ID'.
011900     05  FILLER               PIC X(20) VALUE 'DEPARTAMENTO'.
012000     05  FILLER               PIC X(20) VALUE 'TELEFONE'.
012100     05  FILLER               PIC X(20) VALUE 'MATRICULA'.
012200     05  FILLER               PIC X(20) VALUE SPACES.
012300     05  FILLER               PIC X(20) VALUE SPACES.
012400     05  FILLER               PIC X(20) VALUE SPACES.
012500     05  FILLER               PIC X(20) VALUE SPACES.
012600     05  FILLER               PIC X(20) VALUE SPACES.
012700     05  FILLER               PIC X(20) VALUE SPACES.
012800 01  WS-CFG-NOMES-OPC-R REDEFINES WS-CFG-NOMES-OPCIONAIS.
012900     05  WS-CFG-NOME-OPC  OCCURS 10 TIMES PIC X(20).
013000 01  WS-NOMES-OPCIONAIS.
013100     05  WS-NOME-OPC OCCURS 10 TIMES PIC X(20) VALUE SPACES.
013200 01  WS-VALORES-OPCIONAIS.
013300     05  WS-VALOR-OPC OCCURS 10 TIMES PIC X(60) VALUE SPACES.
013400 01  WS-CAMPOS-CSV.
013500     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
013600     05  WS-QTD-OPCIONAIS     PIC 9(02) COMP VALUE ZERO.
013700     05  WS-IX                PIC 9(02) COMP VALUE ZERO.
013800     05  WS-IX2               PIC 9(02) COMP VALUE ZERO.
013900     05  WS-IX3               PIC 9(02) COMP VALUE ZERO.
014000     05  WS-IX3-PROX          PIC 9(02) COMP VALUE ZERO.
014100     05  WS-IX-ACHADO         PIC 9(02) COMP VALUE ZERO.
014200     05  WS-PROP-NOME-BUSCA   PIC X(20) VALUE SPACES.
014300     05  WS-ACHOU-PROP-SW     PIC X(01) VALUE 'N'.
014400         88  WS-ACHOU-PROP        VALUE 'S'.
014500     05  WS-F1                PIC X(20) VALUE SPACES.
014600     05  WS-F2                PIC X(30) VALUE SPACES.
014700     05  WS-F3                PIC X(30) VALUE SPACES.
014800     05  WS-F4                PIC X(60) VALUE SPACES.
014900     05  WS-F5                PIC X(20) VALUE SPACES.
015000     05  WS-F6                PIC X(20) VALUE SPACES.
015100     05  WS-F7                PIC X(60) VALUE SPACES.
015200     05  WS-F8                PIC X(60) VALUE SPACES.
015300     05  WS-F9                PIC X(60) VALUE SPACES.
015400     05  WS-F10                PIC X(60) VALUE SPACES.
015500 01  WS-RELOGIO.
015600     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
015700     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
015800     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
015900         10  WS-HI-HH         PIC 9(02).
016000         10  WS-HI-MM         PIC 9(02).
016100         10  WS-HI-SS         PIC 9(02).
016200         10  WS-HI-CC         PIC 9(02).
016300     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
016400         10  WS-HF-HH         PIC 9(02).
016500         10  WS-HF-MM         PIC 9(02).
016600         10  WS-HF-SS         PIC 9(02).
016700         10  WS-HF-CC         PIC 9(02).
016800     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
016900     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
017000 PROCEDURE DIVISION.
017100 0000-PRINCIPAL.
017200     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
017300     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
017400     IF WS-ARQ-AUSENTE
017500        GO TO 8000-ENCERRA.
017600     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
017700         UNTIL WS-FIM-ARQUIVO.
017800     PERFORM 3000-PROCESS      THRU 3000-SAIDA.
017900     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
018000     PERFORM 5000-AFTER        THRU 5000-SAIDA.
018100     GO TO 9000-ENCADEIA.
018200 0100-BEFORE.
018300     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
018400                   WS-CT-UPDATES WS-CT-DELETES.
018500     ACCEPT WS-HORA-INICIO FROM TIME.
018600 0100-SAIDA.
018700     EXIT.
018800 1000-OPEN-FILES.
018900     OPEN I-O RUNCTL-MASTER.
019000     MOVE '01' TO CHAVE-RUNCTL.
019100     READ RUNCTL-MASTER INVALID KEY
019200          DISPLAY 'CADPESS: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
019300     MOVE RUNCTL-USER-RM-MODE TO WS-USER-REMOVE-MODE.
019400     MOVE RUNCTL-INPUT-TIME   TO WS-BATCH-INPUT-TIME.
019500     MOVE WS-BIT-DIA          TO WS-SEQ-USER-ID.
019600     PERFORM 1050-CARREGA-CAMPOS-OPC THRU 1050-SAIDA.
019700     OPEN I-O PERSON-MASTER.
019800     OPEN I-O PERSON-LOG.
019900     OPEN I-O COUNTERS-MASTER.
020000     OPEN INPUT PESS-IN.
020100     IF STATUS-PESSIN = '35'
020200        DISPLAY 'CADPESS: PERSONS.CSV NAO ENCONTRADO - PASSO '
020300                'IGNORADO'
020400        SET WS-ARQ-AUSENTE TO TRUE
020500        GO TO 1000-SAIDA.
020600     IF STATUS-PESSIN NOT = '00'
020700        DISPLAY 'CADPESS: ERRO ' STATUS-PESSIN
020800                ' AO ABRIR PERSONS.CSV'
020900        SET WS-BATCH-HAS-FAILED TO TRUE
021000        MOVE 'PERSON' TO WS-BATCH-FAILED-AT-STEP
021100        SET WS-ARQ-AUSENTE TO TRUE.
021200 1000-SAIDA.
021300     EXIT.
021400*-----------------------------------------------------------------
021500*  1050-CARREGA-CAMPOS-OPC - COPIA O QUADRO DE CONFIGURACAO DOS
021600*  NOMES DE PROPRIEDADE (WS-CFG-NOME-OPC) PARA A TABELA DE
021700*  TRABALHO WS-NOME-OPC, USADA PELO RESTO DO PROGRAMA.
021800*-----------------------------------------------------------------
021900 1050-CARREGA-CAMPOS-OPC.
022000     MOVE 1 TO WS-IX.
022100 1050-LOOP.
022200     IF WS-IX > 10
022300        GO TO 1050-SAIDA.
022400     MOVE WS-CFG-NOME-OPC (WS-IX) TO WS-NOME-OPC (WS-IX).
022500     ADD 1 TO WS-IX.
022600     GO TO 1050-LOOP.
022700 1050-SAIDA.
022800     EXIT.
022900 2000-LER-LINHA.
023000     READ PESS-IN INTO REG-PESS-IN
023100          AT END
023200             SET WS-FIM-ARQUIVO TO TRUE
023300             GO TO 2000-SAIDA.
023400     ADD 1 TO WS-CT-LINHAS.
023500     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
023600     IF WS-LINHA-VALIDA
023700        PERFORM 2200-APLICAR-LINHA THRU 2200-SAIDA
023800     ELSE
023900        ADD 1 TO WS-CT-ERROS.
024000 2000-SAIDA.
024100     EXIT.
024200 2100-VALIDAR-LINHA.
024300     SET WS-LINHA-VALIDA TO TRUE.
024400     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6 WS-F7
024500                    WS-F8 WS-F9 WS-F10.
024600     MOVE ZERO   TO WS-QTD-CAMPOS.
024700     UNSTRING REG-PESS-IN DELIMITED BY ','
024800         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6 WS-F7 WS-F8
024900              WS-F9 WS-F10
025000         TALLYING IN WS-QTD-CAMPOS.
025100     IF WS-QTD-CAMPOS < 6
025200        SET WS-LINHA-VALIDA TO FALSE
025300        GO TO 2100-SAIDA.
025400     IF WS-F1 = SPACES OR WS-F2 = SPACES OR WS-F3 = SPACES
025500        OR WS-F4 = SPACES OR WS-F5 = SPACES OR WS-F6 = SPACES
025600        SET WS-LINHA-VALIDA TO FALSE
025700        GO TO 2100-SAIDA.
025800     COMPUTE WS-QTD-OPCIONAIS = WS-QTD-CAMPOS - 6.
025900     IF WS-QTD-OPCIONAIS > 4
026000        MOVE 4 TO WS-QTD-OPCIONAIS.
026100     MOVE WS-F7  TO WS-VALOR-OPC (1).
026200     MOVE WS-F8  TO WS-VALOR-OPC (2).
026300     MOVE WS-F9  TO WS-VALOR-OPC (3).
026400     MOVE WS-F10 TO WS-VALOR-OPC (4).
026500 2100-SAIDA.
026600     EXIT.
026700*-----------------------------------------------------------------
026800*  2200-APLICAR-LINHA - REGRA DE UPSERT COM GRAVACAO SELETIVA
026900*  (SO REGRAVA CAMPO QUE MUDOU), TRATAMENTO DO CAMPO "ID" E DAS
027000*  PROPRIEDADES OPCIONAIS, E ATUALIZACAO DO PERSON-LOG.
027100*-----------------------------------------------------------------
027200 2200-APLICAR-LINHA.
027300     MOVE WS-F1 TO PESSOA-EID.
027400     SET WS-CAMPO-MUDOU TO FALSE.
027500     SET WS-PESSOA-E-NOVA TO FALSE.
027600     READ PERSON-MASTER INVALID KEY
027700          SET WS-PESSOA-E-NOVA TO TRUE.
027800     SET WS-ERA-NOVA TO FALSE.
027900     IF WS-PESSOA-E-NOVA
028000        SET WS-ERA-NOVA TO TRUE
028100        PERFORM 2210-NOVO-USER-ID THRU 2210-SAIDA.
028200     IF PESSOA-SOBRENOME NOT = WS-F2
028300        MOVE WS-F2 TO PESSOA-SOBRENOME
028400        SET WS-CAMPO-MUDOU TO TRUE.
028500     IF PESSOA-NOME NOT = WS-F3
028600        MOVE WS-F3 TO PESSOA-NOME
028700        SET WS-CAMPO-MUDOU TO TRUE.
028800     IF PESSOA-EMAIL NOT = WS-F4
028900        MOVE WS-F4 TO PESSOA-EMAIL
029000        SET WS-CAMPO-MUDOU TO TRUE.
029100     IF PESSOA-SENHA NOT = WS-F5
029200        MOVE WS-F5 TO PESSOA-SENHA
029300        SET WS-CAMPO-MUDOU TO TRUE.
029400     IF PESSOA-TIPO NOT = WS-F6
029500        MOVE WS-F6 TO PESSOA-TIPO
029600        SET WS-CAMPO-MUDOU TO TRUE.
029700     PERFORM 2250-GRAVA-PROPRIEDADES THRU 2250-SAIDA.
029800     IF WS-ERA-NOVA
029900        WRITE REG-PESSOA
030000        ADD 1 TO WS-CT-ADDS.
030100     IF NOT WS-ERA-NOVA AND WS-CAMPO-MUDOU
030200        REWRITE REG-PESSOA
030300        ADD 1 TO WS-CT-UPDATES.
030400     MOVE WS-F1            TO PESSOALOG-EID.
030500     MOVE PESSOA-USER-ID   TO PESSOALOG-USER-ID.
030600     READ PERSON-LOG INVALID KEY
030700          MOVE WS-BATCH-INPUT-TIME TO PESSOALOG-INPUT-TIME
030800          WRITE REG-PESSOALOG
030900          GO TO 2200-SAIDA.
031000     MOVE WS-BATCH-INPUT-TIME TO PESSOALOG-INPUT-TIME.
031100     REWRITE REG-PESSOALOG.
031200 2200-SAIDA.
031300     EXIT.
031400 2210-NOVO-USER-ID.
031500     IF WS-NOME-OPC (1) = 'ID' AND WS-VALOR-OPC (1) NOT = SPACES
031600        MOVE WS-VALOR-OPC (1) TO PESSOA-USER-ID
031700     ELSE
031800        ADD 1 TO WS-SEQ-USER-ID
031900        MOVE WS-SEQ-USER-ID TO PESSOA-USER-ID.
032000 2210-SAIDA.
032100     EXIT.
032200*-----------------------------------------------------------------
032300*  2250-GRAVA-PROPRIEDADES - CADA COLUNA OPCIONAL (EXCETO "ID",
032400*  QUE VIRA O USER-ID EM 2210) E GRAVADA COMO PROPRIEDADE PELO
032500*  NOME CONFIGURADO EM WS-NOME-OPC; VALOR VAZIO APAGA A
032600*  PROPRIEDADE JA EXISTENTE (DESLOCA AS SEGUINTES PARA CIMA).
032700*-----------------------------------------------------------------
032800 2250-GRAVA-PROPRIEDADES.
032900     IF WS-PESSOA-E-NOVA
033000        MOVE ZERO TO PESSOA-QTD-PROPRIED.
033100     MOVE 1 TO WS-IX.
033200 2250-LOOP.
033300     IF WS-IX > WS-QTD-OPCIONAIS
033400        GO TO 2250-SAIDA.
033500     IF WS-NOME-OPC (WS-IX) = SPACES OR WS-NOME-OPC (WS-IX) = 'ID'
033600        GO TO 2250-PROXIMO.
033700     MOVE WS-NOME-OPC (WS-IX) TO WS-PROP-NOME-BUSCA.
033800     PERFORM 2260-ACHA-PROPRIEDADE THRU 2260-SAIDA.
033900     IF WS-VALOR-OPC (WS-IX) NOT = SPACES
034000        GO TO 2250-GRAVA.
034100     IF WS-ACHOU-PROP
034200        PERFORM 2270-REMOVE-PROPRIEDADE THRU 2270-SAIDA.
034300     GO TO 2250-PROXIMO.
034400 2250-GRAVA.
034500     IF WS-ACHOU-PROP
034600        MOVE WS-VALOR-OPC (WS-IX) TO
034700                       PESSOA-PROP-VALOR (WS-IX-ACHADO)
034800        GO TO 2250-PROXIMO.
034900     IF PESSOA-QTD-PROPRIED < 10
035000        ADD 1 TO PESSOA-QTD-PROPRIED
035100        MOVE WS-NOME-OPC (WS-IX)  TO
035200                       PESSOA-PROP-NOME (PESSOA-QTD-PROPRIED)
035300        MOVE WS-VALOR-OPC (WS-IX) TO
035400                       PESSOA-PROP-VALOR (PESSOA-QTD-PROPRIED).
035500 2250-PROXIMO.
035600     ADD 1 TO WS-IX.
035700     GO TO 2250-LOOP.
035800 2250-SAIDA.
035900     EXIT.
036000*-----------------------------------------------------------------
036100*  2260-ACHA-PROPRIEDADE - PROCURA WS-PROP-NOME-BUSCA ENTRE AS
036200*  PROPRIEDADES JA GRAVADAS DA PESSOA CORRENTE.  LIGA
036300*  WS-ACHOU-PROP E WS-IX-ACHADO QUANDO ENCONTRA.
036400*-----------------------------------------------------------------
036500 2260-ACHA-PROPRIEDADE.
036600     SET WS-ACHOU-PROP TO FALSE.
036700     MOVE ZERO TO WS-IX-ACHADO.
036800     IF PESSOA-QTD-PROPRIED = ZERO
036900        GO TO 2260-SAIDA.
037000     MOVE 1 TO WS-IX2.
037100 2260-LOOP.
037200     IF WS-IX2 > PESSOA-QTD-PROPRIED
037300        GO TO 2260-SAIDA.
037400     IF PESSOA-PROP-NOME (WS-IX2) NOT = WS-PROP-NOME-BUSCA
037500        GO TO 2260-PROXIMO.
037600     SET WS-ACHOU-PROP TO TRUE.
037700     MOVE WS-IX2 TO WS-IX-ACHADO.
037800     GO TO 2260-SAIDA.
037900 2260-PROXIMO.
038000     ADD 1 TO WS-IX2.
038100     GO TO 2260-LOOP.
038200 2260-SAIDA.
038300     EXIT.
038400*-----------------------------------------------------------------
038500*  2270-REMOVE-PROPRIEDADE - APAGA A PROPRIEDADE EM WS-IX-ACHADO,
038600*  DESLOCANDO AS PROPRIEDADES SEGUINTES UMA POSICAO PARA CIMA.
038700*-----------------------------------------------------------------
038800 2270-REMOVE-PROPRIEDADE.
038900     IF WS-IX-ACHADO >= PESSOA-QTD-PROPRIED
039000        GO TO 2270-FIM.
039100     MOVE WS-IX-ACHADO TO WS-IX3.
039200 2270-LOOP.
039300     IF WS-IX3 >= PESSOA-QTD-PROPRIED
039400        GO TO 2270-FIM.
039500     COMPUTE WS-IX3-PROX = WS-IX3 + 1.
039600     MOVE PESSOA-PROP-NOME  (WS-IX3-PROX) TO
039700                       PESSOA-PROP-NOME  (WS-IX3).
039800     MOVE PESSOA-PROP-VALOR (WS-IX3-PROX) TO
039900                       PESSOA-PROP-VALOR (WS-IX3).
040000     ADD 1 TO WS-IX3.
040100     GO TO 2270-LOOP.
040200 2270-FIM.
040300     SUBTRACT 1 FROM PESSOA-QTD-PROPRIED.
040400 2270-SAIDA.
040500     EXIT.
040600*-----------------------------------------------------------------
040700*  3000-PROCESS - BAIXA DE PESSOA AUSENTE DO FEED (SALVO MODO
040800*  IGNORE).  VARRE PERSON-LOG PROCURANDO CARIMBOS DIFERENTES DO
040900*  RODADA ATUAL.
041000*-----------------------------------------------------------------
041100 3000-PROCESS.
041200     IF USER-REMOVE-IS-IGNORE
041300        GO TO 3000-SAIDA.
041400     MOVE LOW-VALUES TO CHAVE-PESSOALOG.
041500     START PERSON-LOG KEY NOT < CHAVE-PESSOALOG
041600           INVALID KEY GO TO 3000-SAIDA.
041700 3010-LOOP-LOG.
041800     READ PERSON-LOG NEXT RECORD
041900          AT END GO TO 3000-SAIDA.
042000     IF PESSOALOG-INPUT-TIME = WS-BATCH-INPUT-TIME
042100        GO TO 3010-LOOP-LOG.
042200     MOVE PESSOALOG-EID TO PESSOA-EID.
042300     READ PERSON-MASTER INVALID KEY GO TO 3010-LOOP-LOG.
042400     IF USER-REMOVE-IS-DELETE
042500        DELETE PERSON-MASTER RECORD
042600     ELSE
042700        MOVE 'SUSPENDED' TO PESSOA-TIPO
042800        REWRITE REG-PESSOA.
042900     ADD 1 TO WS-CT-DELETES.
043000     GO TO 3010-LOOP-LOG.
043100 3000-SAIDA.
043200     EXIT.
043300 4000-CLEAN-UP.
043400     CLOSE PESS-IN PERSON-MASTER PERSON-LOG.
043500 4000-SAIDA.
043600     EXIT.
043700 5000-AFTER.
043800     ACCEPT WS-HORA-FIM FROM TIME.
043900     COMPUTE WS-SEG-INICIO =
044000         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
044100     COMPUTE WS-SEG-FIM =
044200         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
044300     MOVE 'PERSON' TO CTR-HANDLER-NOME.
044400     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
044500     MOVE WS-CT-ERROS    TO CTR-ERROS.
044600     MOVE WS-CT-ADDS     TO CTR-ADDS.
044700     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
044800     MOVE WS-CT-DELETES  TO CTR-DELETES.
044900     IF WS-SEG-FIM >= WS-SEG-INICIO
045000        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
045100     ELSE
045200        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
045300                               WS-SEG-INICIO.
045400     WRITE REG-COUNTERS
045500           INVALID KEY REWRITE REG-COUNTERS.
045600     IF WS-BATCH-HAS-FAILED
045700        MOVE 'S' TO RUNCTL-FALHOU-SW
045800        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
045900        REWRITE REG-RUNCTL.
046000     CLOSE RUNCTL-MASTER COUNTERS-MASTER.
046100     DISPLAY 'PERSON LINES=' WS-CT-LINHAS
046200             ' ERRORS=' WS-CT-ERROS
046300             ' ADDS='   WS-CT-ADDS
046400             ' UPDATES=' WS-CT-UPDATES
046500             ' DELETES=' WS-CT-DELETES.
046600 5000-SAIDA.
046700     EXIT.
046800 9000-ENCADEIA.
046900     IF WS-BATCH-HAS-FAILED
047000        CHAIN 'SYNCREL.EXE'.
047100     CHAIN 'CADENRL.EXE'.
047200 8000-ENCERRA.
047300     GO TO 9000-ENCADEIA.
