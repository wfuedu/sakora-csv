000100*****************************************************************
000200*  W S C O M U M                                    (COPY MEMBER)
000300*-----------------------------------------------------------------
000400*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000500*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO
000600*  LAYOUT DO CONTROLE DE RODADA (RUNCTL-MASTER - AS CHAVES
000700*  "LIGA/DESLIGA" DESTE RODADA) E DO ARQUIVO DE CHAVES
000800*  "CORRENTES" (CORRENTE-MASTER - O QUE FOI VISTO NESTE
000900*  RODADA, POR TIPO DE REGISTRO), MAIS A COPIA DE TRABALHO
001000*  EM MEMORIA USADA POR TODOS OS PROGRAMAS CADxxxx E PELO
001100*  SYNCFAC (DESPACHANTE) E SYNCREL (RELATORIO).
001200*  CADA PROGRAMA CADxxxx ABRE RUNCTL-MASTER, LE O REGISTRO
001300*  UNICO PARA WS-COMUM-AREA NO SEU 1000-OPEN-FILES, E CONSULTA
001400*  CORRENTE-MASTER POR CHAVE (TIPO+EID) EM VEZ DE MANTER TABELA
001500*  EM MEMORIA - JA QUE CADA PROGRAMA E UM .EXE SEPARADO, LIGADO
001600*  POR CHAIN, SEM MEMORIA COMUM ENTRE ELES.
001700*-----------------------------------------------------------------
001800*  HISTORICO DE ALTERACOES
001900*  DATA        PROGR   CHAMADO    DESCRICAO
002000*  01/09/1989  FSK     --------   VERSAO INICIAL - SOMENTE
002100*                                 FLAGS DE RODADA EM MEMORIA.
002200*  14/03/1990  FSK     --------   CRIADO RUNCTL-MASTER PARA
002300*                                 SOBREVIVER AO CHAIN ENTRE
002400*                                 PROGRAMAS.
002500*  22/11/1991  JMK     CH-0114    CRIADO CORRENTE-MASTER (LISTA   CH-0114
002600*                                 DE CHAVES VISTAS NO RODADA).    CH-0114
002700*  19/01/1998  RCS     CH-0388    AJUSTE ANO 2000 - CAMPO DE      CH-0388
002800*                                 CARIMBO DE ENTRADA DO RODADA    CH-0388
002900*                                 PASSA A GUARDAR ANO COM 4       CH-0388
003000*                                 DIGITOS (ERA 9(6) AAMMDD).      CH-0388
003100*  05/08/1999  RCS     CH-0402    INCLUIDO RUNCTL-USER-RM-MODE E  CH-0402
003200*                                 RUNCTL-FALHOU-EM.               CH-0402
003300*  22/03/2000  RCS     CH-0421    CARIMBO DE ENTRADA DO RODADA    CH-0421
003400*                                 VOLTA A ZONED (SEM COMP-3), NO  CH-0421
003500*                                 PADRAO DE PIC DESTA CASA; FOI   CH-0421
003600*                                 INCLUIDO FILLER DE RESERVA EM   CH-0421
003700*                                 REG-RUNCTL E REG-CORRENTE.      CH-0421
003800*****************************************************************
003900 FD  RUNCTL-MASTER
004000     LABEL RECORD STANDARD
004100     VALUE OF FILE-ID 'RUNCTL.DAT'
004200     RECORD CONTAINS 45 CHARACTERS.
004300 01  REG-RUNCTL.
004400     05  CHAVE-RUNCTL                PIC X(02).
004500     05  RUNCTL-IGNORE-SESSAO        PIC X(01).
004600     05  RUNCTL-IGNORE-REMOCAO       PIC X(01).
004700     05  RUNCTL-USER-RM-MODE         PIC X(08).
004800     05  RUNCTL-INPUT-TIME           PIC 9(08).
004900     05  RUNCTL-FALHOU-SW            PIC X(01).
005000     05  RUNCTL-FALHOU-EM            PIC X(20).
005100     05  FILLER                      PIC X(04) VALUE SPACES.
005200*---------------------------------------------------------------*
005300*    CHAVES "CORRENTES" (VISTAS NESTE RODADA), USADAS PELA      *
005400*    REGRA DE "SKIP-BY-SESSION" QUANDO RUNCTL-IGNORE-SESSAO =   *
005500*    'S'.  UM REGISTRO POR (TIPO,EID); TIPO E UM DOS QUATRO     *
005600*    ABAIXO.                                                    *
005700*---------------------------------------------------------------*
005800 FD  CORRENTE-MASTER
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID 'CORRENTE.DAT'
006100     RECORD CONTAINS 33 CHARACTERS.
006200 01  REG-CORRENTE.
006300     05  CHAVE-CORRENTE.
006400         10  CORRENTE-TIPO           PIC X(08).
006500             88  CORRENTE-E-SESSAO       VALUE 'SESSAO'.
006600             88  CORRENTE-E-OFERTA       VALUE 'OFERTA'.
006700             88  CORRENTE-E-MATRSET      VALUE 'MATRSET'.
006800             88  CORRENTE-E-TURMA        VALUE 'TURMA'.
006900         10  CORRENTE-EID            PIC X(20).
007000     05  FILLER                      PIC X(05) VALUE SPACES.
007100*---------------------------------------------------------------*
007200*    AREA DE TRABALHO EM MEMORIA - CARREGADA DE REG-RUNCTL NO   *
007300*    1000-OPEN-FILES DE CADA PROGRAMA CADxxxx.                  *
007400*---------------------------------------------------------------*
007500 01  WS-COMUM-AREA.
007600     05  WS-RUN-FLAGS.
007700         10  WS-IGNORE-MISSING-SESSIONS  PIC X(01) VALUE 'N'.
007800             88  IGNORE-MISSING-SESSIONS      VALUE 'S'.
007900         10  WS-IGNORE-MEMBER-REMOVALS   PIC X(01) VALUE 'N'.
008000             88  IGNORE-MEMBER-REMOVALS       VALUE 'S'.
008100         10  WS-USER-REMOVE-MODE         PIC X(08) VALUE
008200                                              'DISABLE'.
008300             88  USER-REMOVE-IS-DISABLE       VALUE 'DISABLE'.
008400             88  USER-REMOVE-IS-DELETE        VALUE 'DELETE'.
008500             88  USER-REMOVE-IS-IGNORE        VALUE 'IGNORE'.
008600         10  FILLER                      PIC X(10) VALUE SPACES.
008700     05  WS-BATCH-CLOCK.
008800         10  WS-BATCH-INPUT-TIME         PIC 9(08).
008900         10  WS-BATCH-CLOCK-R REDEFINES WS-BATCH-INPUT-TIME.
009000             15  WS-BIT-ANO              PIC 9(04).
009100             15  WS-BIT-MES              PIC 9(02).
009200             15  WS-BIT-DIA              PIC 9(02).
009300     05  WS-BATCH-STATUS.
009400         10  WS-BATCH-FAILED-SW          PIC X(01) VALUE 'N'.
009500             88  WS-BATCH-HAS-FAILED          VALUE 'S'.
009600         10  WS-BATCH-FAILED-AT-STEP     PIC X(20) VALUE SPACES.
009700     05  WS-COMUM-ACHOU-SW               PIC X(01) VALUE 'N'.
009800         88  WS-COMUM-ACHOU                   VALUE 'S'.
009900     05  WS-COMUM-FILLER                 PIC X(20) VALUE SPACES.
