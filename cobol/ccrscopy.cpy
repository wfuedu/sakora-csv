000100*****************************************************************
000200*  C C R S C O P Y                                  (COPY MEMBER)
000300*-----------------------------------------------------------------
000400*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000500*  SISTEMA SINCAD - LAYOUT DO MESTRE DE CURSOS CANONICOS
000600*  (DISCIPLINA-MODELO), COM LIGACAO OPCIONAL A UM GRUPO DE
000700*  CURSO (COURSE SET).
000800*  COPIADO NA FILE SECTION DE CADCCRS-COB.
000900*-----------------------------------------------------------------
001000*  HISTORICO DE ALTERACOES
001100*  DATA        PROGR   CHAMADO    DESCRICAO
001200*  22/11/1991  JMK     CH-0114    VERSAO INICIAL.                 CH-0114
001300*****************************************************************
001400 FD  CANONCOURSE-MASTER
001500     LABEL RECORD STANDARD
001600     VALUE OF FILE-ID 'CANONCUR.DAT'
001700     RECORD CONTAINS 185 CHARACTERS.
001800 01  REG-CANONCUR.
001900     05  CHAVE-CANONCUR.
002000         10  CCRS-EID                PIC X(20).
002100     05  CCRS-TITULO                 PIC X(60).
002200     05  CCRS-DESCRICAO              PIC X(100).
002300     05  CCRS-CURSSET-EID            PIC X(20).
002400     05  FILLER                      PIC X(05) VALUE SPACES.
