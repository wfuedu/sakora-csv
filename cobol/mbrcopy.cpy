000100*****************************************************************
000200*  M B R C O P Y                                    (COPY MEMBER)
000300*-----------------------------------------------------------------
000400*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000500*  SISTEMA SINCAD - LAYOUTS DE VINCULO (MEMBERSHIP), MATRICULA
000600*  (ENROLLMENT) E DO LOG DE VINCULO/MATRICULA USADO PARA
000700*  DETECTAR E REMOVER O QUE SAIU DO FEED ENTRE RODADAS.
000800*  COPIADO NA FILE SECTION DE CADCMEM-COB, CADSMEM-COB E
000900*  CADENRL-COB.
001000*-----------------------------------------------------------------
001100*  HISTORICO DE ALTERACOES
001200*  DATA        PROGR   CHAMADO    DESCRICAO
001300*  30/06/1993  JMK     CH-0201    VERSAO INICIAL - VINCULO DE     CH-0201
001400*                                 CURSO E DE TURMA (SEM LOG).     CH-0201
001500*  14/02/1994  JMK     CH-0233    INCLUIDO REG-MATRICULA          CH-0233
001600*                                 (ENROLLMENT).                   CH-0233
001700*  05/08/1999  RCS     CH-0402    INCLUIDO LOG UNIFICADO DE       CH-0402
001800*                                 VINCULO/MATRICULA (MODO         CH-0402
001900*                                 "COURSE"/"SECTION"/"ENROLL").   CH-0402
002000*                                 GUARDA CONTRA EXCLUSAO EM       CH-0402
002100*                                 MASSA POR REGISTRO DUPLICADO.   CH-0402
002200*  22/03/2000  RCS     CH-0421    CARIMBO DO LOG DE VINCULO VOLTA CH-0421
002300*                                 A ZONED (SEM COMP-3), NO PADRAO CH-0421
002400*                                 DE PIC DESTA CASA.              CH-0421
002500*****************************************************************
002600 FD  MEMBERSHIP-LOG
002700     LABEL RECORD STANDARD
002800     VALUE OF FILE-ID 'MBRLOG.DAT'
002900     RECORD CONTAINS 85 CHARACTERS.
003000 01  REG-MBRLOG.
003100     05  CHAVE-MBRLOG.
003200         10  MBRLOG-USER-EID         PIC X(20).
003300         10  MBRLOG-CONTAINER-EID    PIC X(20).
003400         10  MBRLOG-MODO             PIC X(12).
003500     05  MBRLOG-PAPEL                PIC X(20).
003600     05  MBRLOG-INPUT-TIME           PIC 9(08).
003700     05  FILLER                      PIC X(05) VALUE SPACES.
003800*---------------------------------------------------------------*
003900*    VINCULO DE CURSO (COURSE MEMBERSHIP) - CONTAINER-EID E     *
004000*    UMA OFERTA DE CURSO.  MESMO LAYOUT DO VINCULO DE TURMA,    *
004100*    ARQUIVOS FISICOS SEPARADOS.                                *
004200*---------------------------------------------------------------*
004300 FD  COURSEMEM-MASTER
004400     LABEL RECORD STANDARD
004500     VALUE OF FILE-ID 'CURSOMEM.DAT'
004600     RECORD CONTAINS 105 CHARACTERS.
004700 01  REG-CURSOMEM.
004800     05  CHAVE-CURSOMEM.
004900         10  CURSOMEM-CONTAINER-EID  PIC X(20).
005000         10  CURSOMEM-USER-EID       PIC X(20).
005100     05  CURSOMEM-PAPEL              PIC X(20).
005200     05  CURSOMEM-STATUS             PIC X(20).
005300     05  CURSOMEM-CREDITOS           PIC 9(02)V9(1).
005400     05  CURSOMEM-ESQUEMA-NOTA       PIC X(20).
005500     05  FILLER                      PIC X(02) VALUE SPACES.
005600*---------------------------------------------------------------*
005700*    VINCULO DE TURMA (SECTION MEMBERSHIP) - CONTAINER-EID E    *
005800*    UMA TURMA.                                                 *
005900*---------------------------------------------------------------*
006000 FD  SECTMEM-MASTER
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID 'TURMAMEM.DAT'
006300     RECORD CONTAINS 105 CHARACTERS.
006400 01  REG-TURMAMEM.
006500     05  CHAVE-TURMAMEM.
006600         10  TURMAMEM-CONTAINER-EID  PIC X(20).
006700         10  TURMAMEM-USER-EID       PIC X(20).
006800     05  TURMAMEM-PAPEL              PIC X(20).
006900     05  TURMAMEM-STATUS             PIC X(20).
007000     05  TURMAMEM-CREDITOS           PIC 9(02)V9(1).
007100     05  TURMAMEM-ESQUEMA-NOTA       PIC X(20).
007200     05  FILLER                      PIC X(02) VALUE SPACES.
007300*---------------------------------------------------------------*
007400*    MATRICULA (ENROLLMENT) - MATRSET-EID + USER-EID.           *
007500*---------------------------------------------------------------*
007600 FD  ENROLLMENT-MASTER
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID 'MATRICUL.DAT'
007900     RECORD CONTAINS 85 CHARACTERS.
008000 01  REG-MATRICULA.
008100     05  CHAVE-MATRICULA.
008200         10  MATRIC-ESET-EID         PIC X(20).
008300         10  MATRIC-USER-EID         PIC X(20).
008400     05  MATRIC-STATUS               PIC X(20).
008500     05  MATRIC-CREDITOS             PIC 9(02)V9(1).
008600     05  MATRIC-ESQUEMA-NOTA         PIC X(20) VALUE SPACES.
008700     05  FILLER                      PIC X(02) VALUE SPACES.
