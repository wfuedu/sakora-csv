000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADCMEM-COB.
000300 AUTHOR.        J. M. KRUEGER.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  30/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADCMEM-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 10 DE 12: CARGA DE VINCULOS DE CURSO (COURSE           *
001300*  MEMBERSHIPS) A PARTIR DE COURSEMEMBERSHIPS.CSV.  LINHA CUJA  *
001400*  OFERTA DE CURSO NAO ESTIVER CORRENTE E IGNORADA.  GRAVA      *
001500*  MEMBERSHIP-LOG MODO 'COURSE' CARIMBADO COM A HORA DO RODADA. *
001600*  AO FINAL, SALVO RUNCTL-IGNORE-REMOCAO='S', TODO VINCULO CUJO *
001700*  LOG NAO FOI CARIMBADO NESTE RODADA E REMOVIDO DO MESTRE DE   *
001800*  VINCULO DE CURSO (NAO MEXE EM MATRICULA - ISSO E CADENRL).   *
001900*-----------------------------------------------------------------
002000*  HISTORICO DE ALTERACOES
002100*  DATA        PROGR   CHAMADO    DESCRICAO
002200*  30/06/1993  JMK     CH-0201    VERSAO INICIAL.                 CH-0201
002300*  05/08/1999  RCS     CH-0402    INCLUIDA REMOCAO POR AUSENCIA   CH-0402
002400*                                 NO FEED VIA MEMBERSHIP-LOG.     CH-0402
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT CMEM-IN           ASSIGN TO DISK
003300                               ORGANIZATION LINE SEQUENTIAL
003400                               FILE STATUS STATUS-CMEMIN.
003500     SELECT COURSEMEM-MASTER  ASSIGN TO DISK
003600                               ORGANIZATION INDEXED
003700                               ACCESS MODE DYNAMIC
003800                               RECORD KEY CHAVE-CURSOMEM
003900                               FILE STATUS STATUS-CURSOMEM.
004000     SELECT MEMBERSHIP-LOG    ASSIGN TO DISK
004100                               ORGANIZATION INDEXED
004200                               ACCESS MODE DYNAMIC
004300                               RECORD KEY CHAVE-MBRLOG
004400                               FILE STATUS STATUS-MBRLOG.
004500     SELECT RUNCTL-MASTER     ASSIGN TO DISK
004600                               ORGANIZATION INDEXED
004700                               ACCESS MODE DYNAMIC
004800                               RECORD KEY CHAVE-RUNCTL
004900                               FILE STATUS STATUS-RUNCTL.
005000     SELECT CORRENTE-MASTER   ASSIGN TO DISK
005100                               ORGANIZATION INDEXED
005200                               ACCESS MODE DYNAMIC
005300                               RECORD KEY CHAVE-CORRENTE
005400                               FILE STATUS STATUS-CORRENTE.
005500     SELECT COUNTERS-MASTER   ASSIGN TO DISK
005600                               ORGANIZATION INDEXED
005700                               ACCESS MODE DYNAMIC
005800                               RECORD KEY CHAVE-COUNTERS
005900                               FILE STATUS STATUS-COUNTERS.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  CMEM-IN
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID 'COURSMEM.CSV'
006500     RECORD CONTAINS 400 CHARACTERS.
006600 01  REG-CMEM-IN                       PIC X(400).
006700     COPY MBRCOPY.
006800     COPY WSCOMUM.
006900     COPY RPTCOPY.
007000 WORKING-STORAGE SECTION.
007100 01  STATUS-CMEMIN            PIC X(02) VALUE SPACES.
007200 01  STATUS-CURSOMEM          PIC X(02) VALUE SPACES.
007300 01  STATUS-MBRLOG            PIC X(02) VALUE SPACES.
007400 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
007500 01  STATUS-CORRENTE          PIC X(02) VALUE SPACES.
007600 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
007700 01  WS-CHAVES-DE-CONTROLE.
007800     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
007900         88  WS-FIM-ARQUIVO       VALUE 'S'.
008000     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
008100         88  WS-ARQ-AUSENTE       VALUE 'S'.
008200     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
008300         88  WS-LINHA-VALIDA      VALUE 'S'.
008400     05  WS-OFERTA-CORRENTE-SW PIC X(01) VALUE 'N'.
008500         88  WS-OFERTA-CORRENTE    VALUE 'S'.
008600     05  WS-CMEM-NOVO-SW      PIC X(01) VALUE 'N'.
008700         88  WS-CMEM-E-NOVO       VALUE 'S'.
008800 01  WS-CONTADORES.
008900     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
009000     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
009100     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
009200     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
009300     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
009400 01  WS-CAMPOS-CSV.
009500     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
009600     05  WS-F1                PIC X(20) VALUE SPACES.
009700     05  WS-F2                PIC X(20) VALUE SPACES.
009800     05  WS-F3                PIC X(20) VALUE SPACES.
009900     05  WS-F4                PIC X(20) VALUE SPACES.
010000     05  WS-F5                PIC X(20) VALUE SPACES.
010100     05  WS-F5-R REDEFINES WS-F5.
010200         10  WS-F5-INT        PIC 9(02).
010300         10  FILLER           PIC X.
010400         10  WS-F5-DEC        PIC 9(01).
010500         10  FILLER           PIC X(16).
010600     05  WS-F6                PIC X(20) VALUE SPACES.
010700 01  WS-RELOGIO.
010800     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
010900     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
011000     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
011100         10  WS-HI-HH         PIC 9(02).
011200         10  WS-HI-MM         PIC 9(02).
011300         10  WS-HI-SS         PIC 9(02).
011400         10  WS-HI-CC         PIC 9(02).
011500     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
011600         10  WS-HF-HH         PIC 9(02).
011700         10  WS-HF-MM         PIC 9(02).
011800         10  WS-HF-SS         PIC 9(02).
011900         10  WS-HF-CC         PIC 9(02).
012000     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
012100     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
012200 PROCEDURE DIVISION.
012300 0000-PRINCIPAL.
012400     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
012500     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
012600     IF WS-ARQ-AUSENTE
012700        GO TO 8000-ENCERRA.
012800     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
012900         UNTIL WS-FIM-ARQUIVO.
013000     PERFORM 3000-PROCESS      THRU 3000-SAIDA.
013100     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
013200     PERFORM 5000-AFTER        THRU 5000-SAIDA.
013300     GO TO 9000-ENCADEIA.
013400 0100-BEFORE.
013500     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
013600                   WS-CT-UPDATES WS-CT-DELETES.
013700     ACCEPT WS-HORA-INICIO FROM TIME.
013800 0100-SAIDA.
013900     EXIT.
014000 1000-OPEN-FILES.
014100     OPEN I-O RUNCTL-MASTER.
014200     MOVE '01' TO CHAVE-RUNCTL.
014300     READ RUNCTL-MASTER INVALID KEY
014400          DISPLAY 'CADCMEM: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
014500     MOVE RUNCTL-IGNORE-SESSAO   TO WS-IGNORE-MISSING-SESSIONS.
014600     MOVE RUNCTL-IGNORE-REMOCAO  TO WS-IGNORE-MEMBER-REMOVALS.
014700     MOVE RUNCTL-INPUT-TIME      TO WS-BATCH-INPUT-TIME.
014800     OPEN I-O COURSEMEM-MASTER.
014900     OPEN I-O MEMBERSHIP-LOG.
015000     OPEN I-O CORRENTE-MASTER.
015100     OPEN I-O COUNTERS-MASTER.
015200     OPEN INPUT CMEM-IN.
015300     IF STATUS-CMEMIN = '35'
015400        DISPLAY 'CADCMEM: COURSEMEMBERSHIPS.CSV NAO ENCONTRADO '
015500                '- PASSO IGNORADO'
015600        SET WS-ARQ-AUSENTE TO TRUE
015700        GO TO 1000-SAIDA.
015800     IF STATUS-CMEMIN NOT = '00'
015900        DISPLAY 'CADCMEM: ERRO ' STATUS-CMEMIN
016000                ' AO ABRIR COURSEMEMBERSHIPS.CSV'
016100        SET WS-BATCH-HAS-FAILED TO TRUE
016200        MOVE 'COURSEMEM' TO WS-BATCH-FAILED-AT-STEP
016300        SET WS-ARQ-AUSENTE TO TRUE.
016400 1000-SAIDA.
016500     EXIT.
016600 2000-LER-LINHA.
016700     READ CMEM-IN INTO REG-CMEM-IN
016800          AT END
016900             SET WS-FIM-ARQUIVO TO TRUE
017000             GO TO 2000-SAIDA.
017100     ADD 1 TO WS-CT-LINHAS.
017200     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
017300     IF NOT WS-LINHA-VALIDA
017400        ADD 1 TO WS-CT-ERROS
017500        GO TO 2000-SAIDA.
017600     PERFORM 2150-CONFERE-OFERTA THRU 2150-SAIDA.
017700     IF NOT WS-OFERTA-CORRENTE
017800        GO TO 2000-SAIDA.
017900     PERFORM 2200-APLICAR-LINHA THRU 2200-SAIDA.
018000 2000-SAIDA.
018100     EXIT.
018200 2100-VALIDAR-LINHA.
018300     SET WS-LINHA-VALIDA TO TRUE.
018400     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6.
018500     MOVE ZERO   TO WS-QTD-CAMPOS.
018600     UNSTRING REG-CMEM-IN DELIMITED BY ','
018700         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6
018800         TALLYING IN WS-QTD-CAMPOS.
018900     IF WS-QTD-CAMPOS < 4
019000        SET WS-LINHA-VALIDA TO FALSE
019100        GO TO 2100-SAIDA.
019200     IF WS-F1 = SPACES OR WS-F2 = SPACES OR WS-F3 = SPACES
019300        SET WS-LINHA-VALIDA TO FALSE.
019400 2100-SAIDA.
019500     EXIT.
019600 2150-CONFERE-OFERTA.
019700     SET WS-OFERTA-CORRENTE TO TRUE.
019800     IF NOT IGNORE-MISSING-SESSIONS
019900        GO TO 2150-SAIDA.
020000     MOVE 'OFERTA' TO CORRENTE-TIPO.
020100     MOVE WS-F1    TO CORRENTE-EID.
020200     READ CORRENTE-MASTER INVALID KEY
020300          SET WS-OFERTA-CORRENTE TO FALSE.
020400 2150-SAIDA.
020500     EXIT.
020600 2200-APLICAR-LINHA.
020700     SET WS-CMEM-E-NOVO TO FALSE.
020800     MOVE WS-F1 TO CURSOMEM-CONTAINER-EID.
020900     MOVE WS-F2 TO CURSOMEM-USER-EID.
021000     READ COURSEMEM-MASTER INVALID KEY
021100          SET WS-CMEM-E-NOVO TO TRUE.
021200     MOVE WS-F3 TO CURSOMEM-PAPEL.
021300     MOVE 'ACTIVE' TO CURSOMEM-STATUS.
021400     MOVE ZERO  TO CURSOMEM-CREDITOS.
021500     IF WS-QTD-CAMPOS > 4 AND WS-F5 NOT = SPACES
021600        MOVE WS-F5-INT TO CURSOMEM-CREDITOS
021700        MOVE WS-F5-DEC TO CURSOMEM-CREDITOS (3:1).
021800     MOVE SPACES TO CURSOMEM-ESQUEMA-NOTA.
021900     IF WS-QTD-CAMPOS > 5
022000        MOVE WS-F6 TO CURSOMEM-ESQUEMA-NOTA.
022100*    VINCULO DE MEMBERSHIP SEMPRE CONTA COMO UPDATE - O SISTEMA
022200*    DE ORIGEM NAO DISTINGUE BARATO ADD DE UPDATE PARA VINCULOS.
022300     IF WS-CMEM-E-NOVO
022400        WRITE REG-CURSOMEM
022500     ELSE
022600        REWRITE REG-CURSOMEM.
022700     ADD 1 TO WS-CT-UPDATES.
022800     IF IGNORE-MEMBER-REMOVALS
022900        GO TO 2200-SAIDA.
023000     MOVE WS-F2      TO MBRLOG-USER-EID.
023100     MOVE WS-F1      TO MBRLOG-CONTAINER-EID.
023200     MOVE 'COURSE'   TO MBRLOG-MODO.
023300     READ MEMBERSHIP-LOG INVALID KEY
023400          MOVE WS-F3 TO MBRLOG-PAPEL
023500          MOVE WS-BATCH-INPUT-TIME TO MBRLOG-INPUT-TIME
023600          WRITE REG-MBRLOG
023700          GO TO 2200-SAIDA.
023800     MOVE WS-F3 TO MBRLOG-PAPEL.
023900     MOVE WS-BATCH-INPUT-TIME TO MBRLOG-INPUT-TIME.
024000     REWRITE REG-MBRLOG.
024100 2200-SAIDA.
024200     EXIT.
024300*-----------------------------------------------------------------
024400*  3000-PROCESS - REMOCAO DE VINCULO DE CURSO CUJO LOG NAO FOI
024500*  CARIMBADO NESTE RODADA (SAIU DO FEED).  NAO TOCA MATRICULA -
024600*  ISSO E RESPONSABILIDADE DE CADENRL-COB.
024700*-----------------------------------------------------------------
024800 3000-PROCESS.
024900     IF IGNORE-MEMBER-REMOVALS
025000        GO TO 3000-SAIDA.
025100     MOVE LOW-VALUES TO MBRLOG-USER-EID MBRLOG-CONTAINER-EID.
025200     MOVE 'COURSE'   TO MBRLOG-MODO.
025300     START MEMBERSHIP-LOG KEY NOT < CHAVE-MBRLOG
025400           INVALID KEY GO TO 3000-SAIDA.
025500 3010-LOOP-LOG.
025600     READ MEMBERSHIP-LOG NEXT RECORD
025700          AT END GO TO 3000-SAIDA.
025800     IF MBRLOG-MODO NOT = 'COURSE'
025900        GO TO 3010-LOOP-LOG.
026000     IF MBRLOG-INPUT-TIME = WS-BATCH-INPUT-TIME
026100        GO TO 3010-LOOP-LOG.
026200     IF IGNORE-MISSING-SESSIONS
026300        MOVE 'OFERTA' TO CORRENTE-TIPO
026400        MOVE MBRLOG-CONTAINER-EID TO CORRENTE-EID
026500        READ CORRENTE-MASTER INVALID KEY
026600             GO TO 3010-LOOP-LOG.
026700     MOVE MBRLOG-CONTAINER-EID TO CURSOMEM-CONTAINER-EID.
026800     MOVE MBRLOG-USER-EID      TO CURSOMEM-USER-EID.
026900     READ COURSEMEM-MASTER INVALID KEY GO TO 3010-LOOP-LOG.
027000     DELETE COURSEMEM-MASTER RECORD.
027100     DELETE MEMBERSHIP-LOG RECORD.
027200     ADD 1 TO WS-CT-DELETES.
027300     GO TO 3010-LOOP-LOG.
027400 3000-SAIDA.
027500     EXIT.
027600 4000-CLEAN-UP.
027700     CLOSE CMEM-IN COURSEMEM-MASTER MEMBERSHIP-LOG.
027800 4000-SAIDA.
027900     EXIT.
028000 5000-AFTER.
028100     ACCEPT WS-HORA-FIM FROM TIME.
028200     COMPUTE WS-SEG-INICIO =
028300         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
028400     COMPUTE WS-SEG-FIM =
028500         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
028600     MOVE 'COURSEMEMBERSHIP' TO CTR-HANDLER-NOME.
028700     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
028800     MOVE WS-CT-ERROS    TO CTR-ERROS.
028900     MOVE WS-CT-ADDS     TO CTR-ADDS.
029000     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
029100     MOVE WS-CT-DELETES  TO CTR-DELETES.
029200     IF WS-SEG-FIM >= WS-SEG-INICIO
029300        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
029400     ELSE
029500        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
029600                               WS-SEG-INICIO.
029700     WRITE REG-COUNTERS
029800           INVALID KEY REWRITE REG-COUNTERS.
029900     IF WS-BATCH-HAS-FAILED
030000        MOVE 'S' TO RUNCTL-FALHOU-SW
030100        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
030200        REWRITE REG-RUNCTL.
030300     CLOSE RUNCTL-MASTER CORRENTE-MASTER COUNTERS-MASTER.
030400     DISPLAY 'COURSEMEMBERSHIP LINES=' WS-CT-LINHAS
030500             ' ERRORS=' WS-CT-ERROS
030600             ' ADDS='   WS-CT-ADDS
030700             ' UPDATES=' WS-CT-UPDATES
030800             ' DELETES=' WS-CT-DELETES.
030900 5000-SAIDA.
031000     EXIT.
031100 9000-ENCADEIA.
031200     IF WS-BATCH-HAS-FAILED
031300        CHAIN 'SYNCREL.EXE'.
031400     CHAIN 'CADSMEM.EXE'.
031500 8000-ENCERRA.
031600     GO TO 9000-ENCADEIA.
