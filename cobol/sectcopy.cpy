000100*****************************************************************
000200*  S E C T C O P Y                                  (COPY MEMBER)
000300*-----------------------------------------------------------------
000400*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000500*  SISTEMA SINCAD - LAYOUT DO MESTRE DE TURMA (SECTION) E DO
000600*  SEU QUADRO DE ENCONTROS (SECTION MEETING) EMBUTIDO, MAIS O
000700*  MESTRE DE REFERENCIA DE CATEGORIA DE TURMA (BOOTSTRAP -
000800*  CRIADO NA PRIMEIRA VEZ QUE UM CODIGO DE CATEGORIA APARECE).
000900*  COPIADO NA FILE SECTION DE CADSECT-COB, CADSMTG-COB,
001000*  CADSMEM-COB E CADCMEM-COB (PARA CONFERIR TURMA CORRENTE).
001100*-----------------------------------------------------------------
001200*  HISTORICO DE ALTERACOES
001300*  DATA        PROGR   CHAMADO    DESCRICAO
001400*  30/06/1993  JMK     CH-0201    VERSAO INICIAL (SINCAD FASE 2). CH-0201
001500*  14/02/1994  JMK     CH-0233    INCLUIDO QUADRO DE ENCONTROS    CH-0233
001600*                                 EMBUTIDO (10 OCORRENCIAS).      CH-0233
001700*  05/08/1999  RCS     CH-0402    INCLUIDO MESTRE DE CATEGORIA    CH-0402
001800*                                 DE TURMA (SECTCAT-MASTER).      CH-0402
001900*****************************************************************
002000 FD  SECTION-MASTER
002100     LABEL RECORD STANDARD
002200     VALUE OF FILE-ID 'TURMA.DAT'
002300     RECORD CONTAINS 1850 CHARACTERS.
002400 01  REG-TURMA.
002500     05  CHAVE-TURMA.
002600         10  TURMA-EID               PIC X(20).
002700     05  TURMA-TITULO                PIC X(60).
002800     05  TURMA-DESCRICAO             PIC X(100).
002900     05  TURMA-CATEGORIA             PIC X(20).
003000     05  TURMA-PARENT-EID            PIC X(20).
003100     05  TURMA-MATRSET-EID           PIC X(20).
003200     05  TURMA-COFF-EID              PIC X(20).
003300     05  TURMA-QTD-ENCONTROS         PIC 9(02) COMP.
003400     05  TURMA-ENCONTROS OCCURS 10 TIMES
003500                         INDEXED BY TURMA-ENC-IX.
003600         10  TURMA-ENC-LOCAL         PIC X(60).
003700         10  TURMA-ENC-NOTAS         PIC X(100).
003800         10  TURMA-ENC-HR-INI        PIC 9(04).
003900         10  TURMA-ENC-HR-FIM        PIC 9(04).
004000         10  TURMA-ENC-HORAS-R REDEFINES
004100                              TURMA-ENC-HR-INI.
004200             15  FILLER              PIC 9(08).
004300     05  FILLER                      PIC X(30) VALUE SPACES.
004400*---------------------------------------------------------------*
004500*    MESTRE DE CATEGORIA DE TURMA - REFERENCIA CRIADA SOB       *
004600*    DEMANDA (BOOTSTRAP) PELO CADSECT-COB QUANDO UM CODIGO DE   *
004700*    CATEGORIA E VISTO PELA PRIMEIRA VEZ.  A DESCRICAO USA UM   *
004800*    "DE-PARA" CONFIGURADO OU, NA FALTA DELE, O PROPRIO CODIGO. *
004900*---------------------------------------------------------------*
005000 FD  SECTCAT-MASTER
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID 'TURMACAT.DAT'
005300     RECORD CONTAINS 80 CHARACTERS.
005400 01  REG-TURMACAT.
005500     05  CHAVE-TURMACAT.
005600         10  TURMACAT-CODIGO         PIC X(20).
005700     05  TURMACAT-DESCRICAO          PIC X(60).
