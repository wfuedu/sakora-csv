000100*****************************************************************
000200*  E S E T C O P Y                                  (COPY MEMBER)
000300*-----------------------------------------------------------------
000400*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000500*  SISTEMA SINCAD - LAYOUT DO MESTRE DE ENROLLMENT SET (O
000600*  CONTAINER DE MATRICULAS DE UMA OFERTA DE CURSO).  CHAVE
000700*  ESTRANGEIRA OBRIGATORIA PARA OFERTA DE CURSO.
000800*  COPIADO NA FILE SECTION DE CADESET-COB, CADSECT-COB E
000900*  CADENRL-COB.
001000*-----------------------------------------------------------------
001100*  HISTORICO DE ALTERACOES
001200*  DATA        PROGR   CHAMADO    DESCRICAO
001300*  30/06/1993  JMK     CH-0201    VERSAO INICIAL (SINCAD FASE 2). CH-0201
001400*****************************************************************
001500 FD  ENROLLSET-MASTER
001600     LABEL RECORD STANDARD
001700     VALUE OF FILE-ID 'MATRSET.DAT'
001800     RECORD CONTAINS 205 CHARACTERS.
001900 01  REG-MATRSET.
002000     05  CHAVE-MATRSET.
002100         10  ESET-EID                PIC X(20).
002200     05  ESET-TITULO                 PIC X(60).
002300     05  ESET-DESCRICAO              PIC X(100).
002400     05  ESET-CATEGORIA              PIC X(20).
002500     05  ESET-COFF-EID               PIC X(20).
002600     05  ESET-CREDITOS-DEFAULT       PIC 9(02)V9(1).
002700     05  FILLER                      PIC X(01) VALUE SPACES.
