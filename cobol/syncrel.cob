000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SYNCREL-COB.
000300 AUTHOR.        F. S. KOWALSKI.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  01/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  SYNCREL-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO FINAL (12 DE 12): EMISSAO DO RELATORIO DE SINCRONISMO  *
001300*  LE COUNTERS-MASTER NA ORDEM FIXA DOS PASSOS DE CARGA (NAO NA *
001400*  ORDEM FISICA DO ARQUIVO - CADA HANDLER PODE TER SIDO PULADO  *
001500*  POR ARQUIVO AUSENTE, NESSE CASO A LINHA SAI ZERADA), SOMA UM *
001600*  TOTAL GERAL, E IMPRIME O STATUS FINAL DO RODADA (SUCESSO OU  *
001700*  FALHOU, LIDO DE RUNCTL-MASTER) NA ULTIMA LINHA.  E O ALVO DO *
001800*  CHAIN DE QUALQUER CADxxxx QUE TENHA MARCADO A FALHA - NESSE  *
001900*  CASO IMPRIME O QUE JA FOI COLETADO ATE O PASSO QUE FALHOU.   *
002000*-----------------------------------------------------------------
002100*  HISTORICO DE ALTERACOES
002200*  DATA        PROGR   CHAMADO    DESCRICAO
002300*  01/09/1989  FSK     --------   VERSAO INICIAL (SO CABECALHO E
002400*                                 DETALHE, SEM TOTAL).
002500*  22/11/1991  JMK     CH-0114    INCLUIDA LINHA DE TOTAL GERAL.  CH-0114
002600*  05/08/1999  RCS     CH-0402    INCLUIDA LINHA DE STATUS FINAL  CH-0402
002700*                                 (SUCESSO/FALHOU) LIDA DE        CH-0402
002800*                                 RUNCTL-MASTER.                  CH-0402
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT COUNTERS-MASTER  ASSIGN TO DISK
003700                              ORGANIZATION INDEXED
003800                              ACCESS MODE DYNAMIC
003900                              RECORD KEY CHAVE-COUNTERS
004000                              FILE STATUS STATUS-COUNTERS.
004100     SELECT RUNCTL-MASTER    ASSIGN TO DISK
004200                              ORGANIZATION INDEXED
004300                              ACCESS MODE DYNAMIC
004400                              RECORD KEY CHAVE-RUNCTL
004500                              FILE STATUS STATUS-RUNCTL.
004600     SELECT RELAT             ASSIGN TO PRINTER.
004700 DATA DIVISION.
004800 FILE SECTION.
004900     COPY WSCOMUM.
005000     COPY RPTCOPY.
005100 WORKING-STORAGE SECTION.
005200 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
005300 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
005400 01  WS-CHAVES-INTERNAS.
005500     05  WS-CHV-SESSAO        PIC X(20) VALUE 'ACADEMICSESSION'.
005600     05  WS-CHV-CSET          PIC X(20) VALUE 'COURSESET'.
005700     05  WS-CHV-CCRS          PIC X(20) VALUE 'CANONICALCOURSE'.
005800     05  WS-CHV-COFF          PIC X(20) VALUE 'COURSEOFFERING'.
005900     05  WS-CHV-ESET          PIC X(20) VALUE 'ENROLLMENTSET'.
006000     05  WS-CHV-SECT          PIC X(20) VALUE 'SECTION'.
006100     05  WS-CHV-SMTG          PIC X(20) VALUE 'SECTIONMEETING'.
006200     05  WS-CHV-PESS          PIC X(20) VALUE 'PERSON'.
006300     05  WS-CHV-CMEM          PIC X(20) VALUE 'COURSEMEMBERSHIP'.
006400     05  WS-CHV-SMEM          PIC X(20) VALUE 'SECTIONMEMBERSHIP'.
006500 01  WS-CHAVES-R REDEFINES WS-CHAVES-INTERNAS.
006600     05  WS-HDL-VALOR OCCURS 10 TIMES PIC X(20).
006700 01  WS-ROTULOS-IMPRESSAO.
006800     05  WS-ROT-SESSAO        PIC X(20) VALUE 'AcademicSession'.
006900     05  WS-ROT-CSET          PIC X(20) VALUE 'CourseSet'.
007000     05  WS-ROT-CCRS          PIC X(20) VALUE 'CanonicalCourse'.
007100     05  WS-ROT-COFF          PIC X(20) VALUE 'CourseOffering'.
007200     05  WS-ROT-ESET          PIC X(20) VALUE 'EnrollmentSet'.
007300     05  WS-ROT-SECT          PIC X(20) VALUE 'Section'.
007400     05  WS-ROT-SMTG          PIC X(20) VALUE 'SectionMeeting'.
007500     05  WS-ROT-PESS          PIC X(20) VALUE 'Person'.
007600     05  WS-ROT-CMEM          PIC X(20) VALUE 'CourseMembership'.
007700     05  WS-ROT-SMEM          PIC X(20) VALUE 'SectionMembership'.
007800 01  WS-ROTULOS-R REDEFINES WS-ROTULOS-IMPRESSAO.
007900     05  WS-ROT-VALOR OCCURS 10 TIMES PIC X(20).
008000 01  WS-TOTAIS.
008100     05  WS-TOT-LINHAS        PIC 9(06) COMP VALUE ZERO.
008200     05  WS-TOT-ERROS         PIC 9(06) COMP VALUE ZERO.
008300     05  WS-TOT-SEGUNDOS      PIC 9(05) COMP VALUE ZERO.
008400     05  WS-TOT-ADDS          PIC 9(06) COMP VALUE ZERO.
008500     05  WS-TOT-UPDATES       PIC 9(06) COMP VALUE ZERO.
008600     05  WS-TOT-DELETES       PIC 9(06) COMP VALUE ZERO.
008700 01  WS-INDICE                PIC 9(02) COMP VALUE ZERO.
008800 01  WS-ACHOU-CTR-SW          PIC X(01) VALUE 'N'.
008900     88  WS-ACHOU-CTR             VALUE 'S'.
009000 PROCEDURE DIVISION.
009100 0000-PRINCIPAL.
009200     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
009300     PERFORM 2000-CABECALHO    THRU 2000-SAIDA.
009400     PERFORM 3000-LOOP-HANDLER THRU 3000-SAIDA
009500         VARYING WS-INDICE FROM 1 BY 1
009600         UNTIL WS-INDICE > 10.
009700     PERFORM 4000-TOTAL-GERAL  THRU 4000-SAIDA.
009800     PERFORM 5000-STATUS-FINAL THRU 5000-SAIDA.
009900     PERFORM 6000-CLEAN-UP     THRU 6000-SAIDA.
010000     STOP RUN.
010100 1000-OPEN-FILES.
010200     OPEN INPUT COUNTERS-MASTER.
010300     OPEN INPUT RUNCTL-MASTER.
010400     OPEN OUTPUT RELAT.
010500     MOVE ZERO TO WS-TOT-LINHAS WS-TOT-ERROS WS-TOT-SEGUNDOS
010600                  WS-TOT-ADDS WS-TOT-UPDATES WS-TOT-DELETES.
010700 1000-SAIDA.
010800     EXIT.
010900 2000-CABECALHO.
011000     WRITE REG-RELAT FROM CABE1 AFTER PAGE.
011100     WRITE REG-RELAT FROM CABE2 AFTER 2.
011200     WRITE REG-RELAT FROM CABE3 AFTER 1.
011300 2000-SAIDA.
011400     EXIT.
011500*-----------------------------------------------------------------
011600*  3000-LOOP-HANDLER - LE COUNTERS-MASTER NA ORDEM FIXA DOS
011700*  PASSOS (NAO NA ORDEM FISICA) E IMPRIME UMA LINHA POR PASSO.
011800*  PASSO PULADO POR ARQUIVO AUSENTE SIMPLESMENTE NAO GRAVOU
011900*  COUNTERS-MASTER - SAI COM ZEROS.
012000*-----------------------------------------------------------------
012100 3000-LOOP-HANDLER.
012200     MOVE WS-HDL-VALOR (WS-INDICE) TO CTR-HANDLER-NOME.
012300     SET WS-ACHOU-CTR TO FALSE.
012400     READ COUNTERS-MASTER INVALID KEY
012500          MOVE ZERO TO CTR-LINHAS CTR-ERROS CTR-SEGUNDOS
012600                       CTR-ADDS CTR-UPDATES CTR-DELETES
012700          GO TO 3010-IMPRIME.
012800     SET WS-ACHOU-CTR TO TRUE.
012900 3010-IMPRIME.
013000     MOVE WS-ROT-VALOR (WS-INDICE) TO DET-HANDLER.
013100     MOVE CTR-LINHAS   TO DET-LINHAS.
013200     MOVE CTR-ERROS    TO DET-ERROS.
013300     MOVE CTR-SEGUNDOS TO DET-SEGUNDOS.
013400     MOVE CTR-ADDS     TO DET-ADDS.
013500     MOVE CTR-UPDATES  TO DET-UPDATES.
013600     MOVE CTR-DELETES  TO DET-DELETES.
013700     WRITE REG-RELAT FROM DETAIL1 AFTER 1.
013800     ADD CTR-LINHAS   TO WS-TOT-LINHAS.
013900     ADD CTR-ERROS    TO WS-TOT-ERROS.
014000     ADD CTR-SEGUNDOS TO WS-TOT-SEGUNDOS.
014100     ADD CTR-ADDS     TO WS-TOT-ADDS.
014200     ADD CTR-UPDATES  TO WS-TOT-UPDATES.
014300     ADD CTR-DELETES  TO WS-TOT-DELETES.
014400 3000-SAIDA.
014500     EXIT.
014600 4000-TOTAL-GERAL.
014700     WRITE REG-RELAT FROM CABE3 AFTER 1.
014800     MOVE WS-TOT-LINHAS   TO TOT-LINHAS.
014900     MOVE WS-TOT-ERROS    TO TOT-ERROS.
015000     MOVE WS-TOT-SEGUNDOS TO TOT-SEGUNDOS.
015100     MOVE WS-TOT-ADDS     TO TOT-ADDS.
015200     MOVE WS-TOT-UPDATES  TO TOT-UPDATES.
015300     MOVE WS-TOT-DELETES  TO TOT-DELETES.
015400     WRITE REG-RELAT FROM TOTALIN AFTER 1.
015500 4000-SAIDA.
015600     EXIT.
015700 5000-STATUS-FINAL.
015800     MOVE '01' TO CHAVE-RUNCTL.
015900     READ RUNCTL-MASTER INVALID KEY
016000          MOVE 'N' TO RUNCTL-FALHOU-SW.
016100     IF RUNCTL-FALHOU-SW = 'S'
016200        MOVE 'FALHOU' TO STAT-RESULTADO
016300     ELSE
016400        MOVE 'SUCESSO' TO STAT-RESULTADO.
016500     WRITE REG-RELAT FROM STATUSLN AFTER 2.
016600     IF RUNCTL-FALHOU-SW = 'S'
016700        DISPLAY 'SYNCREL: RODADA FALHOU NO PASSO '
016800                RUNCTL-FALHOU-EM.
016900 5000-SAIDA.
017000     EXIT.
017100 6000-CLEAN-UP.
017200     CLOSE COUNTERS-MASTER RUNCTL-MASTER RELAT.
017300 6000-SAIDA.
017400     EXIT.
