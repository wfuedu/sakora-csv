000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADCOFF-COB.
000300 AUTHOR.        J. M. KRUEGER.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  22/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADCOFF-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 4 DE 10: CARGA DE OFERTAS DE CURSO (COURSE OFFERINGS)  *
001300*  A PARTIR DE COURSEOFFERINGS.CSV.  TODA LINHA CUJA SESSAO NAO *
001400*  ESTIVER CORRENTE (CORRENTE-MASTER TIPO 'SESSAO') E IGNORADA  *
001500*  QUANDO RUNCTL-IGNORE-SESSAO = 'S' (SKIP-BY-SESSION).  APOS   *
001600*  GRAVAR, A OFERTA E REGISTRADA COMO CORRENTE (TIPO 'OFERTA')  *
001700*  PARA OS PASSOS SEGUINTES.  LIGACOES OPCIONAIS COM CURSO      *
001800*  CANONICO E GRUPO DE CURSO SAO GRAVADAS COMO VIERAM NA LINHA. *
001900*-----------------------------------------------------------------
002000*  HISTORICO DE ALTERACOES
002100*  DATA        PROGR   CHAMADO    DESCRICAO
002200*  22/11/1991  JMK     CH-0114    VERSAO INICIAL.                 CH-0114
002300*  30/06/1993  JMK     CH-0201    INCLUIDO CAMPO STATUS-OFERTA.   CH-0201
002400*  05/08/1999  RCS     CH-0402    GRAVA CONTADORES EM             CH-0402
002500*                                 COUNTERS-MASTER.                CH-0402
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT COFF-IN          ASSIGN TO DISK
003400                              ORGANIZATION LINE SEQUENTIAL
003500                              FILE STATUS STATUS-COFFIN.
003600     SELECT COURSEOFF-MASTER ASSIGN TO DISK
003700                              ORGANIZATION INDEXED
003800                              ACCESS MODE DYNAMIC
003900                              RECORD KEY CHAVE-CURSOFER
004000                              FILE STATUS STATUS-CURSOFER.
004100     SELECT RUNCTL-MASTER    ASSIGN TO DISK
004200                              ORGANIZATION INDEXED
004300                              ACCESS MODE DYNAMIC
004400                              RECORD KEY CHAVE-RUNCTL
004500                              FILE STATUS STATUS-RUNCTL.
004600     SELECT CORRENTE-MASTER  ASSIGN TO DISK
004700                              ORGANIZATION INDEXED
004800                              ACCESS MODE DYNAMIC
004900                              RECORD KEY CHAVE-CORRENTE
005000                              FILE STATUS STATUS-CORRENTE.
005100     SELECT COUNTERS-MASTER  ASSIGN TO DISK
005200                              ORGANIZATION INDEXED
005300                              ACCESS MODE DYNAMIC
005400                              RECORD KEY CHAVE-COUNTERS
005500                              FILE STATUS STATUS-COUNTERS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  COFF-IN
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID 'COURSEOF.CSV'
006100     RECORD CONTAINS 400 CHARACTERS.
006200 01  REG-COFF-IN                      PIC X(400).
006300     COPY COFFCOPY.
006400     COPY WSCOMUM.
006500     COPY RPTCOPY.
006600 WORKING-STORAGE SECTION.
006700 01  STATUS-COFFIN            PIC X(02) VALUE SPACES.
006800 01  STATUS-CURSOFER          PIC X(02) VALUE SPACES.
006900 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
007000 01  STATUS-CORRENTE          PIC X(02) VALUE SPACES.
007100 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
007200 01  WS-CHAVES-DE-CONTROLE.
007300     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
007400         88  WS-FIM-ARQUIVO       VALUE 'S'.
007500     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
007600         88  WS-ARQ-AUSENTE       VALUE 'S'.
007700     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
007800         88  WS-LINHA-VALIDA      VALUE 'S'.
007900     05  WS-COFF-NOVO-SW      PIC X(01) VALUE 'N'.
008000         88  WS-COFF-E-NOVO       VALUE 'S'.
008100     05  WS-SESSAO-CORRENTE-SW PIC X(01) VALUE 'N'.
008200         88  WS-SESSAO-CORRENTE    VALUE 'S'.
008300 01  WS-CONTADORES.
008400     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
008500     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
008600     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
008700     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
008800     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
008900 01  WS-CAMPOS-CSV.
009000     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
009100     05  WS-F1                PIC X(20) VALUE SPACES.
009200     05  WS-F2                PIC X(20) VALUE SPACES.
009300     05  WS-F3                PIC X(60) VALUE SPACES.
009400     05  WS-F4                PIC X(100) VALUE SPACES.
009500     05  WS-F5                PIC X(20) VALUE SPACES.
009600     05  WS-F6                PIC X(20) VALUE SPACES.
009700     05  WS-F7                PIC X(20) VALUE SPACES.
009800     05  WS-F8                PIC X(20) VALUE SPACES.
009900     05  WS-F9                PIC X(20) VALUE SPACES.
010000     05  WS-F6-R REDEFINES WS-F6.
010100         10  WS-F6-DATA       PIC 9(08).
010200     05  WS-F7-R REDEFINES WS-F7.
010300         10  WS-F7-DATA       PIC 9(08).
010400 01  WS-RELOGIO.
010500     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
010600     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
010700     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
010800         10  WS-HI-HH         PIC 9(02).
010900         10  WS-HI-MM         PIC 9(02).
011000         10  WS-HI-SS         PIC 9(02).
011100         10  WS-HI-CC         PIC 9(02).
011200     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
011300         10  WS-HF-HH         PIC 9(02).
011400         10  WS-HF-MM         PIC 9(02).
011500         10  WS-HF-SS         PIC 9(02).
011600         10  WS-HF-CC         PIC 9(02).
011700     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
011800     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
011900 PROCEDURE DIVISION.
012000 0000-PRINCIPAL.
012100     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
012200     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
012300     IF WS-ARQ-AUSENTE
012400        GO TO 8000-ENCERRA.
012500     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
012600         UNTIL WS-FIM-ARQUIVO.
012700     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
012800     PERFORM 5000-AFTER        THRU 5000-SAIDA.
012900     GO TO 9000-ENCADEIA.
013000 0100-BEFORE.
013100     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
013200                   WS-CT-UPDATES WS-CT-DELETES.
013300     ACCEPT WS-HORA-INICIO FROM TIME.
013400 0100-SAIDA.
013500     EXIT.
013600 1000-OPEN-FILES.
013700     OPEN I-O RUNCTL-MASTER.
013800     MOVE '01' TO CHAVE-RUNCTL.
013900     READ RUNCTL-MASTER INVALID KEY
014000          DISPLAY 'CADCOFF: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
014100     MOVE RUNCTL-IGNORE-SESSAO TO WS-IGNORE-MISSING-SESSIONS.
014200     MOVE RUNCTL-INPUT-TIME    TO WS-BATCH-INPUT-TIME.
014300     OPEN I-O COURSEOFF-MASTER.
014400     OPEN I-O CORRENTE-MASTER.
014500     OPEN I-O COUNTERS-MASTER.
014600     OPEN INPUT COFF-IN.
014700     IF STATUS-COFFIN = '35'
014800        DISPLAY 'CADCOFF: COURSEOFFERINGS.CSV NAO ENCONTRADO -'
014900                ' PASSO IGNORADO'
015000        SET WS-ARQ-AUSENTE TO TRUE
015100        GO TO 1000-SAIDA.
015200     IF STATUS-COFFIN NOT = '00'
015300        DISPLAY 'CADCOFF: ERRO ' STATUS-COFFIN
015400                ' AO ABRIR COURSEOFFERINGS.CSV'
015500        SET WS-BATCH-HAS-FAILED TO TRUE
015600        MOVE 'COURSEOFFERING' TO WS-BATCH-FAILED-AT-STEP
015700        SET WS-ARQ-AUSENTE TO TRUE.
015800 1000-SAIDA.
015900     EXIT.
016000 2000-LER-LINHA.
016100     READ COFF-IN INTO REG-COFF-IN
016200          AT END
016300             SET WS-FIM-ARQUIVO TO TRUE
016400             GO TO 2000-SAIDA.
016500     ADD 1 TO WS-CT-LINHAS.
016600     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
016700     IF NOT WS-LINHA-VALIDA
016800        ADD 1 TO WS-CT-ERROS
016900        GO TO 2000-SAIDA.
017000     PERFORM 2150-CONFERE-SESSAO THRU 2150-SAIDA.
017100     IF NOT WS-SESSAO-CORRENTE
017200        GO TO 2000-SAIDA.
017300     PERFORM 2200-APLICAR-LINHA THRU 2200-SAIDA.
017400 2000-SAIDA.
017500     EXIT.
017600 2100-VALIDAR-LINHA.
017700     SET WS-LINHA-VALIDA TO TRUE.
017800     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6 WS-F7
017900                    WS-F8 WS-F9.
018000     MOVE ZERO   TO WS-QTD-CAMPOS.
018100     UNSTRING REG-COFF-IN DELIMITED BY ','
018200         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6 WS-F7 WS-F8
018300              WS-F9
018400         TALLYING IN WS-QTD-CAMPOS.
018500     IF WS-QTD-CAMPOS < 7
018600        SET WS-LINHA-VALIDA TO FALSE
018700        GO TO 2100-SAIDA.
018800     IF WS-F1 = SPACES OR WS-F2 = SPACES OR WS-F3 = SPACES
018900        OR WS-F4 = SPACES OR WS-F5 = SPACES OR WS-F6 = SPACES
019000        OR WS-F7 = SPACES
019100        SET WS-LINHA-VALIDA TO FALSE.
019200 2100-SAIDA.
019300     EXIT.
019400*-----------------------------------------------------------------
019500*  2150-CONFERE-SESSAO - REGRA "SKIP-BY-SESSION": SO PULA A
019600*  LINHA SE A SESSAO NAO ESTIVER CORRENTE *E* O FLAG DE IGNORAR
019700*  SESSAO AUSENTE ESTIVER LIGADO.
019800*-----------------------------------------------------------------
019900 2150-CONFERE-SESSAO.
020000     SET WS-SESSAO-CORRENTE TO TRUE.
020100     IF NOT IGNORE-MISSING-SESSIONS
020200        GO TO 2150-SAIDA.
020300     MOVE 'SESSAO' TO CORRENTE-TIPO.
020400     MOVE WS-F2    TO CORRENTE-EID.
020500     READ CORRENTE-MASTER INVALID KEY
020600          SET WS-SESSAO-CORRENTE TO FALSE.
020700 2150-SAIDA.
020800     EXIT.
020900 2200-APLICAR-LINHA.
021000     MOVE WS-F1 TO COFF-EID.
021100     READ COURSEOFF-MASTER INVALID KEY
021200          SET WS-COFF-E-NOVO TO TRUE.
021300     MOVE WS-F2       TO COFF-SESSAO-EID.
021400     MOVE WS-F3       TO COFF-TITULO.
021500     MOVE WS-F4       TO COFF-DESCRICAO.
021600     MOVE WS-F5       TO COFF-STATUS-OFERTA.
021700     MOVE WS-F6-DATA  TO COFF-DT-INICIO.
021800     MOVE WS-F7-DATA  TO COFF-DT-FIM.
021900     MOVE WS-F8       TO COFF-CANONCUR-EID.
022000     MOVE WS-F9       TO COFF-CURSSET-EID.
022100     IF WS-COFF-E-NOVO
022200        WRITE REG-CURSOFER
022300        ADD 1 TO WS-CT-ADDS
022400        SET WS-COFF-E-NOVO TO FALSE
022500     ELSE
022600        REWRITE REG-CURSOFER
022700        ADD 1 TO WS-CT-UPDATES.
022800     MOVE 'OFERTA' TO CORRENTE-TIPO.
022900     MOVE WS-F1    TO CORRENTE-EID.
023000     WRITE REG-CORRENTE
023100           INVALID KEY REWRITE REG-CORRENTE.
023200 2200-SAIDA.
023300     EXIT.
023400 4000-CLEAN-UP.
023500     CLOSE COFF-IN COURSEOFF-MASTER.
023600 4000-SAIDA.
023700     EXIT.
023800 5000-AFTER.
023900     ACCEPT WS-HORA-FIM FROM TIME.
024000     COMPUTE WS-SEG-INICIO =
024100         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
024200     COMPUTE WS-SEG-FIM =
024300         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
024400     MOVE 'COURSEOFFERING' TO CTR-HANDLER-NOME.
024500     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
024600     MOVE WS-CT-ERROS    TO CTR-ERROS.
024700     MOVE WS-CT-ADDS     TO CTR-ADDS.
024800     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
024900     MOVE WS-CT-DELETES  TO CTR-DELETES.
025000     IF WS-SEG-FIM >= WS-SEG-INICIO
025100        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
025200     ELSE
025300        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
025400                               WS-SEG-INICIO.
025500     WRITE REG-COUNTERS
025600           INVALID KEY REWRITE REG-COUNTERS.
025700     IF WS-BATCH-HAS-FAILED
025800        MOVE 'S' TO RUNCTL-FALHOU-SW
025900        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
026000        REWRITE REG-RUNCTL.
026100     CLOSE RUNCTL-MASTER CORRENTE-MASTER COUNTERS-MASTER.
026200     DISPLAY 'COURSEOFFERING LINES=' WS-CT-LINHAS
026300             ' ERRORS=' WS-CT-ERROS
026400             ' ADDS='   WS-CT-ADDS
026500             ' UPDATES=' WS-CT-UPDATES.
026600 5000-SAIDA.
026700     EXIT.
026800 9000-ENCADEIA.
026900     IF WS-BATCH-HAS-FAILED
027000        CHAIN 'SYNCREL.EXE'.
027100     CHAIN 'CADESET.EXE'.
027200 8000-ENCERRA.
027300     GO TO 9000-ENCADEIA.
