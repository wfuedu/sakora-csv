000100*****************************************************************
000200*  P E S S C O P Y                                  (COPY MEMBER)
000300*-----------------------------------------------------------------
000400*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000500*  SISTEMA SINCAD - LAYOUT DO MESTRE DE PESSOA (USUARIO/ALUNO/
000600*  SERVIDOR) E DO LOG DE ENTRADA DE PESSOA USADO PARA DETECTAR
000700*  E DESATIVAR/EXCLUIR PESSOAS QUE SAIRAM DO FEED.
000800*  COPIADO NA FILE SECTION DE CADPESS-COB, CADENRL-COB,
000900*  CADCMEM-COB E CADSMEM-COB (PARA CONFERIR O USER-EID).
001000*-----------------------------------------------------------------
001100*  HISTORICO DE ALTERACOES
001200*  DATA        PROGR   CHAMADO    DESCRICAO
001300*  01/09/1989  FSK     --------   VERSAO INICIAL - CAMPOS FIXOS
001400*                                 (SEM PROPRIEDADES OPCIONAIS).
001500*  22/11/1991  JMK     CH-0114    INCLUIDO QUADRO DE ATE 10       CH-0114
001600*                                 PROPRIEDADES OPCIONAIS POR      CH-0114
001700*                                 POSICAO (NOME/VALOR).           CH-0114
001800*  05/08/1999  RCS     CH-0402    INCLUIDO PESSOA-USER-ID PARA    CH-0402
001900*                                 SUPORTAR O CAMPO OPCIONAL "ID"  CH-0402
002000*                                 COMO IDENTIFICADOR INTERNO.     CH-0402
002100*  22/03/2000  RCS     CH-0421    CARIMBO DO LOG VOLTA A ZONED    CH-0421
002200*                                 (SEM COMP-3).  INCLUIDOS DADOS  CH-0421
002300*                                 CADASTRAIS COMPLEMENTARES       CH-0421
002400*                                 (CPF/NASCIMENTO/CONTATO/        CH-0421
002500*                                 ENDERECO) E OS CAMPOS DE        CH-0421
002600*                                 AUDITORIA NO MESTRE DE PESSOA.  CH-0421
002700*****************************************************************
002800 FD  PERSON-MASTER
002900     LABEL RECORD STANDARD
003000     VALUE OF FILE-ID 'PESSOA.DAT'
003100     RECORD CONTAINS 1181 CHARACTERS.
003200 01  REG-PESSOA.
003300     05  CHAVE-PESSOA.
003400         10  PESSOA-EID              PIC X(20).
003500     05  PESSOA-USER-ID              PIC X(20).
003600     05  PESSOA-SOBRENOME            PIC X(30).
003700     05  PESSOA-NOME                 PIC X(30).
003800     05  PESSOA-EMAIL                PIC X(60).
003900     05  PESSOA-SENHA                PIC X(20).
004000     05  PESSOA-TIPO                 PIC X(20).
004100     05  PESSOA-CPF                  PIC X(11) VALUE SPACES.
004200     05  PESSOA-DATA-NASCIMENTO      PIC 9(08) VALUE ZERO.
004300     05  PESSOA-TELEFONE             PIC X(15) VALUE SPACES.
004400     05  PESSOA-ENDERECO             PIC X(60) VALUE SPACES.
004500     05  PESSOA-CIDADE               PIC X(30) VALUE SPACES.
004600     05  PESSOA-UF                   PIC X(02) VALUE SPACES.
004700     05  PESSOA-CEP                  PIC X(08) VALUE SPACES.
004800     05  PESSOA-STATUS-SW            PIC X(01) VALUE 'A'.
004900         88  PESSOA-ATIVA                VALUE 'A'.
005000         88  PESSOA-INATIVA              VALUE 'I'.
005100     05  PESSOA-DATA-CRIACAO         PIC 9(08) VALUE ZERO.
005200     05  PESSOA-DATA-ALTERACAO       PIC 9(08) VALUE ZERO.
005300     05  PESSOA-USUARIO-ALTERACAO    PIC X(08) VALUE SPACES.
005400     05  PESSOA-QTD-PROPRIED         PIC 9(02) COMP.
005500     05  PESSOA-PROPRIEDADES OCCURS 10 TIMES
005600                             INDEXED BY PESSOA-PROP-IX.
005700         10  PESSOA-PROP-NOME        PIC X(20).
005800         10  PESSOA-PROP-VALOR       PIC X(60).
005900     05  FILLER                      PIC X(20) VALUE SPACES.
006000*---------------------------------------------------------------*
006100*    LOG DE ENTRADA DE PESSOA - UM REGISTRO POR PESSOA JA       *
006200*    VISTA EM QUALQUER RODADA (EID -> USER-ID INTERNO).         *
006300*---------------------------------------------------------------*
006400 FD  PERSON-LOG
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID 'PESSOLOG.DAT'
006700     RECORD CONTAINS 53 CHARACTERS.
006800 01  REG-PESSOALOG.
006900     05  CHAVE-PESSOALOG.
007000         10  PESSOALOG-EID           PIC X(20).
007100     05  PESSOALOG-USER-ID           PIC X(20).
007200     05  PESSOALOG-INPUT-TIME        PIC 9(08).
007300     05  FILLER                      PIC X(05) VALUE SPACES.
