000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADCCRS-COB.
000300 AUTHOR.        J. M. KRUEGER.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  22/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADCCRS-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 3 DE 10: CARGA DE CURSOS CANONICOS (DISCIPLINA-MODELO) *
001300*  A PARTIR DE CANONICALCOURSES.CSV.  MINIMO DE 3 CAMPOS - O 4O *
001400*  CAMPO (GRUPO DE CURSO) E OPCIONAL E NAO E CONFERIDO CONTRA O *
001500*  MESTRE DE GRUPOS - GRAVADO COMO VEIO NA LINHA.  SEM PROCESSO *
001600*  DE BAIXA (FORA DE ESCOPO).                                   *
001700*-----------------------------------------------------------------
001800*  HISTORICO DE ALTERACOES
001900*  DATA        PROGR   CHAMADO    DESCRICAO
002000*  22/11/1991  JMK     CH-0114    VERSAO INICIAL.                 CH-0114
002100*  05/08/1999  RCS     CH-0402    GRAVA CONTADORES EM             CH-0402
002200*                                 COUNTERS-MASTER.                CH-0402
002300*****************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT CCRS-IN          ASSIGN TO DISK
003100                              ORGANIZATION LINE SEQUENTIAL
003200                              FILE STATUS STATUS-CCRSIN.
003300     SELECT CANONCOURSE-MASTER ASSIGN TO DISK
003400                              ORGANIZATION INDEXED
003500                              ACCESS MODE DYNAMIC
003600                              RECORD KEY CHAVE-CANONCUR
003700                              FILE STATUS STATUS-CANONCUR.
003800     SELECT RUNCTL-MASTER    ASSIGN TO DISK
003900                              ORGANIZATION INDEXED
004000                              ACCESS MODE DYNAMIC
004100                              RECORD KEY CHAVE-RUNCTL
004200                              FILE STATUS STATUS-RUNCTL.
004300     SELECT COUNTERS-MASTER  ASSIGN TO DISK
004400                              ORGANIZATION INDEXED
004500                              ACCESS MODE DYNAMIC
004600                              RECORD KEY CHAVE-COUNTERS
004700                              FILE STATUS STATUS-COUNTERS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CCRS-IN
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID 'CANONCRS.CSV'
005300     RECORD CONTAINS 400 CHARACTERS.
005400 01  REG-CCRS-IN                      PIC X(400).
005500     COPY CCRSCOPY.
005600     COPY WSCOMUM.
005700     COPY RPTCOPY.
005800 WORKING-STORAGE SECTION.
005900 01  STATUS-CCRSIN            PIC X(02) VALUE SPACES.
006000 01  STATUS-CANONCUR          PIC X(02) VALUE SPACES.
006100 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
006200 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
006300 01  WS-CHAVES-DE-CONTROLE.
006400     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
006500         88  WS-FIM-ARQUIVO       VALUE 'S'.
006600     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
006700         88  WS-ARQ-AUSENTE       VALUE 'S'.
006800     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
006900         88  WS-LINHA-VALIDA      VALUE 'S'.
007000     05  WS-CCRS-NOVO-SW      PIC X(01) VALUE 'N'.
007100         88  WS-CCRS-E-NOVO       VALUE 'S'.
007200 01  WS-CONTADORES.
007300     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
007400     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
007500     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
007600     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
007700     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
007800 01  WS-CAMPOS-CSV.
007900     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
008000     05  WS-F1                PIC X(20) VALUE SPACES.
008100     05  WS-F2                PIC X(60) VALUE SPACES.
008200     05  WS-F3                PIC X(100) VALUE SPACES.
008300     05  WS-F4                PIC X(20) VALUE SPACES.
008400 01  WS-RELOGIO.
008500     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
008600     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
008700     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
008800         10  WS-HI-HH         PIC 9(02).
008900         10  WS-HI-MM         PIC 9(02).
009000         10  WS-HI-SS         PIC 9(02).
009100         10  WS-HI-CC         PIC 9(02).
009200     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
009300         10  WS-HF-HH         PIC 9(02).
009400         10  WS-HF-MM         PIC 9(02).
009500         10  WS-HF-SS         PIC 9(02).
009600         10  WS-HF-CC         PIC 9(02).
009700     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
009800     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
009900 PROCEDURE DIVISION.
010000 0000-PRINCIPAL.
010100     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
010200     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
010300     IF WS-ARQ-AUSENTE
010400        GO TO 8000-ENCERRA.
010500     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
010600         UNTIL WS-FIM-ARQUIVO.
010700     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
010800     PERFORM 5000-AFTER        THRU 5000-SAIDA.
010900     GO TO 9000-ENCADEIA.
011000 0100-BEFORE.
011100     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
011200                   WS-CT-UPDATES WS-CT-DELETES.
011300     ACCEPT WS-HORA-INICIO FROM TIME.
011400 0100-SAIDA.
011500     EXIT.
011600 1000-OPEN-FILES.
011700     OPEN I-O RUNCTL-MASTER.
011800     MOVE '01' TO CHAVE-RUNCTL.
011900     READ RUNCTL-MASTER INVALID KEY
012000          DISPLAY 'CADCCRS: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
012100     MOVE RUNCTL-INPUT-TIME      TO WS-BATCH-INPUT-TIME.
012200     OPEN I-O CANONCOURSE-MASTER.
012300     OPEN I-O COUNTERS-MASTER.
012400     OPEN INPUT CCRS-IN.
012500     IF STATUS-CCRSIN = '35'
012600        DISPLAY 'CADCCRS: CANONICALCOURSES.CSV NAO ENCONTRADO -'
012700                ' PASSO IGNORADO'
012800        SET WS-ARQ-AUSENTE TO TRUE
012900        GO TO 1000-SAIDA.
013000     IF STATUS-CCRSIN NOT = '00'
013100        DISPLAY 'CADCCRS: ERRO ' STATUS-CCRSIN
013200                ' AO ABRIR CANONICALCOURSES.CSV'
013300        SET WS-BATCH-HAS-FAILED TO TRUE
013400        MOVE 'CANONICALCOURSE' TO WS-BATCH-FAILED-AT-STEP
013500        SET WS-ARQ-AUSENTE TO TRUE.
013600 1000-SAIDA.
013700     EXIT.
013800 2000-LER-LINHA.
013900     READ CCRS-IN INTO REG-CCRS-IN
014000          AT END
014100             SET WS-FIM-ARQUIVO TO TRUE
014200             GO TO 2000-SAIDA.
014300     ADD 1 TO WS-CT-LINHAS.
014400     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
014500     IF WS-LINHA-VALIDA
014600        PERFORM 2200-APLICAR-LINHA THRU 2200-SAIDA
014700     ELSE
014800        ADD 1 TO WS-CT-ERROS.
014900 2000-SAIDA.
015000     EXIT.
015100 2100-VALIDAR-LINHA.
015200     SET WS-LINHA-VALIDA TO TRUE.
015300     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4.
015400     MOVE ZERO   TO WS-QTD-CAMPOS.
015500     UNSTRING REG-CCRS-IN DELIMITED BY ','
015600         INTO WS-F1 WS-F2 WS-F3 WS-F4
015700         TALLYING IN WS-QTD-CAMPOS.
015800     IF WS-QTD-CAMPOS < 3
015900        SET WS-LINHA-VALIDA TO FALSE
016000        GO TO 2100-SAIDA.
016100     IF WS-F1 = SPACES OR WS-F2 = SPACES OR WS-F3 = SPACES
016200        SET WS-LINHA-VALIDA TO FALSE.
016300 2100-SAIDA.
016400     EXIT.
016500 2200-APLICAR-LINHA.
016600     MOVE WS-F1 TO CCRS-EID.
016700     READ CANONCOURSE-MASTER INVALID KEY
016800          SET WS-CCRS-E-NOVO TO TRUE.
016900     MOVE WS-F2 TO CCRS-TITULO.
017000     MOVE WS-F3 TO CCRS-DESCRICAO.
017100     MOVE WS-F4 TO CCRS-CURSSET-EID.
017200     IF WS-CCRS-E-NOVO
017300        WRITE REG-CANONCUR
017400        ADD 1 TO WS-CT-ADDS
017500        SET WS-CCRS-E-NOVO TO FALSE
017600     ELSE
017700        REWRITE REG-CANONCUR
017800        ADD 1 TO WS-CT-UPDATES.
017900 2200-SAIDA.
018000     EXIT.
018100 4000-CLEAN-UP.
018200     CLOSE CCRS-IN CANONCOURSE-MASTER.
018300 4000-SAIDA.
018400     EXIT.
018500 5000-AFTER.
018600     ACCEPT WS-HORA-FIM FROM TIME.
018700     COMPUTE WS-SEG-INICIO =
018800         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
018900     COMPUTE WS-SEG-FIM =
019000         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
019100     MOVE 'CANONICALCOURSE' TO CTR-HANDLER-NOME.
019200     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
019300     MOVE WS-CT-ERROS    TO CTR-ERROS.
019400     MOVE WS-CT-ADDS     TO CTR-ADDS.
019500     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
019600     MOVE WS-CT-DELETES  TO CTR-DELETES.
019700     IF WS-SEG-FIM >= WS-SEG-INICIO
019800        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
019900     ELSE
020000        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
020100                               WS-SEG-INICIO.
020200     WRITE REG-COUNTERS
020300           INVALID KEY REWRITE REG-COUNTERS.
020400     IF WS-BATCH-HAS-FAILED
020500        MOVE 'S' TO RUNCTL-FALHOU-SW
020600        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
020700        REWRITE REG-RUNCTL.
020800     CLOSE RUNCTL-MASTER COUNTERS-MASTER.
020900     DISPLAY 'CANONICALCOURSE LINES=' WS-CT-LINHAS
021000             ' ERRORS=' WS-CT-ERROS
021100             ' ADDS='   WS-CT-ADDS
021200             ' UPDATES=' WS-CT-UPDATES.
021300 5000-SAIDA.
021400     EXIT.
021500 9000-ENCADEIA.
021600     IF WS-BATCH-HAS-FAILED
021700        CHAIN 'SYNCREL.EXE'.
021800     CHAIN 'CADCOFF.EXE'.
021900 8000-ENCERRA.
022000     GO TO 9000-ENCADEIA.
