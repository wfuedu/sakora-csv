000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADSECT-COB.
000300 AUTHOR.        J. M. KRUEGER.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  30/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADSECT-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 6 DE 10: CARGA DE TURMAS (SECTIONS) A PARTIR DE        *
001300*  SECTIONS.CSV.  TODA LINHA CUJA OFERTA NAO ESTIVER CORRENTE   *
001400*  E IGNORADA (SKIP-BY-SESSION).  ANTES DE GRAVAR, CONFERE SE O *
001500*  CODIGO DE CATEGORIA JA EXISTE EM SECTCAT-MASTER - SE NAO,    *
001600*  CRIA (BOOTSTRAP) COM A DESCRICAO DA TABELA DE-PARA DESTE     *
001700*  PROGRAMA OU, NA FALTA DE MAPEAMENTO, COM O PROPRIO CODIGO.   *
001800*  LIGA TURMA-PAI E ENROLLMENT SET QUANDO JA CONHECIDOS.  AO    *
001900*  FINAL, REGISTRA A TURMA COMO CORRENTE (TIPO 'TURMA').        *
002000*-----------------------------------------------------------------
002100*  HISTORICO DE ALTERACOES
002200*  DATA        PROGR   CHAMADO    DESCRICAO
002300*  30/06/1993  JMK     CH-0201    VERSAO INICIAL (SINCAD FASE 2). CH-0201
002400*  14/02/1994  JMK     CH-0233    LIGACAO COM TURMA-PAI E COM     CH-0233
002500*                                 ENROLLMENT SET.                 CH-0233
002600*  05/08/1999  RCS     CH-0402    BOOTSTRAP DE SECTCAT-MASTER E   CH-0402
002700*                                 CONTADORES EM COUNTERS-MASTER.  CH-0402
002800*****************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT SECT-IN          ASSIGN TO DISK
003600                              ORGANIZATION LINE SEQUENTIAL
003700                              FILE STATUS STATUS-SECTIN.
003800     SELECT SECTION-MASTER   ASSIGN TO DISK
003900                              ORGANIZATION INDEXED
004000                              ACCESS MODE DYNAMIC
004100                              RECORD KEY CHAVE-TURMA
004200                              FILE STATUS STATUS-TURMA.
004300     SELECT SECTCAT-MASTER   ASSIGN TO DISK
004400                              ORGANIZATION INDEXED
004500                              ACCESS MODE DYNAMIC
004600                              RECORD KEY CHAVE-TURMACAT
004700                              FILE STATUS STATUS-TURMACAT.
004800     SELECT RUNCTL-MASTER    ASSIGN TO DISK
004900                              ORGANIZATION INDEXED
005000                              ACCESS MODE DYNAMIC
005100                              RECORD KEY CHAVE-RUNCTL
005200                              FILE STATUS STATUS-RUNCTL.
005300     SELECT CORRENTE-MASTER  ASSIGN TO DISK
005400                              ORGANIZATION INDEXED
005500                              ACCESS MODE DYNAMIC
005600                              RECORD KEY CHAVE-CORRENTE
005700                              FILE STATUS STATUS-CORRENTE.
005800     SELECT COUNTERS-MASTER  ASSIGN TO DISK
005900                              ORGANIZATION INDEXED
006000                              ACCESS MODE DYNAMIC
006100                              RECORD KEY CHAVE-COUNTERS
006200                              FILE STATUS STATUS-COUNTERS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SECT-IN
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID 'SECTIONS.CSV'
006800     RECORD CONTAINS 400 CHARACTERS.
006900 01  REG-SECT-IN                      PIC X(400).
007000     COPY SECTCOPY.
007100     COPY WSCOMUM.
007200     COPY RPTCOPY.
007300 WORKING-STORAGE SECTION.
007400 01  STATUS-SECTIN            PIC X(02) VALUE SPACES.
007500 01  STATUS-TURMA             PIC X(02) VALUE SPACES.
007600 01  STATUS-TURMACAT          PIC X(02) VALUE SPACES.
007700 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
007800 01  STATUS-CORRENTE          PIC X(02) VALUE SPACES.
007900 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
008000*---------------------------------------------------------------*
008100*    TABELA DE-PARA DE CATEGORIA DE TURMA - CODIGOS CONHECIDOS  *
008200*    DO NUCLEO ACADEMICO.  CODIGO NAO LISTADO USA O PROPRIO     *
008300*    CODIGO COMO DESCRICAO (VER 2160-BOOTSTRAP-CATEGORIA).      *
008400*---------------------------------------------------------------*
008500 01  WS-TABELA-CATEGORIAS.
008600     05  FILLER PIC X(80) VALUE
008700         'LEC AULA EXPOSITIVA        LAB LABORATORIO           '.
008800     05  FILLER PIC X(80) VALUE
008900         'SEM SEMINARIO              DIS DISCUSSAO             '.
009000 01  WS-TABELA-CATEGORIAS-R REDEFINES WS-TABELA-CATEGORIAS.
009100     05  WS-CAT-ITEM OCCURS 4 TIMES INDEXED BY WS-CAT-IX.
009200         10  WS-CAT-CODIGO        PIC X(20).
009300         10  WS-CAT-DESCR         PIC X(20).
009400 01  WS-CHAVES-DE-CONTROLE.
009500     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
009600         88  WS-FIM-ARQUIVO       VALUE 'S'.
009700     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
009800         88  WS-ARQ-AUSENTE       VALUE 'S'.
009900     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
010000         88  WS-LINHA-VALIDA      VALUE 'S'.
010100     05  WS-TURMA-NOVA-SW     PIC X(01) VALUE 'N'.
010200         88  WS-TURMA-E-NOVA      VALUE 'S'.
010300     05  WS-OFERTA-CORRENTE-SW PIC X(01) VALUE 'N'.
010400         88  WS-OFERTA-CORRENTE    VALUE 'S'.
010500 01  WS-CONTADORES.
010600     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
010700     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
010800     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
010900     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
011000     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
011100 01  WS-CAMPOS-CSV.
011200     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
011300     05  WS-F1                PIC X(20) VALUE SPACES.
011400     05  WS-F2                PIC X(60) VALUE SPACES.
011500     05  WS-F3                PIC X(100) VALUE SPACES.
011600     05  WS-F4                PIC X(20) VALUE SPACES.
011700     05  WS-F5                PIC X(20) VALUE SPACES.
011800     05  WS-F6                PIC X(20) VALUE SPACES.
011900     05  WS-F7                PIC X(20) VALUE SPACES.
012000 01  WS-RELOGIO.
012100     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
012200     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
012300     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
012400         10  WS-HI-HH         PIC 9(02).
012500         10  WS-HI-MM         PIC 9(02).
012600         10  WS-HI-SS         PIC 9(02).
012700         10  WS-HI-CC         PIC 9(02).
012800     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
012900         10  WS-HF-HH         PIC 9(02).
013000         10  WS-HF-MM         PIC 9(02).
013100         10  WS-HF-SS         PIC 9(02).
013200         10  WS-HF-CC         PIC 9(02).
013300     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
013400     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
013500 PROCEDURE DIVISION.
013600 0000-PRINCIPAL.
013700     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
013800     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
013900     IF WS-ARQ-AUSENTE
014000        GO TO 8000-ENCERRA.
014100     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
014200         UNTIL WS-FIM-ARQUIVO.
014300     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
014400     PERFORM 5000-AFTER        THRU 5000-SAIDA.
014500     GO TO 9000-ENCADEIA.
014600 0100-BEFORE.
014700     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
014800                   WS-CT-UPDATES WS-CT-DELETES.
014900     ACCEPT WS-HORA-INICIO FROM TIME.
015000 0100-SAIDA.
015100     EXIT.
015200 1000-OPEN-FILES.
015300     OPEN I-O RUNCTL-MASTER.
015400     MOVE '01' TO CHAVE-RUNCTL.
015500     READ RUNCTL-MASTER INVALID KEY
015600          DISPLAY 'CADSECT: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
015700     MOVE RUNCTL-IGNORE-SESSAO TO WS-IGNORE-MISSING-SESSIONS.
015800     MOVE RUNCTL-INPUT-TIME    TO WS-BATCH-INPUT-TIME.
015900     OPEN I-O SECTION-MASTER.
016000     OPEN I-O SECTCAT-MASTER.
016100     OPEN I-O CORRENTE-MASTER.
016200     OPEN I-O COUNTERS-MASTER.
016300     OPEN INPUT SECT-IN.
016400     IF STATUS-SECTIN = '35'
016500        DISPLAY 'CADSECT: SECTIONS.CSV NAO ENCONTRADO - PASSO '
016600                'IGNORADO'
016700        SET WS-ARQ-AUSENTE TO TRUE
016800        GO TO 1000-SAIDA.
016900     IF STATUS-SECTIN NOT = '00'
017000        DISPLAY 'CADSECT: ERRO ' STATUS-SECTIN
017100                ' AO ABRIR SECTIONS.CSV'
017200        SET WS-BATCH-HAS-FAILED TO TRUE
017300        MOVE 'SECTION' TO WS-BATCH-FAILED-AT-STEP
017400        SET WS-ARQ-AUSENTE TO TRUE.
017500 1000-SAIDA.
017600     EXIT.
017700 2000-LER-LINHA.
017800     READ SECT-IN INTO REG-SECT-IN
017900          AT END
018000             SET WS-FIM-ARQUIVO TO TRUE
018100             GO TO 2000-SAIDA.
018200     ADD 1 TO WS-CT-LINHAS.
018300     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
018400     IF NOT WS-LINHA-VALIDA
018500        ADD 1 TO WS-CT-ERROS
018600        GO TO 2000-SAIDA.
018700     PERFORM 2150-CONFERE-OFERTA THRU 2150-SAIDA.
018800     IF NOT WS-OFERTA-CORRENTE
018900        GO TO 2000-SAIDA.
019000     IF WS-F4 = SPACES
019100        MOVE 'NONE' TO WS-F4.
019200     PERFORM 2160-BOOTSTRAP-CATEGORIA THRU 2160-SAIDA.
019300     PERFORM 2200-APLICAR-LINHA THRU 2200-SAIDA.
019400 2000-SAIDA.
019500     EXIT.
019600 2100-VALIDAR-LINHA.
019700     SET WS-LINHA-VALIDA TO TRUE.
019800     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6 WS-F7.
019900     MOVE ZERO   TO WS-QTD-CAMPOS.
020000     UNSTRING REG-SECT-IN DELIMITED BY ','
020100         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6 WS-F7
020200         TALLYING IN WS-QTD-CAMPOS.
020300     IF WS-QTD-CAMPOS < 7
020400        SET WS-LINHA-VALIDA TO FALSE
020500        GO TO 2100-SAIDA.
020600     IF WS-F1 = SPACES OR WS-F2 = SPACES OR WS-F3 = SPACES
020700        OR WS-F7 = SPACES
020800        SET WS-LINHA-VALIDA TO FALSE.
020900 2100-SAIDA.
021000     EXIT.
021100 2150-CONFERE-OFERTA.
021200     SET WS-OFERTA-CORRENTE TO TRUE.
021300     IF NOT IGNORE-MISSING-SESSIONS
021400        GO TO 2150-SAIDA.
021500     MOVE 'OFERTA' TO CORRENTE-TIPO.
021600     MOVE WS-F7    TO CORRENTE-EID.
021700     READ CORRENTE-MASTER INVALID KEY
021800          SET WS-OFERTA-CORRENTE TO FALSE.
021900 2150-SAIDA.
022000     EXIT.
022100 2160-BOOTSTRAP-CATEGORIA.
022200     MOVE WS-F4 TO TURMACAT-CODIGO.
022300     READ SECTCAT-MASTER INVALID KEY
022400          PERFORM 2165-MONTA-CATEGORIA THRU 2165-SAIDA
022500          WRITE REG-TURMACAT.
022600 2160-SAIDA.
022700     EXIT.
022800 2165-MONTA-CATEGORIA.
022900     MOVE WS-F4 TO TURMACAT-DESCRICAO.
023000     SET WS-CAT-IX TO 1.
023100 2165-PROCURA.
023200     IF WS-CAT-IX > 4
023300        GO TO 2165-SAIDA.
023400     IF WS-CAT-CODIGO (WS-CAT-IX) = WS-F4
023500        MOVE WS-CAT-DESCR (WS-CAT-IX) TO TURMACAT-DESCRICAO
023600        GO TO 2165-SAIDA.
023700     SET WS-CAT-IX UP BY 1.
023800     GO TO 2165-PROCURA.
023900 2165-SAIDA.
024000     EXIT.
024100 2200-APLICAR-LINHA.
024200     MOVE WS-F1 TO TURMA-EID.
024300     READ SECTION-MASTER INVALID KEY
024400          SET WS-TURMA-E-NOVA TO TRUE.
024500     MOVE WS-F2 TO TURMA-TITULO.
024600     MOVE WS-F3 TO TURMA-DESCRICAO.
024700     MOVE WS-F4 TO TURMA-CATEGORIA.
024800     MOVE WS-F5 TO TURMA-PARENT-EID.
024900     MOVE WS-F6 TO TURMA-MATRSET-EID.
025000     MOVE WS-F7 TO TURMA-COFF-EID.
025100     IF WS-TURMA-E-NOVA
025200        MOVE ZERO TO TURMA-QTD-ENCONTROS
025300        WRITE REG-TURMA
025400        ADD 1 TO WS-CT-ADDS
025500        SET WS-TURMA-E-NOVA TO FALSE
025600     ELSE
025700        REWRITE REG-TURMA
025800        ADD 1 TO WS-CT-UPDATES.
025900     MOVE 'TURMA' TO CORRENTE-TIPO.
026000     MOVE WS-F1   TO CORRENTE-EID.
026100     WRITE REG-CORRENTE
026200           INVALID KEY REWRITE REG-CORRENTE.
026300 2200-SAIDA.
026400     EXIT.
026500 4000-CLEAN-UP.
026600     CLOSE SECT-IN SECTION-MASTER SECTCAT-MASTER.
026700 4000-SAIDA.
026800     EXIT.
026900 5000-AFTER.
027000     ACCEPT WS-HORA-FIM FROM TIME.
027100     COMPUTE WS-SEG-INICIO =
027200         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
027300     COMPUTE WS-SEG-FIM =
027400         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
027500     MOVE 'SECTION' TO CTR-HANDLER-NOME.
027600     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
027700     MOVE WS-CT-ERROS    TO CTR-ERROS.
027800     MOVE WS-CT-ADDS     TO CTR-ADDS.
027900     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
028000     MOVE WS-CT-DELETES  TO CTR-DELETES.
028100     IF WS-SEG-FIM >= WS-SEG-INICIO
028200        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
028300     ELSE
028400        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
028500                               WS-SEG-INICIO.
028600     WRITE REG-COUNTERS
028700           INVALID KEY REWRITE REG-COUNTERS.
028800     IF WS-BATCH-HAS-FAILED
028900        MOVE 'S' TO RUNCTL-FALHOU-SW
029000        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
029100        REWRITE REG-RUNCTL.
029200     CLOSE RUNCTL-MASTER CORRENTE-MASTER COUNTERS-MASTER.
029300     DISPLAY 'SECTION LINES=' WS-CT-LINHAS
029400             ' ERRORS=' WS-CT-ERROS
029500             ' ADDS='   WS-CT-ADDS
029600             ' UPDATES=' WS-CT-UPDATES.
029700 5000-SAIDA.
029800     EXIT.
029900 9000-ENCADEIA.
030000     IF WS-BATCH-HAS-FAILED
030100        CHAIN 'SYNCREL.EXE'.
030200     CHAIN 'CADSMTG.EXE'.
030300 8000-ENCERRA.
030400     GO TO 9000-ENCADEIA.
