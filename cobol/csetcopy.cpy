000100*****************************************************************
000200*  C S E T C O P Y                                  (COPY MEMBER)
000300*-----------------------------------------------------------------
000400*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000500*  SISTEMA SINCAD - LAYOUT DO MESTRE DE GRUPOS DE CURSO
000600*  (COURSE SET) - AGRUPAMENTO OPCIONAL DE CURSOS CANONICOS,
000700*  COM LIGACAO OPCIONAL A UM GRUPO PAI (HIERARQUIA).
000800*  COPIADO NA FILE SECTION DE CADCSET-COB.
000900*-----------------------------------------------------------------
001000*  HISTORICO DE ALTERACOES
001100*  DATA        PROGR   CHAMADO    DESCRICAO
001200*  22/11/1991  JMK     CH-0114    VERSAO INICIAL.                 CH-0114
001300*****************************************************************
001400 FD  COURSESET-MASTER
001500     LABEL RECORD STANDARD
001600     VALUE OF FILE-ID 'CURSSET.DAT'
001700     RECORD CONTAINS 205 CHARACTERS.
001800 01  REG-CURSSET.
001900     05  CHAVE-CURSSET.
002000         10  CSET-EID                PIC X(20).
002100     05  CSET-TITULO                 PIC X(60).
002200     05  CSET-DESCRICAO              PIC X(100).
002300     05  CSET-CATEGORIA              PIC X(20).
002400     05  CSET-PARENT-EID             PIC X(20).
002500     05  FILLER                      PIC X(05) VALUE SPACES.
