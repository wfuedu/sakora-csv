000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SYNCFAC-COB.
000300 AUTHOR.        F. S. KOWALSKI.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  01/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  SYNCFAC-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  DESPACHANTE (PASSO 0 DE 12): PONTO DE ENTRADA DO RODADA       *
001300*  NOTURNO/SOB-DEMANDA DE SINCRONISMO.  RESPONSAVEL POR:         *
001400*    - LER O CARTAO DE PARAMETROS (SINCADPM.DAT), SE HOUVER, OU  *
001500*      ASSUMIR OS DEFAULTS DO SISTEMA;                           *
001600*    - GRAVAR O REGISTRO UNICO DE RUNCTL-MASTER COM AS FLAGS     *
001700*      DO RODADA E O CARIMBO DE HORA DE ENTRADA DO LOTE;         *
001800*    - ZERAR CORRENTE-MASTER E COUNTERS-MASTER (LIXO DO RODADA   *
001900*      ANTERIOR NAO PODE SOBRAR PARA ESTE);                      *
002000*    - ENCADEAR (CHAIN) PARA CADSESS-COB, PRIMEIRO PASSO DA      *
002100*      CADEIA FIXA DE CARGA.                                     *
002200*  O LOTE DE ARQUIVOS-FONTE (SESSIONS.CSV, COURSESETS.CSV, ETC.) *
002300*  E DEIXADO PELO OPERADOR NO DIRETORIO DE TRABALHO ANTES DE     *
002400*  RODAR ESTE PROGRAMA - NAO HA MOVIMENTACAO DE DIRETORIO AQUI,  *
002500*  ISSO E FEITO PELO .BAT QUE CHAMA SYNCFAC.EXE (VER SINCAD.BAT).*
002600*-----------------------------------------------------------------
002700*  HISTORICO DE ALTERACOES
002800*  DATA        PROGR   CHAMADO    DESCRICAO
002900*  01/09/1989  FSK     --------   VERSAO INICIAL - SO GRAVA
003000*                                 RUNCTL-MASTER E ENCADEIA.
003100*  14/03/1990  FSK     --------   INCLUIDA ZERAGEM DE
003200*                                 CORRENTE-MASTER ENTRE RODADAS.
003300*  05/08/1999  RCS     CH-0402    INCLUIDO CARTAO DE PARAMETROS   CH-0402
003400*                                 (SINCADPM.DAT) PARA AS FLAGS DE CH-0402
003500*                                 IGNORE-SESSAO/IGNORE-REMOCAO/   CH-0402
003600*                                 USER-RM-MODE - ANTES ERAM SO    CH-0402
003700*                                 DEFAULT, SEM COMO O OPERADOR    CH-0402
003800*                                 MUDAR SEM RECOMPILAR.           CH-0402
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PARM-IN           ASSIGN TO DISK
004700                               ORGANIZATION LINE SEQUENTIAL
004800                               FILE STATUS STATUS-PARMIN.
004900     SELECT RUNCTL-MASTER     ASSIGN TO DISK
005000                               ORGANIZATION INDEXED
005100                               ACCESS MODE DYNAMIC
005200                               RECORD KEY CHAVE-RUNCTL
005300                               FILE STATUS STATUS-RUNCTL.
005400     SELECT CORRENTE-MASTER   ASSIGN TO DISK
005500                               ORGANIZATION INDEXED
005600                               ACCESS MODE DYNAMIC
005700                               RECORD KEY CHAVE-CORRENTE
005800                               FILE STATUS STATUS-CORRENTE.
005900     SELECT COUNTERS-MASTER   ASSIGN TO DISK
006000                               ORGANIZATION INDEXED
006100                               ACCESS MODE DYNAMIC
006200                               RECORD KEY CHAVE-COUNTERS
006300                               FILE STATUS STATUS-COUNTERS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PARM-IN
006700     LABEL RECORD STANDARD
006800     VALUE OF FILE-ID 'SINCADPM.DAT'
006900     RECORD CONTAINS 80 CHARACTERS.
007000 01  REG-PARM-IN                       PIC X(80).
007100     COPY WSCOMUM.
007200     COPY RPTCOPY.
007300 WORKING-STORAGE SECTION.
007400 01  STATUS-PARMIN            PIC X(02) VALUE SPACES.
007500 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
007600 01  STATUS-CORRENTE          PIC X(02) VALUE SPACES.
007700 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
007800 01  WS-CAMPOS-PARM.
007900     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
008000     05  WS-F1                PIC X(20) VALUE SPACES.
008100     05  WS-F2                PIC X(20) VALUE SPACES.
008200     05  WS-F3                PIC X(20) VALUE SPACES.
008300 01  WS-RELOGIO.
008400     05  WS-DATA-SISTEMA      PIC 9(06) VALUE ZERO.
008500     05  WS-DATA-SIS-R REDEFINES WS-DATA-SISTEMA.
008600         10  WS-DS-ANO        PIC 9(02).
008700         10  WS-DS-MES        PIC 9(02).
008800         10  WS-DS-DIA        PIC 9(02).
008900     05  WS-DATA-HORAS        PIC 9(08) VALUE ZERO.
009000     05  WS-DATA-HORAS-R REDEFINES WS-DATA-HORAS.
009100         10  WS-DH-HH         PIC 9(02).
009200         10  WS-DH-MM         PIC 9(02).
009300         10  WS-DH-SS         PIC 9(02).
009400         10  WS-DH-CC         PIC 9(02).
009500 PROCEDURE DIVISION.
009600 0000-PRINCIPAL.
009700     PERFORM 1000-CARREGA-PARM  THRU 1000-SAIDA.
009800     PERFORM 2000-GRAVA-RUNCTL  THRU 2000-SAIDA.
009900     PERFORM 3000-ZERA-CONTROLE THRU 3000-SAIDA.
010000     GO TO 9000-ENCADEIA.
010100*-----------------------------------------------------------------
010200*  1000-CARREGA-PARM - LE O CARTAO DE PARAMETROS SE EXISTIR.
010300*  LAYOUT: IGNORE-SESSAO,IGNORE-REMOCAO,USER-RM-MODE  (1 LINHA).
010400*  NA AUSENCIA DO ARQUIVO, OU DE CAMPO INVALIDO, ASSUME DEFAULT.
010500*-----------------------------------------------------------------
010600 1000-CARREGA-PARM.
010700     MOVE 'N'       TO WS-IGNORE-MISSING-SESSIONS.
010800     MOVE 'N'       TO WS-IGNORE-MEMBER-REMOVALS.
010900     MOVE 'DISABLE' TO WS-USER-REMOVE-MODE.
011000     OPEN INPUT PARM-IN.
011100     IF STATUS-PARMIN = '35'
011200        DISPLAY 'SYNCFAC: SINCADPM.DAT AUSENTE - USANDO '
011300                'DEFAULTS DO SISTEMA'
011400        GO TO 1000-SAIDA.
011500     IF STATUS-PARMIN NOT = '00'
011600        DISPLAY 'SYNCFAC: ERRO ' STATUS-PARMIN
011700                ' AO ABRIR SINCADPM.DAT - USANDO DEFAULTS'
011800        GO TO 1000-SAIDA.
011900     READ PARM-IN INTO REG-PARM-IN
012000          AT END GO TO 1000-FECHA.
012100     MOVE ZERO   TO WS-QTD-CAMPOS.
012200     MOVE SPACES TO WS-F1 WS-F2 WS-F3.
012300     UNSTRING REG-PARM-IN DELIMITED BY ','
012400         INTO WS-F1 WS-F2 WS-F3
012500         TALLYING IN WS-QTD-CAMPOS.
012600     IF WS-F1 = 'S' OR WS-F1 = 'N'
012700        MOVE WS-F1 TO WS-IGNORE-MISSING-SESSIONS.
012800     IF WS-F2 = 'S' OR WS-F2 = 'N'
012900        MOVE WS-F2 TO WS-IGNORE-MEMBER-REMOVALS.
013000     IF WS-F3 = 'DISABLE' OR WS-F3 = 'DELETE' OR WS-F3 = 'IGNORE'
013100        MOVE WS-F3 TO WS-USER-REMOVE-MODE.
013200     IF WS-QTD-CAMPOS > 0 AND WS-F3 NOT = SPACES AND
013300        WS-F3 NOT = 'DISABLE' AND WS-F3 NOT = 'DELETE' AND
013400        WS-F3 NOT = 'IGNORE'
013500        DISPLAY 'SYNCFAC: USER-RM-MODE INVALIDO (' WS-F3
013600                ') - ASSUMINDO DISABLE'.
013700 1000-FECHA.
013800     CLOSE PARM-IN.
013900 1000-SAIDA.
014000     EXIT.
014100 2000-GRAVA-RUNCTL.
014200     ACCEPT WS-DATA-SISTEMA FROM DATE.
014300     ACCEPT WS-DATA-HORAS   FROM TIME.
014400     DISPLAY 'SYNCFAC: INICIO DO RODADA ' WS-DH-HH ':'
014500             WS-DH-MM ':' WS-DH-SS.
014600     MOVE '01' TO CHAVE-RUNCTL.
014700     MOVE WS-IGNORE-MISSING-SESSIONS TO RUNCTL-IGNORE-SESSAO.
014800     MOVE WS-IGNORE-MEMBER-REMOVALS  TO RUNCTL-IGNORE-REMOCAO.
014900     MOVE WS-USER-REMOVE-MODE        TO RUNCTL-USER-RM-MODE.
015000     COMPUTE WS-BIT-ANO = WS-DS-ANO + 2000.
015100     MOVE WS-DS-MES                  TO WS-BIT-MES.
015200     MOVE WS-DS-DIA                  TO WS-BIT-DIA.
015300     MOVE WS-BATCH-INPUT-TIME        TO RUNCTL-INPUT-TIME.
015400     MOVE 'N'                        TO RUNCTL-FALHOU-SW.
015500     MOVE SPACES                     TO RUNCTL-FALHOU-EM.
015600     OPEN I-O RUNCTL-MASTER.
015700     IF STATUS-RUNCTL = '35'
015800        OPEN OUTPUT RUNCTL-MASTER
015900        CLOSE RUNCTL-MASTER
016000        OPEN I-O RUNCTL-MASTER.
016100     REWRITE REG-RUNCTL
016200             INVALID KEY WRITE REG-RUNCTL.
016300     CLOSE RUNCTL-MASTER.
016400 2000-SAIDA.
016500     EXIT.
016600*-----------------------------------------------------------------
016700*  3000-ZERA-CONTROLE - RECRIA CORRENTE-MASTER E COUNTERS-MASTER
016800*  VAZIOS PARA O NOVO RODADA (OPEN OUTPUT TRUNCA O ARQUIVO).
016900*-----------------------------------------------------------------
017000 3000-ZERA-CONTROLE.
017100     OPEN OUTPUT CORRENTE-MASTER.
017200     CLOSE CORRENTE-MASTER.
017300     OPEN OUTPUT COUNTERS-MASTER.
017400     CLOSE COUNTERS-MASTER.
017500 3000-SAIDA.
017600     EXIT.
017700 9000-ENCADEIA.
017800     CHAIN 'CADSESS.EXE'.
