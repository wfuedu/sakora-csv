000100*****************************************************************
000200*  C O F F C O P Y                                  (COPY MEMBER)
000300*-----------------------------------------------------------------
000400*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000500*  SISTEMA SINCAD - LAYOUT DO MESTRE DE OFERTA DE CURSO
000600*  (COURSE OFFERING) - UM CURSO CANONICO MINISTRADO NUMA
000700*  SESSAO ACADEMICA ESPECIFICA.  CHAVE ESTRANGEIRA OBRIGATORIA
000800*  PARA SESSAO; CHAVES ESTRANGEIRAS OPCIONAIS PARA CURSO
000900*  CANONICO E GRUPO DE CURSO.
001000*  COPIADO NA FILE SECTION DE CADCOFF-COB, CADESET-COB,
001100*  CADSECT-COB, CADCMEM-COB E CADENRL-COB (LEITURA DA CHAVE DE
001200*  SESSAO PARA A REGRA DE "SKIP-BY-SESSION").
001300*-----------------------------------------------------------------
001400*  HISTORICO DE ALTERACOES
001500*  DATA        PROGR   CHAMADO    DESCRICAO
001600*  22/11/1991  JMK     CH-0114    VERSAO INICIAL.                 CH-0114
001700*  30/06/1993  JMK     CH-0201    INCLUIDO CAMPO DE STATUS DA     CH-0201
001800*                                 OFERTA (STATUS-OFERTA).         CH-0201
001900*  22/03/2000  RCS     CH-0421    DATAS DA OFERTA VOLTAM A ZONED  CH-0421
002000*                                 (SEM COMP-3).  INCLUIDOS OS     CH-0421
002100*                                 CAMPOS DE AUDITORIA (CRIACAO/   CH-0421
002200*                                 ALTERACAO) NO MESTRE DE OFERTA. CH-0421
002300*****************************************************************
002400 FD  COURSEOFF-MASTER
002500     LABEL RECORD STANDARD
002600     VALUE OF FILE-ID 'CURSOFER.DAT'
002700     RECORD CONTAINS 318 CHARACTERS.
002800 01  REG-CURSOFER.
002900     05  CHAVE-CURSOFER.
003000         10  COFF-EID                PIC X(20).
003100     05  COFF-SESSAO-EID             PIC X(20).
003200     05  COFF-TITULO                 PIC X(60).
003300     05  COFF-DESCRICAO              PIC X(100).
003400     05  COFF-STATUS-OFERTA          PIC X(20).
003500     05  COFF-DT-INICIO              PIC 9(08).
003600     05  COFF-DT-FIM                 PIC 9(08).
003700     05  COFF-CANONCUR-EID           PIC X(20).
003800     05  COFF-CURSSET-EID            PIC X(20).
003900     05  COFF-DATA-CRIACAO           PIC 9(08) VALUE ZERO.
004000     05  COFF-USUARIO-CRIACAO        PIC X(08) VALUE SPACES.
004100     05  COFF-DATA-ALTERACAO         PIC 9(08) VALUE ZERO.
004200     05  COFF-USUARIO-ALTERACAO      PIC X(08) VALUE SPACES.
004300     05  FILLER                      PIC X(10) VALUE SPACES.
