000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADSMTG-COB.
000300 AUTHOR.        J. M. KRUEGER.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  14/02/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADSMTG-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 7 DE 10: CARGA DE ENCONTROS DE TURMA (SECTION MEETINGS)*
001300*  A PARTIR DE SECTIONMEETINGS.CSV.  TODA LINHA CUJA TURMA NAO  *
001400*  ESTIVER CORRENTE (TIPO 'TURMA') E IGNORADA.  SE A TURMA NAO  *
001500*  EXISTIR NO MESTRE (MESMO CORRENTE, O QUE NAO DEVERIA          *
001600*  ACONTECER), A LINHA E CONTADA COMO ERRO, SEM ABORTAR O       *
001700*  PASSO.  O ENCONTRO SO E ANEXADO SE NAO HOUVER UM IGUAL JA     *
001800*  GRAVADO NO QUADRO EMBUTIDO DA TURMA.                          *
001900*  ATENCAO - MANTIDO DE PROPOSITO: O PAR DE HORARIOS (INICIO/   *
002000*  FIM) SO E GRAVADO QUANDO A LINHA TEM EXATAMENTE 5 CAMPOS; O   *
002100*  MINIMO EXIGIDO PARA A LINHA PASSAR NA VALIDACAO E 6 CAMPOS -  *
002200*  ESSA INCONSISTENCIA JA EXISTIA NO SISTEMA DE ORIGEM E FOI     *
002300*  MANTIDA (VER NOTA DE RCS ABAIXO).                             *
002400*-----------------------------------------------------------------
002500*  HISTORICO DE ALTERACOES
002600*  DATA        PROGR   CHAMADO    DESCRICAO
002700*  14/02/1994  JMK     CH-0233    VERSAO INICIAL.                 CH-0233
002800*  05/08/1999  RCS     CH-0402    NAO MEXER NA REGRA DO PAR DE    CH-0402
002900*                                 HORARIOS (5 CAMPOS) - CONFERIDO CH-0402
003000*                                 COM O NUCLEO ACADEMICO, E ASSIM CH-0402
003100*                                 MESMO QUE O ARQUIVO SEMPRE      CH-0402
003200*                                 TENHA 6 CAMPOS NA PRATICA.      CH-0402
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SMTG-IN          ASSIGN TO DISK
004100                              ORGANIZATION LINE SEQUENTIAL
004200                              FILE STATUS STATUS-SMTGIN.
004300     SELECT SECTION-MASTER   ASSIGN TO DISK
004400                              ORGANIZATION INDEXED
004500                              ACCESS MODE DYNAMIC
004600                              RECORD KEY CHAVE-TURMA
004700                              FILE STATUS STATUS-TURMA.
004800     SELECT RUNCTL-MASTER    ASSIGN TO DISK
004900                              ORGANIZATION INDEXED
005000                              ACCESS MODE DYNAMIC
005100                              RECORD KEY CHAVE-RUNCTL
005200                              FILE STATUS STATUS-RUNCTL.
005300     SELECT CORRENTE-MASTER  ASSIGN TO DISK
005400                              ORGANIZATION INDEXED
005500                              ACCESS MODE DYNAMIC
005600                              RECORD KEY CHAVE-CORRENTE
005700                              FILE STATUS STATUS-CORRENTE.
005800     SELECT COUNTERS-MASTER  ASSIGN TO DISK
005900                              ORGANIZATION INDEXED
006000                              ACCESS MODE DYNAMIC
006100                              RECORD KEY CHAVE-COUNTERS
006200                              FILE STATUS STATUS-COUNTERS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SMTG-IN
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID 'SECTMTGS.CSV'
006800     RECORD CONTAINS 400 CHARACTERS.
006900 01  REG-SMTG-IN                      PIC X(400).
007000     COPY SECTCOPY.
007100     COPY WSCOMUM.
007200     COPY RPTCOPY.
007300 WORKING-STORAGE SECTION.
007400 01  STATUS-SMTGIN            PIC X(02) VALUE SPACES.
007500 01  STATUS-TURMA             PIC X(02) VALUE SPACES.
007600 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
007700 01  STATUS-CORRENTE          PIC X(02) VALUE SPACES.
007800 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
007900 01  WS-CHAVES-DE-CONTROLE.
008000     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
008100         88  WS-FIM-ARQUIVO       VALUE 'S'.
008200     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
008300         88  WS-ARQ-AUSENTE       VALUE 'S'.
008400     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
008500         88  WS-LINHA-VALIDA      VALUE 'S'.
008600     05  WS-TURMA-CORRENTE-SW PIC X(01) VALUE 'N'.
008700         88  WS-TURMA-CORRENTE    VALUE 'S'.
008800     05  WS-JA-EXISTE-SW      PIC X(01) VALUE 'N'.
008900         88  WS-JA-EXISTE         VALUE 'S'.
009000 01  WS-CONTADORES.
009100     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
009200     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
009300     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
009400     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
009500     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
009600 01  WS-CAMPOS-CSV.
009700     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
009800     05  WS-F1                PIC X(20) VALUE SPACES.
009900     05  WS-F2                PIC X(60) VALUE SPACES.
010000     05  WS-F3                PIC X(100) VALUE SPACES.
010100     05  WS-F4                PIC X(20) VALUE SPACES.
010200     05  WS-F5                PIC X(20) VALUE SPACES.
010300     05  WS-F6                PIC X(20) VALUE SPACES.
010400     05  WS-NOVO-HR-INI       PIC 9(04) VALUE ZERO.
010500     05  WS-NOVO-HR-FIM       PIC 9(04) VALUE ZERO.
010600 01  WS-RELOGIO.
010700     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
010800     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
010900     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
011000         10  WS-HI-HH         PIC 9(02).
011100         10  WS-HI-MM         PIC 9(02).
011200         10  WS-HI-SS         PIC 9(02).
011300         10  WS-HI-CC         PIC 9(02).
011400     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
011500         10  WS-HF-HH         PIC 9(02).
011600         10  WS-HF-MM         PIC 9(02).
011700         10  WS-HF-SS         PIC 9(02).
011800         10  WS-HF-CC         PIC 9(02).
011900     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
012000     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
012100 PROCEDURE DIVISION.
012200 0000-PRINCIPAL.
012300     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
012400     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
012500     IF WS-ARQ-AUSENTE
012600        GO TO 8000-ENCERRA.
012700     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
012800         UNTIL WS-FIM-ARQUIVO.
012900     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
013000     PERFORM 5000-AFTER        THRU 5000-SAIDA.
013100     GO TO 9000-ENCADEIA.
013200 0100-BEFORE.
013300     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
013400                   WS-CT-UPDATES WS-CT-DELETES.
013500     ACCEPT WS-HORA-INICIO FROM TIME.
013600 0100-SAIDA.
013700     EXIT.
013800 1000-OPEN-FILES.
013900     OPEN I-O RUNCTL-MASTER.
014000     MOVE '01' TO CHAVE-RUNCTL.
014100     READ RUNCTL-MASTER INVALID KEY
014200          DISPLAY 'CADSMTG: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
014300     MOVE RUNCTL-IGNORE-SESSAO TO WS-IGNORE-MISSING-SESSIONS.
014400     MOVE RUNCTL-INPUT-TIME    TO WS-BATCH-INPUT-TIME.
014500     OPEN I-O SECTION-MASTER.
014600     OPEN I-O CORRENTE-MASTER.
014700     OPEN I-O COUNTERS-MASTER.
014800     OPEN INPUT SMTG-IN.
014900     IF STATUS-SMTGIN = '35'
015000        DISPLAY 'CADSMTG: SECTIONMEETINGS.CSV NAO ENCONTRADO -'
015100                ' PASSO IGNORADO'
015200        SET WS-ARQ-AUSENTE TO TRUE
015300        GO TO 1000-SAIDA.
015400     IF STATUS-SMTGIN NOT = '00'
015500        DISPLAY 'CADSMTG: ERRO ' STATUS-SMTGIN
015600                ' AO ABRIR SECTIONMEETINGS.CSV'
015700        SET WS-BATCH-HAS-FAILED TO TRUE
015800        MOVE 'SECTIONMEETING' TO WS-BATCH-FAILED-AT-STEP
015900        SET WS-ARQ-AUSENTE TO TRUE.
016000 1000-SAIDA.
016100     EXIT.
016200 2000-LER-LINHA.
016300     READ SMTG-IN INTO REG-SMTG-IN
016400          AT END
016500             SET WS-FIM-ARQUIVO TO TRUE
016600             GO TO 2000-SAIDA.
016700     ADD 1 TO WS-CT-LINHAS.
016800     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
016900     IF NOT WS-LINHA-VALIDA
017000        ADD 1 TO WS-CT-ERROS
017100        GO TO 2000-SAIDA.
017200     PERFORM 2150-CONFERE-TURMA THRU 2150-SAIDA.
017300     IF NOT WS-TURMA-CORRENTE
017400        GO TO 2000-SAIDA.
017500     MOVE WS-F1 TO TURMA-EID.
017600     READ SECTION-MASTER INVALID KEY
017700          DISPLAY 'CADSMTG: TURMA ' WS-F1 ' NAO ENCONTRADA'
017800          ADD 1 TO WS-CT-ERROS
017900          GO TO 2000-SAIDA.
018000     PERFORM 2200-APLICAR-LINHA THRU 2200-SAIDA.
018100 2000-SAIDA.
018200     EXIT.
018300 2100-VALIDAR-LINHA.
018400     SET WS-LINHA-VALIDA TO TRUE.
018500     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6.
018600     MOVE ZERO   TO WS-QTD-CAMPOS WS-NOVO-HR-INI WS-NOVO-HR-FIM.
018700     UNSTRING REG-SMTG-IN DELIMITED BY ','
018800         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6
018900         TALLYING IN WS-QTD-CAMPOS.
019000     IF WS-QTD-CAMPOS < 6
019100        SET WS-LINHA-VALIDA TO FALSE
019200        GO TO 2100-SAIDA.
019300     IF WS-F1 = SPACES OR WS-F2 = SPACES
019400        SET WS-LINHA-VALIDA TO FALSE
019500        GO TO 2100-SAIDA.
019600*    QUIRK MANTIDO DE PROPOSITO - VER BANNER DO PROGRAMA.
019700     IF WS-QTD-CAMPOS = 5 AND WS-F4 NOT = SPACES
019800        MOVE WS-F4 TO WS-NOVO-HR-INI.
019900     IF WS-QTD-CAMPOS = 5 AND WS-F5 NOT = SPACES
020000        MOVE WS-F5 TO WS-NOVO-HR-FIM.
020100 2100-SAIDA.
020200     EXIT.
020300 2150-CONFERE-TURMA.
020400     SET WS-TURMA-CORRENTE TO TRUE.
020500     IF NOT IGNORE-MISSING-SESSIONS
020600        GO TO 2150-SAIDA.
020700     MOVE 'TURMA' TO CORRENTE-TIPO.
020800     MOVE WS-F1   TO CORRENTE-EID.
020900     READ CORRENTE-MASTER INVALID KEY
021000          SET WS-TURMA-CORRENTE TO FALSE.
021100 2150-SAIDA.
021200     EXIT.
021300*-----------------------------------------------------------------
021400*  2200-APLICAR-LINHA - PROCURA UM ENCONTRO IGUAL NO QUADRO
021500*  EMBUTIDO; SO ANEXA SE NAO ACHAR.  QUADRO CHEIO (10 ENCONTROS)
021600*  E CONTADO COMO ERRO, SEM ABORTAR O PASSO.
021700*-----------------------------------------------------------------
021800 2200-APLICAR-LINHA.
021900     SET WS-JA-EXISTE TO FALSE.
022000     IF TURMA-QTD-ENCONTROS > 0
022100        SET TURMA-ENC-IX TO 1
022200        PERFORM 2210-PROCURA-IGUAL THRU 2210-SAIDA
022300            VARYING TURMA-ENC-IX FROM 1 BY 1
022400            UNTIL TURMA-ENC-IX > TURMA-QTD-ENCONTROS.
022500     IF WS-JA-EXISTE
022600        GO TO 2200-SAIDA.
022700     IF TURMA-QTD-ENCONTROS >= 10
022800        DISPLAY 'CADSMTG: QUADRO DE ENCONTROS CHEIO PARA '
022900                TURMA-EID
023000        ADD 1 TO WS-CT-ERROS
023100        GO TO 2200-SAIDA.
023200     ADD 1 TO TURMA-QTD-ENCONTROS.
023300     MOVE WS-F2         TO TURMA-ENC-LOCAL (TURMA-QTD-ENCONTROS).
023400     MOVE WS-F3         TO TURMA-ENC-NOTAS (TURMA-QTD-ENCONTROS).
023500     MOVE WS-NOVO-HR-INI TO
023600                        TURMA-ENC-HR-INI (TURMA-QTD-ENCONTROS).
023700     MOVE WS-NOVO-HR-FIM TO
023800                        TURMA-ENC-HR-FIM (TURMA-QTD-ENCONTROS).
023900     REWRITE REG-TURMA.
024000     ADD 1 TO WS-CT-ADDS.
024100 2200-SAIDA.
024200     EXIT.
024300 2210-PROCURA-IGUAL.
024400     IF TURMA-ENC-LOCAL (TURMA-ENC-IX) = WS-F2
024500        AND TURMA-ENC-NOTAS (TURMA-ENC-IX) = WS-F3
024600        AND TURMA-ENC-HR-INI (TURMA-ENC-IX) = WS-NOVO-HR-INI
024700        AND TURMA-ENC-HR-FIM (TURMA-ENC-IX) = WS-NOVO-HR-FIM
024800        SET WS-JA-EXISTE TO TRUE.
024900 2210-SAIDA.
025000     EXIT.
025100 4000-CLEAN-UP.
025200     CLOSE SMTG-IN SECTION-MASTER.
025300 4000-SAIDA.
025400     EXIT.
025500 5000-AFTER.
025600     ACCEPT WS-HORA-FIM FROM TIME.
025700     COMPUTE WS-SEG-INICIO =
025800         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
025900     COMPUTE WS-SEG-FIM =
026000         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
026100     MOVE 'SECTIONMEETING' TO CTR-HANDLER-NOME.
026200     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
026300     MOVE WS-CT-ERROS    TO CTR-ERROS.
026400     MOVE WS-CT-ADDS     TO CTR-ADDS.
026500     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
026600     MOVE WS-CT-DELETES  TO CTR-DELETES.
026700     IF WS-SEG-FIM >= WS-SEG-INICIO
026800        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
026900     ELSE
027000        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
027100                               WS-SEG-INICIO.
027200     WRITE REG-COUNTERS
027300           INVALID KEY REWRITE REG-COUNTERS.
027400     IF WS-BATCH-HAS-FAILED
027500        MOVE 'S' TO RUNCTL-FALHOU-SW
027600        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
027700        REWRITE REG-RUNCTL.
027800     CLOSE RUNCTL-MASTER CORRENTE-MASTER COUNTERS-MASTER.
027900     DISPLAY 'SECTIONMEETING LINES=' WS-CT-LINHAS
028000             ' ERRORS=' WS-CT-ERROS
028100             ' ADDS='   WS-CT-ADDS.
028200 5000-SAIDA.
028300     EXIT.
028400 9000-ENCADEIA.
028500     IF WS-BATCH-HAS-FAILED
028600        CHAIN 'SYNCREL.EXE'.
028700     CHAIN 'CADPESS.EXE'.
028800 8000-ENCERRA.
028900     GO TO 9000-ENCADEIA.
