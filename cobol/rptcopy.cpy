000100*****************************************************************
000200*  R P T C O P Y                                    (COPY MEMBER)
000300*-----------------------------------------------------------------
000400*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000500*  SISTEMA SINCAD - LAYOUT DO MESTRE DE CONTADORES POR HANDLER
000600*  (UMA LINHA POR PASSO DO RODADA - LINES/ERROS/SEGUNDOS/ADDS/
000700*  UPDATES/DELETES) E DAS LINHAS DE IMPRESSAO DO RELATORIO DE
000800*  SINCRONISMO CADASTRAL (SINCREL).
000900*  O MESTRE DE CONTADORES E GRAVADO POR CADA CADxxxx NO SEU
001000*  5000-AFTER E LIDO NA ORDEM FIXA PELO SYNCREL-COB.
001100*  AS LINHAS DE IMPRESSAO SAO USADAS SOMENTE POR SYNCREL-COB.
001200*-----------------------------------------------------------------
001300*  HISTORICO DE ALTERACOES
001400*  DATA        PROGR   CHAMADO    DESCRICAO
001500*  01/09/1989  FSK     --------   VERSAO INICIAL DO RELATORIO
001600*                                 (SOMENTE CABECALHO/DETALHE).
001700*  05/08/1999  RCS     CH-0402    INCLUIDA LINHA DE STATUS FINAL  CH-0402
001800*                                 (SUCESSO/FALHOU) E MESTRE DE    CH-0402
001900*                                 CONTADORES POR HANDLER.         CH-0402
002000*  22/03/2000  RCS     CH-0421    INCLUIDO FILLER DE RESERVA NO   CH-0421
002100*                                 MESTRE DE CONTADORES, NO PADRAO CH-0421
002200*                                 DESTA CASA.                     CH-0421
002300*****************************************************************
002400 FD  COUNTERS-MASTER
002500     LABEL RECORD STANDARD
002600     VALUE OF FILE-ID 'COUNTERS.DAT'
002700     RECORD CONTAINS 50 CHARACTERS.
002800 01  REG-COUNTERS.
002900     05  CHAVE-COUNTERS.
003000         10  CTR-HANDLER-NOME        PIC X(20).
003100     05  CTR-LINHAS                  PIC 9(06) COMP.
003200     05  CTR-ERROS                   PIC 9(06) COMP.
003300     05  CTR-SEGUNDOS                PIC 9(05) COMP.
003400     05  CTR-ADDS                    PIC 9(06) COMP.
003500     05  CTR-UPDATES                 PIC 9(06) COMP.
003600     05  CTR-DELETES                 PIC 9(06) COMP.
003700     05  FILLER                      PIC X(06) VALUE SPACES.
003800 FD  RELAT
003900     LABEL RECORD OMITTED.
004000 01  REG-RELAT                       PIC X(80).
004100*---------------------------------------------------------------*
004200*    LINHAS DE IMPRESSAO DO RELATORIO DE SINCRONISMO CADASTRAL. *
004300*---------------------------------------------------------------*
004400 01  CABE1.
004500     05  FILLER                      PIC X(23) VALUE SPACES.
004600     05  FILLER                      PIC X(28) VALUE
004700                                      'RELATORIO DE SINCRONISMO CSV'.
004800 01  CABE2.
004900     05  FILLER                      PIC X(20) VALUE 'HANDLER'.
005000     05  FILLER                      PIC X(07) VALUE 'LINES'.
005100     05  FILLER                      PIC X(08) VALUE 'ERRORS'.
005200     05  FILLER                      PIC X(09) VALUE 'SECONDS'.
005300     05  FILLER                      PIC X(08) VALUE 'ADDS'.
005400     05  FILLER                      PIC X(09) VALUE 'UPDATES'.
005500     05  FILLER                      PIC X(08) VALUE 'DELETES'.
005600 01  CABE3.
005700     05  FILLER                      PIC X(20) VALUE ALL '-'.
005800     05  FILLER                      PIC X(01) VALUE SPACES.
005900     05  FILLER                      PIC X(06) VALUE ALL '-'.
006000     05  FILLER                      PIC X(01) VALUE SPACES.
006100     05  FILLER                      PIC X(07) VALUE ALL '-'.
006200     05  FILLER                      PIC X(01) VALUE SPACES.
006300     05  FILLER                      PIC X(08) VALUE ALL '-'.
006400     05  FILLER                      PIC X(01) VALUE SPACES.
006500     05  FILLER                      PIC X(07) VALUE ALL '-'.
006600     05  FILLER                      PIC X(01) VALUE SPACES.
006700     05  FILLER                      PIC X(08) VALUE ALL '-'.
006800     05  FILLER                      PIC X(01) VALUE SPACES.
006900     05  FILLER                      PIC X(07) VALUE ALL '-'.
007000 01  DETAIL1.
007100     05  DET-HANDLER                 PIC X(20).
007200     05  FILLER                      PIC X(01) VALUE SPACES.
007300     05  DET-LINHAS                  PIC ZZZZZ9.
007400     05  FILLER                      PIC X(01) VALUE SPACES.
007500     05  DET-ERROS                   PIC ZZZZZZ9.
007600     05  FILLER                      PIC X(01) VALUE SPACES.
007700     05  DET-SEGUNDOS                PIC ZZZZZZZ9.
007800     05  FILLER                      PIC X(01) VALUE SPACES.
007900     05  DET-ADDS                    PIC ZZZZZZ9.
008000     05  FILLER                      PIC X(01) VALUE SPACES.
008100     05  DET-UPDATES                 PIC ZZZZZZ9.
008200     05  FILLER                      PIC X(01) VALUE SPACES.
008300     05  DET-DELETES                 PIC ZZZZZZ9.
008400 01  TOTALIN.
008500     05  FILLER                      PIC X(20) VALUE 'TOTAL'.
008600     05  FILLER                      PIC X(01) VALUE SPACES.
008700     05  TOT-LINHAS                  PIC ZZZZZ9.
008800     05  FILLER                      PIC X(01) VALUE SPACES.
008900     05  TOT-ERROS                   PIC ZZZZZZ9.
009000     05  FILLER                      PIC X(01) VALUE SPACES.
009100     05  TOT-SEGUNDOS                PIC ZZZZZZZ9.
009200     05  FILLER                      PIC X(01) VALUE SPACES.
009300     05  TOT-ADDS                    PIC ZZZZZZ9.
009400     05  FILLER                      PIC X(01) VALUE SPACES.
009500     05  TOT-UPDATES                 PIC ZZZZZZ9.
009600     05  FILLER                      PIC X(01) VALUE SPACES.
009700     05  TOT-DELETES                 PIC ZZZZZZ9.
009800 01  STATUSLN.
009900     05  FILLER                      PIC X(15) VALUE
010000                                      'BATCH STATUS: '.
010100     05  STAT-RESULTADO              PIC X(07) VALUE SPACES.
010200     05  FILLER                      PIC X(58) VALUE SPACES.
