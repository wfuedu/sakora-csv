000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADSESS-COB.
000300 AUTHOR.        F. S. KOWALSKI.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  09/01/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADSESS-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 1 DE 10 DO RODADA: CARGA DE SESSOES ACADEMICAS (TERMOS)*
001300*  A PARTIR DO ARQUIVO SESSIONS.CSV.  PARA CADA LINHA, CRIA OU  *
001400*  ATUALIZA O MESTRE DE SESSOES (SESSION-MASTER) E GRAVA UM LOG *
001500*  DE ENTRADA (SESSION-LOG) CARIMBADO COM A HORA DESTE RODADA.  *
001600*  AO FINAL DA LEITURA, MONTA A LISTA DE SESSOES CORRENTES EM   *
001700*  CORRENTE-MASTER PARA OS PASSOS SEGUINTES DA CADEIA E EMITE   *
001800*  AVISO SE NENHUMA SESSAO FOI VISTA NESTE RODADA (SALVO SE     *
001900*  RUNCTL-IGNORE-SESSAO ESTIVER LIGADO).  AO TERMINAR, ENCADEIA *
002000*  (CHAIN) PARA CADCSET-COB, PROXIMO PASSO DA CADEIA FIXA.      *
002100*-----------------------------------------------------------------
002200*  HISTORICO DE ALTERACOES
002300*  DATA        PROGR   CHAMADO    DESCRICAO
002400*  01/09/1989  FSK     --------   VERSAO INICIAL.
002500*  19/01/1998  RCS     CH-0388    AJUSTE ANO 2000 - CAMPOS DE     CH-0388
002600*                                 DATA PASSAM PARA 9(8) AAAAMMDD. CH-0388
002700*  05/08/1999  RCS     CH-0402    GRAVA CONTADORES EM             CH-0402
002800*                                 COUNTERS-MASTER PARA O          CH-0402
002900*                                 RELATORIO SYNCREL-COB.          CH-0402
003000*  14/03/2000  RCS     CH-0415    REESCRITO O COMENTARIO DE       CH-0415
003100*                                 0000-PRINCIPAL, QUE CITAVA      CH-0415
003200*                                 NOMES EM INGLES SEM SENTIDO     CH-0415
003300*                                 NESTE PROGRAMA.                 CH-0415
003400*  22/03/2000  RCS     CH-0421    CAMPOS DE DATA DO MESTRE DE     CH-0421
003500*                                 SESSOES VOLTAM A ZONED (SEM     CH-0421
003600*                                 COMP-3).  INCLUIDOS OS TOTAIS   CH-0421
003700*                                 GERAIS DE LIDOS/GRAVADOS EM     CH-0421
003800*                                 77-LEVEL, MOSTRADOS NO FINAL    CH-0421
003900*                                 DO PASSO.                       CH-0421
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SESSION-IN    ASSIGN TO DISK
004800                          ORGANIZATION LINE SEQUENTIAL
004900                          FILE STATUS STATUS-SESSIN.
005000     SELECT SESSION-MASTER ASSIGN TO DISK
005100                          ORGANIZATION INDEXED
005200                          ACCESS MODE DYNAMIC
005300                          RECORD KEY CHAVE-SESSAO
005400                          FILE STATUS STATUS-SESSAO.
005500     SELECT SESSION-LOG   ASSIGN TO DISK
005600                          ORGANIZATION INDEXED
005700                          ACCESS MODE DYNAMIC
005800                          RECORD KEY CHAVE-SESSLOG
005900                          FILE STATUS STATUS-SESSLOG.
006000     SELECT RUNCTL-MASTER ASSIGN TO DISK
006100                          ORGANIZATION INDEXED
006200                          ACCESS MODE DYNAMIC
006300                          RECORD KEY CHAVE-RUNCTL
006400                          FILE STATUS STATUS-RUNCTL.
006500     SELECT CORRENTE-MASTER ASSIGN TO DISK
006600                          ORGANIZATION INDEXED
006700                          ACCESS MODE DYNAMIC
006800                          RECORD KEY CHAVE-CORRENTE
006900                          FILE STATUS STATUS-CORRENTE.
007000     SELECT COUNTERS-MASTER ASSIGN TO DISK
007100                          ORGANIZATION INDEXED
007200                          ACCESS MODE DYNAMIC
007300                          RECORD KEY CHAVE-COUNTERS
007400                          FILE STATUS STATUS-COUNTERS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SESSION-IN
007800     LABEL RECORD STANDARD
007900     VALUE OF FILE-ID 'SESSIONS.CSV'
008000     RECORD CONTAINS 400 CHARACTERS.
008100 01  REG-SESSAO-IN                    PIC X(400).
008200     COPY SESSCOPY.
008300     COPY WSCOMUM.
008400     COPY RPTCOPY.
008500 WORKING-STORAGE SECTION.
008600 77  WS-TOTAL-LIDO            PIC 9(06) COMP VALUE ZERO.
008700 77  WS-TOTAL-GRAVADO         PIC 9(06) COMP VALUE ZERO.
008800 01  STATUS-SESSIN            PIC X(02) VALUE SPACES.
008900 01  STATUS-SESSAO            PIC X(02) VALUE SPACES.
009000 01  STATUS-SESSLOG           PIC X(02) VALUE SPACES.
009100 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
009200 01  STATUS-CORRENTE          PIC X(02) VALUE SPACES.
009300 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
009400 01  WS-CHAVES-DE-CONTROLE.
009500     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
009600         88  WS-FIM-ARQUIVO       VALUE 'S'.
009700     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
009800         88  WS-ARQ-AUSENTE       VALUE 'S'.
009900     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
010000         88  WS-LINHA-VALIDA      VALUE 'S'.
010100     05  WS-SESSAO-NOVA-SW    PIC X(01) VALUE 'N'.
010200         88  WS-SESSAO-E-NOVA     VALUE 'S'.
010300 01  WS-CONTADORES.
010400     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
010500     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
010600     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
010700     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
010800     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
010900     05  WS-CT-SESSOES-VISTAS PIC 9(06) COMP VALUE ZERO.
011000 01  WS-CAMPOS-CSV.
011100     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
011200     05  WS-F1                PIC X(20) VALUE SPACES.
011300     05  WS-F2                PIC X(60) VALUE SPACES.
011400     05  WS-F3                PIC X(100) VALUE SPACES.
011500     05  WS-F4                PIC X(20) VALUE SPACES.
011600     05  WS-F5                PIC X(20) VALUE SPACES.
011700     05  WS-F4-R REDEFINES WS-F4.
011800         10  WS-F4-DATA       PIC 9(08).
011900     05  WS-F5-R REDEFINES WS-F5.
012000         10  WS-F5-DATA       PIC 9(08).
012100 01  WS-RELOGIO.
012200     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
012300     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
012400     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
012500         10  WS-HI-HH         PIC 9(02).
012600         10  WS-HI-MM         PIC 9(02).
012700         10  WS-HI-SS         PIC 9(02).
012800         10  WS-HI-CC         PIC 9(02).
012900     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
013000         10  WS-HF-HH         PIC 9(02).
013100         10  WS-HF-MM         PIC 9(02).
013200         10  WS-HF-SS         PIC 9(02).
013300         10  WS-HF-CC         PIC 9(02).
013400     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
013500     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
013600 PROCEDURE DIVISION.
013700*-----------------------------------------------------------------
013800*  0000-PRINCIPAL - CHAMA OS PASSOS DO HANDLER NA ORDEM FIXA:
013900*  0100-BEFORE, 1000-OPEN-FILES, 2000-LER-LINHA, 3000-PROCESS,
014000*  4000-CLEAN-UP E 5000-AFTER, NESSA SEQUENCIA.
014100*-----------------------------------------------------------------
014200 0000-PRINCIPAL.
014300     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
014400     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
014500     IF WS-ARQ-AUSENTE
014600        GO TO 8000-ENCERRA.
014700     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
014800         UNTIL WS-FIM-ARQUIVO.
014900     PERFORM 3000-PROCESS      THRU 3000-SAIDA.
015000     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
015100     PERFORM 5000-AFTER        THRU 5000-SAIDA.
015200     GO TO 9000-ENCADEIA.
015300 0100-BEFORE.
015400     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
015500                   WS-CT-UPDATES WS-CT-DELETES
015600                   WS-CT-SESSOES-VISTAS.
015700     MOVE ZERO  TO WS-TOTAL-LIDO WS-TOTAL-GRAVADO.
015800     ACCEPT WS-HORA-INICIO FROM TIME.
015900 0100-SAIDA.
016000     EXIT.
016100*-----------------------------------------------------------------
016200*  1000-OPEN-FILES - ABRE O CONTROLE DE RODADA (PARA HERDAR OS
016300*  FLAGS GRAVADOS PELO SYNCFAC-COB), O MESTRE DE SESSOES, O LOG
016400*  E O ARQUIVO DE ENTRADA.  ARQUIVO DE ENTRADA AUSENTE (STATUS
016500*  35) NAO E ERRO - O PASSO INTEIRO E PULADO.
016600*-----------------------------------------------------------------
016700 1000-OPEN-FILES.
016800     OPEN I-O RUNCTL-MASTER.
016900     MOVE '01' TO CHAVE-RUNCTL.
017000     READ RUNCTL-MASTER INVALID KEY
017100          DISPLAY 'CADSESS: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
017200     MOVE RUNCTL-IGNORE-SESSAO   TO WS-IGNORE-MISSING-SESSIONS.
017300     MOVE RUNCTL-INPUT-TIME      TO WS-BATCH-INPUT-TIME.
017400     OPEN I-O SESSION-MASTER.
017500     OPEN OUTPUT SESSION-LOG.
017600     CLOSE SESSION-LOG.
017700     OPEN I-O SESSION-LOG.
017800     OPEN OUTPUT CORRENTE-MASTER.
017900     CLOSE CORRENTE-MASTER.
018000     OPEN I-O CORRENTE-MASTER.
018100     OPEN I-O COUNTERS-MASTER.
018200     OPEN INPUT SESSION-IN.
018300     IF STATUS-SESSIN = '35'
018400        DISPLAY 'CADSESS: SESSIONS.CSV NAO ENCONTRADO - PASSO '
018500                'IGNORADO'
018600        SET WS-ARQ-AUSENTE TO TRUE
018700        GO TO 1000-SAIDA.
018800     IF STATUS-SESSIN NOT = '00'
018900        DISPLAY 'CADSESS: ERRO ' STATUS-SESSIN
019000                ' AO ABRIR SESSIONS.CSV'
019100        SET WS-BATCH-HAS-FAILED TO TRUE
019200        MOVE 'ACADEMICSESSION' TO WS-BATCH-FAILED-AT-STEP
019300        SET WS-ARQ-AUSENTE TO TRUE.
019400 1000-SAIDA.
019500     EXIT.
019600*-----------------------------------------------------------------
019700*  2000-LER-LINHA - LE UMA LINHA CSV, VALIDA E APLICA A REGRA
019800*  DE NEGOCIO (UPSERT).  CONTA LINES SEMPRE, ERRORS SO QUANDO A
019900*  LINHA FOR REJEITADA.
020000*-----------------------------------------------------------------
020100 2000-LER-LINHA.
020200     READ SESSION-IN INTO REG-SESSAO-IN
020300          AT END
020400             SET WS-FIM-ARQUIVO TO TRUE
020500             GO TO 2000-SAIDA.
020600     ADD 1 TO WS-CT-LINHAS.
020700     ADD 1 TO WS-TOTAL-LIDO.
020800     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
020900     IF WS-LINHA-VALIDA
021000        PERFORM 2200-APLICAR-LINHA THRU 2200-SAIDA
021100     ELSE
021200        ADD 1 TO WS-CT-ERROS.
021300 2000-SAIDA.
021400     EXIT.
021500 2100-VALIDAR-LINHA.
021600     SET WS-LINHA-VALIDA TO TRUE.
021700     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5.
021800     MOVE ZERO   TO WS-QTD-CAMPOS.
021900     UNSTRING REG-SESSAO-IN DELIMITED BY ','
022000         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5
022100         TALLYING IN WS-QTD-CAMPOS.
022200     IF WS-QTD-CAMPOS < 5
022300        SET WS-LINHA-VALIDA TO FALSE
022400        GO TO 2100-SAIDA.
022500     IF WS-F1 = SPACES OR WS-F2 = SPACES OR WS-F3 = SPACES
022600        OR WS-F4 = SPACES OR WS-F5 = SPACES
022700        SET WS-LINHA-VALIDA TO FALSE.
022800 2100-SAIDA.
022900     EXIT.
023000 2200-APLICAR-LINHA.
023100     MOVE WS-F1 TO SESSAO-EID.
023200     READ SESSION-MASTER INVALID KEY
023300          SET WS-SESSAO-E-NOVA TO TRUE.
023400     MOVE WS-F2       TO SESSAO-TITULO.
023500     MOVE WS-F3       TO SESSAO-DESCRICAO.
023600     MOVE WS-F4-DATA  TO SESSAO-DT-INICIO.
023700     MOVE WS-F5-DATA  TO SESSAO-DT-FIM.
023800     MOVE WS-BATCH-INPUT-TIME TO SESSAO-INPUT-TIME.
023900     IF WS-SESSAO-E-NOVA
024000        WRITE REG-SESSAO
024100        ADD 1 TO WS-CT-ADDS
024200        ADD 1 TO WS-TOTAL-GRAVADO
024300        SET WS-SESSAO-E-NOVA TO FALSE
024400     ELSE
024500        REWRITE REG-SESSAO
024600        ADD 1 TO WS-CT-UPDATES
024700        ADD 1 TO WS-TOTAL-GRAVADO.
024800     MOVE WS-F1 TO SESSLOG-EID.
024900     READ SESSION-LOG INVALID KEY
025000          MOVE WS-BATCH-INPUT-TIME TO SESSLOG-INPUT-TIME
025100          WRITE REG-SESSLOG
025200          GO TO 2200-SAIDA.
025300     MOVE WS-BATCH-INPUT-TIME TO SESSLOG-INPUT-TIME.
025400     REWRITE REG-SESSLOG.
025500 2200-SAIDA.
025600     EXIT.
025700*-----------------------------------------------------------------
025800*  3000-PROCESS - MONTA A LISTA DE SESSOES CORRENTES (VARRE O
025900*  LOG PROCURANDO CARIMBOS DESTE RODADA) E EMITE O AVISO DE
026000*  "NENHUMA SESSAO CORRENTE" QUANDO A LISTA FICA VAZIA.
026100*-----------------------------------------------------------------
026200 3000-PROCESS.
026300     MOVE LOW-VALUES TO CHAVE-SESSLOG.
026400     START SESSION-LOG KEY NOT < CHAVE-SESSLOG
026500           INVALID KEY GO TO 3000-SAIDA.
026600 3010-LOOP-LOG.
026700     READ SESSION-LOG NEXT RECORD
026800          AT END GO TO 3090-VERIFICA-VAZIA.
026900     IF SESSLOG-INPUT-TIME = WS-BATCH-INPUT-TIME
027000        MOVE 'SESSAO'      TO CORRENTE-TIPO
027100        MOVE SESSLOG-EID   TO CORRENTE-EID
027200        WRITE REG-CORRENTE
027300              INVALID KEY REWRITE REG-CORRENTE
027400        ADD 1 TO WS-CT-SESSOES-VISTAS.
027500     GO TO 3010-LOOP-LOG.
027600 3090-VERIFICA-VAZIA.
027700     IF WS-CT-SESSOES-VISTAS = ZERO
027800        AND NOT IGNORE-MISSING-SESSIONS
027900        DISPLAY 'CADSESS: AVISO - NENHUMA SESSAO CORRENTE '
028000                'NESTE RODADA'
028100        ADD 1 TO WS-CT-ERROS.
028200 3000-SAIDA.
028300     EXIT.
028400 4000-CLEAN-UP.
028500     CLOSE SESSION-IN SESSION-MASTER SESSION-LOG
028600           CORRENTE-MASTER.
028700 4000-SAIDA.
028800     EXIT.
028900*-----------------------------------------------------------------
029000*  5000-AFTER - CALCULA OS SEGUNDOS GASTOS E GRAVA A LINHA DESTE
029100*  HANDLER EM COUNTERS-MASTER PARA O SYNCREL-COB LER DEPOIS.
029200*-----------------------------------------------------------------
029300 5000-AFTER.
029400     ACCEPT WS-HORA-FIM FROM TIME.
029500     COMPUTE WS-SEG-INICIO =
029600         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
029700     COMPUTE WS-SEG-FIM =
029800         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
029900     MOVE 'ACADEMICSESSION' TO CTR-HANDLER-NOME.
030000     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
030100     MOVE WS-CT-ERROS    TO CTR-ERROS.
030200     MOVE WS-CT-ADDS     TO CTR-ADDS.
030300     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
030400     MOVE WS-CT-DELETES  TO CTR-DELETES.
030500     IF WS-SEG-FIM >= WS-SEG-INICIO
030600        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
030700     ELSE
030800        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
030900                               WS-SEG-INICIO.
031000     WRITE REG-COUNTERS
031100           INVALID KEY REWRITE REG-COUNTERS.
031200     MOVE WS-IGNORE-MISSING-SESSIONS TO RUNCTL-IGNORE-SESSAO.
031300     IF WS-BATCH-HAS-FAILED
031400        MOVE 'S' TO RUNCTL-FALHOU-SW
031500        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
031600        REWRITE REG-RUNCTL.
031700     CLOSE RUNCTL-MASTER COUNTERS-MASTER.
031800     DISPLAY 'ACADEMICSESSION LINES=' WS-CT-LINHAS
031900             ' ERRORS=' WS-CT-ERROS
032000             ' ADDS='   WS-CT-ADDS
032100             ' UPDATES=' WS-CT-UPDATES
032200             ' DELETES=' WS-CT-DELETES.
032300     DISPLAY 'ACADEMICSESSION TOTAL-LIDO=' WS-TOTAL-LIDO
032400             ' TOTAL-GRAVADO=' WS-TOTAL-GRAVADO.
032500 5000-SAIDA.
032600     EXIT.
032700*-----------------------------------------------------------------
032800*  9000-ENCADEIA - PROXIMO PASSO FIXO DA CADEIA SINCAD.  SE ESTE
032900*  PASSO MARCOU FALHA, PULA DIRETO PARA O RELATORIO FINAL
033000*  (SYNCREL-COB), DEIXANDO EM PE O QUE OS PASSOS ANTERIORES JA
033100*  FIZERAM.
033200*-----------------------------------------------------------------
033300 9000-ENCADEIA.
033400     IF WS-BATCH-HAS-FAILED
033500        CHAIN 'SYNCREL.EXE'.
033600     CHAIN 'CADCSET.EXE'.
033700 8000-ENCERRA.
033800     GO TO 9000-ENCADEIA.
