000100*****************************************************************
000200*  S E S S C O P Y                                  (COPY MEMBER)
000300*-----------------------------------------------------------------
000400*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000500*  SISTEMA SINCAD - LAYOUT DO MESTRE DE SESSOES ACADEMICAS
000600*  (TERMOS/SEMESTRES) E DO LOG DE ENTRADA DE SESSOES USADO
000700*  SOMENTE PARA DETECTAR "NENHUMA SESSAO CORRENTE".
000800*  COPIADO NA FILE SECTION DE CADSESS-COB E DE SYNCFAC-COB.
000900*-----------------------------------------------------------------
001000*  HISTORICO DE ALTERACOES
001100*  DATA        PROGR   CHAMADO    DESCRICAO
001200*  01/09/1989  FSK     --------   VERSAO INICIAL.
001300*  19/01/1998  RCS     CH-0388    CAMPOS DE DATA PASSAM DE        CH-0388
001400*                                 9(6) AAMMDD PARA 9(8) AAAAMMDD. CH-0388
001500*  22/03/2000  RCS     CH-0421    CAMPOS DE DATA/CARIMBO VOLTAM   CH-0421
001600*                                 A ZONED (SEM COMP-3), NO PADRAO CH-0421
001700*                                 DE PIC DESTA CASA.  INCLUIDOS   CH-0421
001800*                                 OS CAMPOS DE CAMPUS, MODALIDADE,CH-0421
001900*                                 COORDENADOR E DE AUDITORIA      CH-0421
002000*                                 (CRIACAO/ALTERACAO) NO MESTRE   CH-0421
002100*                                 DE SESSOES, A PEDIDO DA         CH-0421
002200*                                 COORDENADORIA ACADEMICA.        CH-0421
002300*****************************************************************
002400 FD  SESSION-MASTER
002500     LABEL RECORD STANDARD
002600     VALUE OF FILE-ID 'SESSAO.DAT'
002700     RECORD CONTAINS 353 CHARACTERS.
002800 01  REG-SESSAO.
002900     05  CHAVE-SESSAO.
003000         10  SESSAO-EID              PIC X(20).
003100     05  SESSAO-TITULO               PIC X(60).
003200     05  SESSAO-DESCRICAO            PIC X(100).
003300     05  SESSAO-DT-INICIO            PIC 9(08).
003400     05  SESSAO-DT-FIM               PIC 9(08).
003500     05  SESSAO-INPUT-TIME           PIC 9(08).
003600     05  SESSAO-DATAS-R REDEFINES
003700                        SESSAO-DT-INICIO.
003800         10  SESSAO-INI-ANO          PIC 9(04).
003900         10  SESSAO-INI-RESTO        PIC 9(02)V9(2).
004000     05  SESSAO-CAMPUS               PIC X(20).
004100     05  SESSAO-MODALIDADE           PIC X(12).
004200     05  SESSAO-COORDENADOR-EID      PIC X(20).
004300     05  SESSAO-QTDE-OFERTAS         PIC 9(04) COMP VALUE ZERO.
004400     05  SESSAO-STATUS-SW            PIC X(01) VALUE 'A'.
004500         88  SESSAO-ATIVA                VALUE 'A'.
004600         88  SESSAO-ENCERRADA            VALUE 'E'.
004700     05  SESSAO-DATA-CRIACAO         PIC 9(08) VALUE ZERO.
004800     05  SESSAO-USUARIO-CRIACAO      PIC X(08) VALUE SPACES.
004900     05  SESSAO-DATA-ALTERACAO       PIC 9(08) VALUE ZERO.
005000     05  SESSAO-USUARIO-ALTERACAO    PIC X(08) VALUE SPACES.
005100     05  SESSAO-OBSERVACOES          PIC X(40) VALUE SPACES.
005200     05  FILLER                      PIC X(20) VALUE SPACES.
005300*---------------------------------------------------------------*
005400*    LOG DE ENTRADA DE SESSOES - UM REGISTRO POR SESSAO JA      *
005500*    VISTA EM QUALQUER RODADA; USADO SOMENTE PARA MONTAR A      *
005600*    LISTA "CORRENTE" E DISPARAR O AVISO DE "NENHUMA SESSAO".   *
005700*    NAO HA PROCESSO DE REMOCAO SOBRE ESTE LOG (FORA DE ESCOPO).*
005800*---------------------------------------------------------------*
005900 FD  SESSION-LOG
006000     LABEL RECORD STANDARD
006100     VALUE OF FILE-ID 'SESSLOG.DAT'
006200     RECORD CONTAINS 33 CHARACTERS.
006300 01  REG-SESSLOG.
006400     05  CHAVE-SESSLOG.
006500         10  SESSLOG-EID             PIC X(20).
006600     05  SESSLOG-INPUT-TIME          PIC 9(08).
006700     05  FILLER                      PIC X(05) VALUE SPACES.
