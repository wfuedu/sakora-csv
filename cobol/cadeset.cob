000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADESET-COB.
000300 AUTHOR.        J. M. KRUEGER.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  30/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADESET-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 5 DE 10: CARGA DE ENROLLMENT SETS (CONTAINER DE         *
001300*  MATRICULAS DE UMA OFERTA) A PARTIR DE ENROLLMENTSETS.CSV.    *
001400*  TODA LINHA CUJA OFERTA NAO ESTIVER CORRENTE (CORRENTE-MASTER *
001500*  TIPO 'OFERTA') E IGNORADA QUANDO RUNCTL-IGNORE-SESSAO='S'.   *
001600*  APOS GRAVAR, O ENROLLMENT SET E REGISTRADO COMO CORRENTE     *
001700*  (TIPO 'MATRSET') PARA OS PASSOS SEGUINTES.                   *
001800*-----------------------------------------------------------------
001900*  HISTORICO DE ALTERACOES
002000*  DATA        PROGR   CHAMADO    DESCRICAO
002100*  30/06/1993  JMK     CH-0201    VERSAO INICIAL (SINCAD FASE 2). CH-0201
002200*  05/08/1999  RCS     CH-0402    GRAVA CONTADORES EM             CH-0402
002300*                                 COUNTERS-MASTER.                CH-0402
002400*****************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT ESET-IN          ASSIGN TO DISK
003200                              ORGANIZATION LINE SEQUENTIAL
003300                              FILE STATUS STATUS-ESETIN.
003400     SELECT ENROLLSET-MASTER ASSIGN TO DISK
003500                              ORGANIZATION INDEXED
003600                              ACCESS MODE DYNAMIC
003700                              RECORD KEY CHAVE-MATRSET
003800                              FILE STATUS STATUS-MATRSET.
003900     SELECT RUNCTL-MASTER    ASSIGN TO DISK
004000                              ORGANIZATION INDEXED
004100                              ACCESS MODE DYNAMIC
004200                              RECORD KEY CHAVE-RUNCTL
004300                              FILE STATUS STATUS-RUNCTL.
004400     SELECT CORRENTE-MASTER  ASSIGN TO DISK
004500                              ORGANIZATION INDEXED
004600                              ACCESS MODE DYNAMIC
004700                              RECORD KEY CHAVE-CORRENTE
004800                              FILE STATUS STATUS-CORRENTE.
004900     SELECT COUNTERS-MASTER  ASSIGN TO DISK
005000                              ORGANIZATION INDEXED
005100                              ACCESS MODE DYNAMIC
005200                              RECORD KEY CHAVE-COUNTERS
005300                              FILE STATUS STATUS-COUNTERS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  ESET-IN
005700     LABEL RECORD STANDARD
005800     VALUE OF FILE-ID 'ENROLLST.CSV'
005900     RECORD CONTAINS 400 CHARACTERS.
006000 01  REG-ESET-IN                      PIC X(400).
006100     COPY ESETCOPY.
006200     COPY WSCOMUM.
006300     COPY RPTCOPY.
006400 WORKING-STORAGE SECTION.
006500 01  STATUS-ESETIN            PIC X(02) VALUE SPACES.
006600 01  STATUS-MATRSET           PIC X(02) VALUE SPACES.
006700 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
006800 01  STATUS-CORRENTE          PIC X(02) VALUE SPACES.
006900 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
007000 01  WS-CHAVES-DE-CONTROLE.
007100     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
007200         88  WS-FIM-ARQUIVO       VALUE 'S'.
007300     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
007400         88  WS-ARQ-AUSENTE       VALUE 'S'.
007500     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
007600         88  WS-LINHA-VALIDA      VALUE 'S'.
007700     05  WS-ESET-NOVO-SW      PIC X(01) VALUE 'N'.
007800         88  WS-ESET-E-NOVO       VALUE 'S'.
007900     05  WS-OFERTA-CORRENTE-SW PIC X(01) VALUE 'N'.
008000         88  WS-OFERTA-CORRENTE    VALUE 'S'.
008100 01  WS-CONTADORES.
008200     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
008300     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
008400     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
008500     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
008600     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
008700 01  WS-CAMPOS-CSV.
008800     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
008900     05  WS-F1                PIC X(20) VALUE SPACES.
009000     05  WS-F2                PIC X(60) VALUE SPACES.
009100     05  WS-F3                PIC X(100) VALUE SPACES.
009200     05  WS-F4                PIC X(20) VALUE SPACES.
009300     05  WS-F5                PIC X(20) VALUE SPACES.
009400     05  WS-F6                PIC X(20) VALUE SPACES.
009500     05  WS-F6-R REDEFINES WS-F6.
009600         10  WS-F6-INT        PIC 9(02).
009700         10  FILLER           PIC X.
009800         10  WS-F6-DEC        PIC 9(01).
009900         10  FILLER           PIC X(16).
010000 01  WS-RELOGIO.
010100     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
010200     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
010300     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
010400         10  WS-HI-HH         PIC 9(02).
010500         10  WS-HI-MM         PIC 9(02).
010600         10  WS-HI-SS         PIC 9(02).
010700         10  WS-HI-CC         PIC 9(02).
010800     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
010900         10  WS-HF-HH         PIC 9(02).
011000         10  WS-HF-MM         PIC 9(02).
011100         10  WS-HF-SS         PIC 9(02).
011200         10  WS-HF-CC         PIC 9(02).
011300     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
011400     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
011500 PROCEDURE DIVISION.
011600 0000-PRINCIPAL.
011700     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
011800     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
011900     IF WS-ARQ-AUSENTE
012000        GO TO 8000-ENCERRA.
012100     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
012200         UNTIL WS-FIM-ARQUIVO.
012300     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
012400     PERFORM 5000-AFTER        THRU 5000-SAIDA.
012500     GO TO 9000-ENCADEIA.
012600 0100-BEFORE.
012700     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
012800                   WS-CT-UPDATES WS-CT-DELETES.
012900     ACCEPT WS-HORA-INICIO FROM TIME.
013000 0100-SAIDA.
013100     EXIT.
013200 1000-OPEN-FILES.
013300     OPEN I-O RUNCTL-MASTER.
013400     MOVE '01' TO CHAVE-RUNCTL.
013500     READ RUNCTL-MASTER INVALID KEY
013600          DISPLAY 'CADESET: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
013700     MOVE RUNCTL-IGNORE-SESSAO TO WS-IGNORE-MISSING-SESSIONS.
013800     MOVE RUNCTL-INPUT-TIME    TO WS-BATCH-INPUT-TIME.
013900     OPEN I-O ENROLLSET-MASTER.
014000     OPEN I-O CORRENTE-MASTER.
014100     OPEN I-O COUNTERS-MASTER.
014200     OPEN INPUT ESET-IN.
014300     IF STATUS-ESETIN = '35'
014400        DISPLAY 'CADESET: ENROLLMENTSETS.CSV NAO ENCONTRADO -'
014500                ' PASSO IGNORADO'
014600        SET WS-ARQ-AUSENTE TO TRUE
014700        GO TO 1000-SAIDA.
014800     IF STATUS-ESETIN NOT = '00'
014900        DISPLAY 'CADESET: ERRO ' STATUS-ESETIN
015000                ' AO ABRIR ENROLLMENTSETS.CSV'
015100        SET WS-BATCH-HAS-FAILED TO TRUE
015200        MOVE 'ENROLLMENTSET' TO WS-BATCH-FAILED-AT-STEP
015300        SET WS-ARQ-AUSENTE TO TRUE.
015400 1000-SAIDA.
015500     EXIT.
015600 2000-LER-LINHA.
015700     READ ESET-IN INTO REG-ESET-IN
015800          AT END
015900             SET WS-FIM-ARQUIVO TO TRUE
016000             GO TO 2000-SAIDA.
016100     ADD 1 TO WS-CT-LINHAS.
016200     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
016300     IF NOT WS-LINHA-VALIDA
016400        ADD 1 TO WS-CT-ERROS
016500        GO TO 2000-SAIDA.
016600     PERFORM 2150-CONFERE-OFERTA THRU 2150-SAIDA.
016700     IF NOT WS-OFERTA-CORRENTE
016800        GO TO 2000-SAIDA.
016900     PERFORM 2200-APLICAR-LINHA THRU 2200-SAIDA.
017000 2000-SAIDA.
017100     EXIT.
017200 2100-VALIDAR-LINHA.
017300     SET WS-LINHA-VALIDA TO TRUE.
017400     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6.
017500     MOVE ZERO   TO WS-QTD-CAMPOS.
017600     UNSTRING REG-ESET-IN DELIMITED BY ','
017700         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6
017800         TALLYING IN WS-QTD-CAMPOS.
017900     IF WS-QTD-CAMPOS < 6
018000        SET WS-LINHA-VALIDA TO FALSE
018100        GO TO 2100-SAIDA.
018200     IF WS-F1 = SPACES OR WS-F2 = SPACES OR WS-F3 = SPACES
018300        OR WS-F4 = SPACES OR WS-F5 = SPACES
018400        SET WS-LINHA-VALIDA TO FALSE.
018500 2100-SAIDA.
018600     EXIT.
018700 2150-CONFERE-OFERTA.
018800     SET WS-OFERTA-CORRENTE TO TRUE.
018900     IF NOT IGNORE-MISSING-SESSIONS
019000        GO TO 2150-SAIDA.
019100     MOVE 'OFERTA' TO CORRENTE-TIPO.
019200     MOVE WS-F5    TO CORRENTE-EID.
019300     READ CORRENTE-MASTER INVALID KEY
019400          SET WS-OFERTA-CORRENTE TO FALSE.
019500 2150-SAIDA.
019600     EXIT.
019700 2200-APLICAR-LINHA.
019800     MOVE WS-F1 TO ESET-EID.
019900     READ ENROLLSET-MASTER INVALID KEY
020000          SET WS-ESET-E-NOVO TO TRUE.
020100     MOVE WS-F2                  TO ESET-TITULO.
020200     MOVE WS-F3                  TO ESET-DESCRICAO.
020300     MOVE WS-F4                  TO ESET-CATEGORIA.
020400     MOVE WS-F5                  TO ESET-COFF-EID.
020500     MOVE WS-F6-INT              TO ESET-CREDITOS-DEFAULT.
020600     MOVE WS-F6-DEC              TO
020700                        ESET-CREDITOS-DEFAULT (3:1).
020800     IF WS-ESET-E-NOVO
020900        WRITE REG-MATRSET
021000        ADD 1 TO WS-CT-ADDS
021100        SET WS-ESET-E-NOVO TO FALSE
021200     ELSE
021300        REWRITE REG-MATRSET
021400        ADD 1 TO WS-CT-UPDATES.
021500     MOVE 'MATRSET' TO CORRENTE-TIPO.
021600     MOVE WS-F1     TO CORRENTE-EID.
021700     WRITE REG-CORRENTE
021800           INVALID KEY REWRITE REG-CORRENTE.
021900 2200-SAIDA.
022000     EXIT.
022100 4000-CLEAN-UP.
022200     CLOSE ESET-IN ENROLLSET-MASTER.
022300 4000-SAIDA.
022400     EXIT.
022500 5000-AFTER.
022600     ACCEPT WS-HORA-FIM FROM TIME.
022700     COMPUTE WS-SEG-INICIO =
022800         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
022900     COMPUTE WS-SEG-FIM =
023000         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
023100     MOVE 'ENROLLMENTSET' TO CTR-HANDLER-NOME.
023200     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
023300     MOVE WS-CT-ERROS    TO CTR-ERROS.
023400     MOVE WS-CT-ADDS     TO CTR-ADDS.
023500     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
023600     MOVE WS-CT-DELETES  TO CTR-DELETES.
023700     IF WS-SEG-FIM >= WS-SEG-INICIO
023800        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
023900     ELSE
024000        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
024100                               WS-SEG-INICIO.
024200     WRITE REG-COUNTERS
024300           INVALID KEY REWRITE REG-COUNTERS.
024400     IF WS-BATCH-HAS-FAILED
024500        MOVE 'S' TO RUNCTL-FALHOU-SW
024600        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
024700        REWRITE REG-RUNCTL.
024800     CLOSE RUNCTL-MASTER CORRENTE-MASTER COUNTERS-MASTER.
024900     DISPLAY 'ENROLLMENTSET LINES=' WS-CT-LINHAS
025000             ' ERRORS=' WS-CT-ERROS
025100             ' ADDS='   WS-CT-ADDS
025200             ' UPDATES=' WS-CT-UPDATES.
025300 5000-SAIDA.
025400     EXIT.
025500 9000-ENCADEIA.
025600     IF WS-BATCH-HAS-FAILED
025700        CHAIN 'SYNCREL.EXE'.
025800     CHAIN 'CADSECT.EXE'.
025900 8000-ENCERRA.
026000     GO TO 9000-ENCADEIA.
