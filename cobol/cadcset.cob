000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADCSET-COB.
000300 AUTHOR.        J. M. KRUEGER.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  22/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADCSET-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 2 DE 10: CARGA DE GRUPOS DE CURSO (COURSE SETS) A       *
001300*  PARTIR DE COURSESETS.CSV.  SIMPLES INCLUSAO/ALTERACAO - SEM   *
001400*  PROCESSO DE BAIXA (FORA DE ESCOPO NESTA FASE).  LIGACAO COM   *
001500*  GRUPO PAI E OPCIONAL E NAO E CONFERIDA CONTRA O MESTRE -      *
001600*  GRAVADA COMO VEIO NA LINHA.                                   *
001700*                                                                *
001800*-----------------------------------------------------------------
001900*  HISTORICO DE ALTERACOES
002000*  DATA        PROGR   CHAMADO    DESCRICAO
002100*  22/11/1991  JMK     CH-0114    VERSAO INICIAL.                 CH-0114
002200*  05/08/1999  RCS     CH-0402    GRAVA CONTADORES EM             CH-0402
002300*                                 COUNTERS-MASTER.                CH-0402
002400*  14/03/2000  RCS     CH-0415    REESCRITO O COMENTARIO SOBRE A  CH-0415
002500*                                 AUSENCIA DE BAIXA - REDACAO     CH-0415
002600*                                 CONFUSA NA REVISAO ANTERIOR.    CH-0415
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT CSET-IN         ASSIGN TO DISK
003500                             ORGANIZATION LINE SEQUENTIAL
003600                             FILE STATUS STATUS-CSETIN.
003700     SELECT COURSESET-MASTER ASSIGN TO DISK
003800                             ORGANIZATION INDEXED
003900                             ACCESS MODE DYNAMIC
004000                             RECORD KEY CHAVE-CURSSET
004100                             FILE STATUS STATUS-CURSSET.
004200     SELECT RUNCTL-MASTER   ASSIGN TO DISK
004300                             ORGANIZATION INDEXED
004400                             ACCESS MODE DYNAMIC
004500                             RECORD KEY CHAVE-RUNCTL
004600                             FILE STATUS STATUS-RUNCTL.
004700     SELECT COUNTERS-MASTER ASSIGN TO DISK
004800                             ORGANIZATION INDEXED
004900                             ACCESS MODE DYNAMIC
005000                             RECORD KEY CHAVE-COUNTERS
005100                             FILE STATUS STATUS-COUNTERS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CSET-IN
005500     LABEL RECORD STANDARD
005600     VALUE OF FILE-ID 'COURSESE.CSV'
005700     RECORD CONTAINS 400 CHARACTERS.
005800 01  REG-CSET-IN                      PIC X(400).
005900     COPY CSETCOPY.
006000     COPY WSCOMUM.
006100     COPY RPTCOPY.
006200 WORKING-STORAGE SECTION.
006300 01  STATUS-CSETIN            PIC X(02) VALUE SPACES.
006400 01  STATUS-CURSSET           PIC X(02) VALUE SPACES.
006500 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
006600 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
006700 01  WS-CHAVES-DE-CONTROLE.
006800     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
006900         88  WS-FIM-ARQUIVO       VALUE 'S'.
007000     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
007100         88  WS-ARQ-AUSENTE       VALUE 'S'.
007200     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
007300         88  WS-LINHA-VALIDA      VALUE 'S'.
007400     05  WS-CSET-NOVO-SW      PIC X(01) VALUE 'N'.
007500         88  WS-CSET-E-NOVO       VALUE 'S'.
007600 01  WS-CONTADORES.
007700     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
007800     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
007900     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
008000     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
008100     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
008200 01  WS-CAMPOS-CSV.
008300     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
008400     05  WS-F1                PIC X(20) VALUE SPACES.
008500     05  WS-F2                PIC X(60) VALUE SPACES.
008600     05  WS-F3                PIC X(100) VALUE SPACES.
008700     05  WS-F4                PIC X(20) VALUE SPACES.
008800     05  WS-F5                PIC X(20) VALUE SPACES.
008900 01  WS-RELOGIO.
009000     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
009100     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
009200     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
009300         10  WS-HI-HH         PIC 9(02).
009400         10  WS-HI-MM         PIC 9(02).
009500         10  WS-HI-SS         PIC 9(02).
009600         10  WS-HI-CC         PIC 9(02).
009700     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
009800         10  WS-HF-HH         PIC 9(02).
009900         10  WS-HF-MM         PIC 9(02).
010000         10  WS-HF-SS         PIC 9(02).
010100         10  WS-HF-CC         PIC 9(02).
010200     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
010300     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
010400 PROCEDURE DIVISION.
010500 0000-PRINCIPAL.
010600     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
010700     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
010800     IF WS-ARQ-AUSENTE
010900        GO TO 8000-ENCERRA.
011000     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
011100         UNTIL WS-FIM-ARQUIVO.
011200     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
011300     PERFORM 5000-AFTER        THRU 5000-SAIDA.
011400     GO TO 9000-ENCADEIA.
011500 0100-BEFORE.
011600     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
011700                   WS-CT-UPDATES WS-CT-DELETES.
011800     ACCEPT WS-HORA-INICIO FROM TIME.
011900 0100-SAIDA.
012000     EXIT.
012100 1000-OPEN-FILES.
012200     OPEN I-O RUNCTL-MASTER.
012300     MOVE '01' TO CHAVE-RUNCTL.
012400     READ RUNCTL-MASTER INVALID KEY
012500          DISPLAY 'CADCSET: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
012600     MOVE RUNCTL-INPUT-TIME      TO WS-BATCH-INPUT-TIME.
012700     OPEN I-O COURSESET-MASTER.
012800     OPEN I-O COUNTERS-MASTER.
012900     OPEN INPUT CSET-IN.
013000     IF STATUS-CSETIN = '35'
013100        DISPLAY 'CADCSET: COURSESETS.CSV NAO ENCONTRADO - PASSO '
013200                'IGNORADO'
013300        SET WS-ARQ-AUSENTE TO TRUE
013400        GO TO 1000-SAIDA.
013500     IF STATUS-CSETIN NOT = '00'
013600        DISPLAY 'CADCSET: ERRO ' STATUS-CSETIN
013700                ' AO ABRIR COURSESETS.CSV'
013800        SET WS-BATCH-HAS-FAILED TO TRUE
013900        MOVE 'COURSESET' TO WS-BATCH-FAILED-AT-STEP
014000        SET WS-ARQ-AUSENTE TO TRUE.
014100 1000-SAIDA.
014200     EXIT.
014300 2000-LER-LINHA.
014400     READ CSET-IN INTO REG-CSET-IN
014500          AT END
014600             SET WS-FIM-ARQUIVO TO TRUE
014700             GO TO 2000-SAIDA.
014800     ADD 1 TO WS-CT-LINHAS.
014900     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
015000     IF WS-LINHA-VALIDA
015100        PERFORM 2200-APLICAR-LINHA THRU 2200-SAIDA
015200     ELSE
015300        ADD 1 TO WS-CT-ERROS.
015400 2000-SAIDA.
015500     EXIT.
015600 2100-VALIDAR-LINHA.
015700     SET WS-LINHA-VALIDA TO TRUE.
015800     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5.
015900     MOVE ZERO   TO WS-QTD-CAMPOS.
016000     UNSTRING REG-CSET-IN DELIMITED BY ','
016100         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5
016200         TALLYING IN WS-QTD-CAMPOS.
016300     IF WS-QTD-CAMPOS < 5
016400        SET WS-LINHA-VALIDA TO FALSE
016500        GO TO 2100-SAIDA.
016600     IF WS-F1 = SPACES OR WS-F2 = SPACES OR WS-F3 = SPACES
016700        OR WS-F4 = SPACES
016800        SET WS-LINHA-VALIDA TO FALSE.
016900 2100-SAIDA.
017000     EXIT.
017100 2200-APLICAR-LINHA.
017200     MOVE WS-F1 TO CSET-EID.
017300     READ COURSESET-MASTER INVALID KEY
017400          SET WS-CSET-E-NOVO TO TRUE.
017500     MOVE WS-F2 TO CSET-TITULO.
017600     MOVE WS-F3 TO CSET-DESCRICAO.
017700     MOVE WS-F4 TO CSET-CATEGORIA.
017800     MOVE WS-F5 TO CSET-PARENT-EID.
017900     IF WS-CSET-E-NOVO
018000        WRITE REG-CURSSET
018100        ADD 1 TO WS-CT-ADDS
018200        SET WS-CSET-E-NOVO TO FALSE
018300     ELSE
018400        REWRITE REG-CURSSET
018500        ADD 1 TO WS-CT-UPDATES.
018600 2200-SAIDA.
018700     EXIT.
018800 4000-CLEAN-UP.
018900     CLOSE CSET-IN COURSESET-MASTER.
019000 4000-SAIDA.
019100     EXIT.
019200 5000-AFTER.
019300     ACCEPT WS-HORA-FIM FROM TIME.
019400     COMPUTE WS-SEG-INICIO =
019500         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
019600     COMPUTE WS-SEG-FIM =
019700         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
019800     MOVE 'COURSESET' TO CTR-HANDLER-NOME.
019900     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
020000     MOVE WS-CT-ERROS    TO CTR-ERROS.
020100     MOVE WS-CT-ADDS     TO CTR-ADDS.
020200     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
020300     MOVE WS-CT-DELETES  TO CTR-DELETES.
020400     IF WS-SEG-FIM >= WS-SEG-INICIO
020500        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
020600     ELSE
020700        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
020800                               WS-SEG-INICIO.
020900     WRITE REG-COUNTERS
021000           INVALID KEY REWRITE REG-COUNTERS.
021100     IF WS-BATCH-HAS-FAILED
021200        MOVE 'S' TO RUNCTL-FALHOU-SW
021300        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
021400        REWRITE REG-RUNCTL.
021500     CLOSE RUNCTL-MASTER COUNTERS-MASTER.
021600     DISPLAY 'COURSESET LINES=' WS-CT-LINHAS
021700             ' ERRORS=' WS-CT-ERROS
021800             ' ADDS='   WS-CT-ADDS
021900             ' UPDATES=' WS-CT-UPDATES.
022000 5000-SAIDA.
022100     EXIT.
022200 9000-ENCADEIA.
022300     IF WS-BATCH-HAS-FAILED
022400        CHAIN 'SYNCREL.EXE'.
022500     CHAIN 'CADCCRS.EXE'.
022600 8000-ENCERRA.
022700     GO TO 9000-ENCADEIA.
