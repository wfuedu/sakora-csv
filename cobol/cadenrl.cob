000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADENRL-COB.
000300 AUTHOR.        J. M. KRUEGER.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  14/02/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*  CADENRL-COB                                                  *
001000*-----------------------------------------------------------------
001100*  SISTEMA SINCAD - SINCRONISMO NOTURNO DO CADASTRO ACADEMICO.  *
001200*  PASSO 9(A) DE 10: CARGA DE MATRICULAS (ENROLLMENTS) A PARTIR *
001300*  DE ENROLLMENTS.CSV.  RODA LOGO APOS OS ENROLLMENT SETS FICAR *
001400*  CONHECIDOS - MESMA POSICAO LOGICA DO VINCULO DE TURMA.  LINHA*
001500*  CUJO ENROLLMENT SET NAO ESTIVER CORRENTE E IGNORADA; SE O    *
001600*  ENROLLMENT SET NEM EXISTIR NO MESTRE, A LINHA E CONTADA COMO *
001700*  ERRO (SEM ABORTAR).  GRAVA MEMBERSHIP-LOG MODO 'ENROLLMENT'  *
001800*  CARIMBADO COM A HORA DO RODADA.  AO FINAL, SALVO              *
001900*  RUNCTL-IGNORE-REMOCAO='S', TODA MATRICULA CUJO LOG NAO FOI    *
002000*  CARIMBADO NESTE RODADA E MARCADA "DROPPED" (CREDITOS=0).      *
002100*-----------------------------------------------------------------
002200*  HISTORICO DE ALTERACOES
002300*  DATA        PROGR   CHAMADO    DESCRICAO
002400*  14/02/1994  JMK     CH-0233    VERSAO INICIAL.                 CH-0233
002500*  05/08/1999  RCS     CH-0402    INCLUIDA BAIXA POR AUSENCIA NO  CH-0402
002600*                                 FEED (STATUS "DROPPED").        CH-0402
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT ENRL-IN          ASSIGN TO DISK
003500                              ORGANIZATION LINE SEQUENTIAL
003600                              FILE STATUS STATUS-ENRLIN.
003700     SELECT ENROLLSET-MASTER ASSIGN TO DISK
003800                              ORGANIZATION INDEXED
003900                              ACCESS MODE DYNAMIC
004000                              RECORD KEY CHAVE-MATRSET
004100                              FILE STATUS STATUS-MATRSET.
004200     SELECT ENROLLMENT-MASTER ASSIGN TO DISK
004300                              ORGANIZATION INDEXED
004400                              ACCESS MODE DYNAMIC
004500                              RECORD KEY CHAVE-MATRICULA
004600                              FILE STATUS STATUS-MATRICULA.
004700     SELECT MEMBERSHIP-LOG   ASSIGN TO DISK
004800                              ORGANIZATION INDEXED
004900                              ACCESS MODE DYNAMIC
005000                              RECORD KEY CHAVE-MBRLOG
005100                              FILE STATUS STATUS-MBRLOG.
005200     SELECT RUNCTL-MASTER    ASSIGN TO DISK
005300                              ORGANIZATION INDEXED
005400                              ACCESS MODE DYNAMIC
005500                              RECORD KEY CHAVE-RUNCTL
005600                              FILE STATUS STATUS-RUNCTL.
005700     SELECT CORRENTE-MASTER  ASSIGN TO DISK
005800                              ORGANIZATION INDEXED
005900                              ACCESS MODE DYNAMIC
006000                              RECORD KEY CHAVE-CORRENTE
006100                              FILE STATUS STATUS-CORRENTE.
006200     SELECT COUNTERS-MASTER  ASSIGN TO DISK
006300                              ORGANIZATION INDEXED
006400                              ACCESS MODE DYNAMIC
006500                              RECORD KEY CHAVE-COUNTERS
006600                              FILE STATUS STATUS-COUNTERS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  ENRL-IN
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID 'ENROLLMS.CSV'
007200     RECORD CONTAINS 400 CHARACTERS.
007300 01  REG-ENRL-IN                      PIC X(400).
007400     COPY ESETCOPY.
007500     COPY MBRCOPY.
007600     COPY WSCOMUM.
007700     COPY RPTCOPY.
007800 WORKING-STORAGE SECTION.
007900 01  STATUS-ENRLIN            PIC X(02) VALUE SPACES.
008000 01  STATUS-MATRSET           PIC X(02) VALUE SPACES.
008100 01  STATUS-MATRICULA         PIC X(02) VALUE SPACES.
008200 01  STATUS-MBRLOG            PIC X(02) VALUE SPACES.
008300 01  STATUS-RUNCTL            PIC X(02) VALUE SPACES.
008400 01  STATUS-CORRENTE          PIC X(02) VALUE SPACES.
008500 01  STATUS-COUNTERS          PIC X(02) VALUE SPACES.
008600 01  WS-CHAVES-DE-CONTROLE.
008700     05  WS-FIM-ARQUIVO-SW    PIC X(01) VALUE 'N'.
008800         88  WS-FIM-ARQUIVO       VALUE 'S'.
008900     05  WS-ARQ-AUSENTE-SW    PIC X(01) VALUE 'N'.
009000         88  WS-ARQ-AUSENTE       VALUE 'S'.
009100     05  WS-LINHA-VALIDA-SW   PIC X(01) VALUE 'S'.
009200         88  WS-LINHA-VALIDA      VALUE 'S'.
009300     05  WS-ESET-CORRENTE-SW  PIC X(01) VALUE 'N'.
009400         88  WS-ESET-CORRENTE     VALUE 'S'.
009500     05  WS-MATRIC-NOVA-SW    PIC X(01) VALUE 'N'.
009600         88  WS-MATRIC-E-NOVA     VALUE 'S'.
009700 01  WS-CONTADORES.
009800     05  WS-CT-LINHAS         PIC 9(06) COMP VALUE ZERO.
009900     05  WS-CT-ERROS          PIC 9(06) COMP VALUE ZERO.
010000     05  WS-CT-ADDS           PIC 9(06) COMP VALUE ZERO.
010100     05  WS-CT-UPDATES        PIC 9(06) COMP VALUE ZERO.
010200     05  WS-CT-DELETES        PIC 9(06) COMP VALUE ZERO.
010300 01  WS-CAMPOS-CSV.
010400     05  WS-QTD-CAMPOS        PIC 9(02) COMP VALUE ZERO.
010500     05  WS-F1                PIC X(20) VALUE SPACES.
010600     05  WS-F2                PIC X(20) VALUE SPACES.
010700     05  WS-F3                PIC X(20) VALUE SPACES.
010800     05  WS-F4                PIC X(20) VALUE SPACES.
010900     05  WS-F5                PIC X(20) VALUE SPACES.
011000     05  WS-F4-R REDEFINES WS-F4.
011100         10  WS-F4-INT        PIC 9(02).
011200         10  FILLER           PIC X.
011300         10  WS-F4-DEC        PIC 9(01).
011400         10  FILLER           PIC X(16).
011500 01  WS-RELOGIO.
011600     05  WS-HORA-INICIO       PIC 9(08) VALUE ZERO.
011700     05  WS-HORA-FIM          PIC 9(08) VALUE ZERO.
011800     05  WS-HORA-INI-R REDEFINES WS-HORA-INICIO.
011900         10  WS-HI-HH         PIC 9(02).
012000         10  WS-HI-MM         PIC 9(02).
012100         10  WS-HI-SS         PIC 9(02).
012200         10  WS-HI-CC         PIC 9(02).
012300     05  WS-HORA-FIM-R REDEFINES WS-HORA-FIM.
012400         10  WS-HF-HH         PIC 9(02).
012500         10  WS-HF-MM         PIC 9(02).
012600         10  WS-HF-SS         PIC 9(02).
012700         10  WS-HF-CC         PIC 9(02).
012800     05  WS-SEG-INICIO        PIC 9(05) COMP VALUE ZERO.
012900     05  WS-SEG-FIM           PIC 9(05) COMP VALUE ZERO.
013000 PROCEDURE DIVISION.
013100 0000-PRINCIPAL.
013200     PERFORM 0100-BEFORE       THRU 0100-SAIDA.
013300     PERFORM 1000-OPEN-FILES   THRU 1000-SAIDA.
013400     IF WS-ARQ-AUSENTE
013500        GO TO 8000-ENCERRA.
013600     PERFORM 2000-LER-LINHA    THRU 2000-SAIDA
013700         UNTIL WS-FIM-ARQUIVO.
013800     PERFORM 3000-PROCESS      THRU 3000-SAIDA.
013900     PERFORM 4000-CLEAN-UP     THRU 4000-SAIDA.
014000     PERFORM 5000-AFTER        THRU 5000-SAIDA.
014100     GO TO 9000-ENCADEIA.
014200 0100-BEFORE.
014300     MOVE ZERO  TO WS-CT-LINHAS WS-CT-ERROS WS-CT-ADDS
014400                   WS-CT-UPDATES WS-CT-DELETES.
014500     ACCEPT WS-HORA-INICIO FROM TIME.
014600 0100-SAIDA.
014700     EXIT.
014800 1000-OPEN-FILES.
014900     OPEN I-O RUNCTL-MASTER.
015000     MOVE '01' TO CHAVE-RUNCTL.
015100     READ RUNCTL-MASTER INVALID KEY
015200          DISPLAY 'CADENRL: RUNCTL AUSENTE - ASSUMINDO DEFAULT'.
015300     MOVE RUNCTL-IGNORE-SESSAO   TO WS-IGNORE-MISSING-SESSIONS.
015400     MOVE RUNCTL-IGNORE-REMOCAO  TO WS-IGNORE-MEMBER-REMOVALS.
015500     MOVE RUNCTL-INPUT-TIME      TO WS-BATCH-INPUT-TIME.
015600     OPEN I-O ENROLLSET-MASTER.
015700     OPEN I-O ENROLLMENT-MASTER.
015800     OPEN I-O MEMBERSHIP-LOG.
015900     OPEN I-O CORRENTE-MASTER.
016000     OPEN I-O COUNTERS-MASTER.
016100     OPEN INPUT ENRL-IN.
016200     IF STATUS-ENRLIN = '35'
016300        DISPLAY 'CADENRL: ENROLLMENTS.CSV NAO ENCONTRADO - '
016400                'PASSO IGNORADO'
016500        SET WS-ARQ-AUSENTE TO TRUE
016600        GO TO 1000-SAIDA.
016700     IF STATUS-ENRLIN NOT = '00'
016800        DISPLAY 'CADENRL: ERRO ' STATUS-ENRLIN
016900                ' AO ABRIR ENROLLMENTS.CSV'
017000        SET WS-BATCH-HAS-FAILED TO TRUE
017100        MOVE 'ENROLLMENT' TO WS-BATCH-FAILED-AT-STEP
017200        SET WS-ARQ-AUSENTE TO TRUE.
017300 1000-SAIDA.
017400     EXIT.
017500 2000-LER-LINHA.
017600     READ ENRL-IN INTO REG-ENRL-IN
017700          AT END
017800             SET WS-FIM-ARQUIVO TO TRUE
017900             GO TO 2000-SAIDA.
018000     ADD 1 TO WS-CT-LINHAS.
018100     PERFORM 2100-VALIDAR-LINHA THRU 2100-SAIDA.
018200     IF NOT WS-LINHA-VALIDA
018300        ADD 1 TO WS-CT-ERROS
018400        GO TO 2000-SAIDA.
018500     PERFORM 2150-CONFERE-MATRSET THRU 2150-SAIDA.
018600     IF NOT WS-ESET-CORRENTE
018700        GO TO 2000-SAIDA.
018800     MOVE WS-F1 TO ESET-EID.
018900     READ ENROLLSET-MASTER INVALID KEY
019000          DISPLAY 'CADENRL: ENROLLMENT SET ' WS-F1
019100                  ' INEXISTENTE'
019200          ADD 1 TO WS-CT-ERROS
019300          GO TO 2000-SAIDA.
019400     PERFORM 2200-APLICAR-LINHA THRU 2200-SAIDA.
019500 2000-SAIDA.
019600     EXIT.
019700 2100-VALIDAR-LINHA.
019800     SET WS-LINHA-VALIDA TO TRUE.
019900     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5.
020000     MOVE ZERO   TO WS-QTD-CAMPOS.
020100     UNSTRING REG-ENRL-IN DELIMITED BY ','
020200         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5
020300         TALLYING IN WS-QTD-CAMPOS.
020400     IF WS-QTD-CAMPOS < 5
020500        SET WS-LINHA-VALIDA TO FALSE
020600        GO TO 2100-SAIDA.
020700     IF WS-F1 = SPACES OR WS-F2 = SPACES OR WS-F3 = SPACES
020800        SET WS-LINHA-VALIDA TO FALSE.
020900 2100-SAIDA.
021000     EXIT.
021100 2150-CONFERE-MATRSET.
021200     SET WS-ESET-CORRENTE TO TRUE.
021300     IF NOT IGNORE-MISSING-SESSIONS
021400        GO TO 2150-SAIDA.
021500     MOVE 'MATRSET' TO CORRENTE-TIPO.
021600     MOVE WS-F1     TO CORRENTE-EID.
021700     READ CORRENTE-MASTER INVALID KEY
021800          SET WS-ESET-CORRENTE TO FALSE.
021900 2150-SAIDA.
022000     EXIT.
022100 2200-APLICAR-LINHA.
022200     MOVE WS-F1 TO MATRIC-ESET-EID.
022300     MOVE WS-F2 TO MATRIC-USER-EID.
022400     READ ENROLLMENT-MASTER INVALID KEY
022500          SET WS-MATRIC-E-NOVA TO TRUE.
022600     MOVE WS-F3     TO MATRIC-STATUS.
022700     MOVE WS-F4-INT TO MATRIC-CREDITOS.
022800     MOVE WS-F4-DEC TO MATRIC-CREDITOS (3:1).
022900     MOVE WS-F5     TO MATRIC-ESQUEMA-NOTA.
023000     IF WS-MATRIC-E-NOVA
023100        WRITE REG-MATRICULA
023200        ADD 1 TO WS-CT-ADDS
023300        SET WS-MATRIC-E-NOVA TO FALSE
023400     ELSE
023500        REWRITE REG-MATRICULA
023600        ADD 1 TO WS-CT-UPDATES.
023700     IF IGNORE-MEMBER-REMOVALS
023800        GO TO 2200-SAIDA.
023900     MOVE WS-F2      TO MBRLOG-USER-EID.
024000     MOVE WS-F1      TO MBRLOG-CONTAINER-EID.
024100     MOVE 'ENROLLMENT'  TO MBRLOG-MODO.
024200     READ MEMBERSHIP-LOG INVALID KEY
024300          MOVE SPACES TO MBRLOG-PAPEL
024400          MOVE WS-BATCH-INPUT-TIME TO MBRLOG-INPUT-TIME
024500          WRITE REG-MBRLOG
024600          GO TO 2200-SAIDA.
024700     MOVE WS-BATCH-INPUT-TIME TO MBRLOG-INPUT-TIME.
024800     REWRITE REG-MBRLOG.
024900 2200-SAIDA.
025000     EXIT.
025100*-----------------------------------------------------------------
025200*  3000-PROCESS - BAIXA ("DROPPED") DE MATRICULA CUJO LOG NAO
025300*  FOI CARIMBADO NESTE RODADA.  QUANDO RUNCTL-IGNORE-SESSAO='S',
025400*  SO CONSIDERA LOG DE ENROLLMENT SET AINDA CORRENTE.
025500*-----------------------------------------------------------------
025600 3000-PROCESS.
025700     IF IGNORE-MEMBER-REMOVALS
025800        GO TO 3000-SAIDA.
025900     MOVE SPACES     TO MBRLOG-USER-EID MBRLOG-CONTAINER-EID.
026000     MOVE 'ENROLLMENT' TO MBRLOG-MODO.
026100     MOVE LOW-VALUES TO MBRLOG-USER-EID MBRLOG-CONTAINER-EID.
026200     START MEMBERSHIP-LOG KEY NOT < CHAVE-MBRLOG
026300           INVALID KEY GO TO 3000-SAIDA.
026400 3010-LOOP-LOG.
026500     READ MEMBERSHIP-LOG NEXT RECORD
026600          AT END GO TO 3000-SAIDA.
026700     IF MBRLOG-MODO NOT = 'ENROLLMENT'
026800        GO TO 3010-LOOP-LOG.
026900     IF MBRLOG-INPUT-TIME = WS-BATCH-INPUT-TIME
027000        GO TO 3010-LOOP-LOG.
027100     IF IGNORE-MISSING-SESSIONS
027200        MOVE 'MATRSET' TO CORRENTE-TIPO
027300        MOVE MBRLOG-CONTAINER-EID TO CORRENTE-EID
027400        READ CORRENTE-MASTER INVALID KEY
027500             GO TO 3010-LOOP-LOG.
027600     MOVE MBRLOG-CONTAINER-EID TO MATRIC-ESET-EID.
027700     MOVE MBRLOG-USER-EID      TO MATRIC-USER-EID.
027800     READ ENROLLMENT-MASTER INVALID KEY GO TO 3010-LOOP-LOG.
027900     MOVE 'DROPPED' TO MATRIC-STATUS.
028000     MOVE ZERO      TO MATRIC-CREDITOS.
028100     REWRITE REG-MATRICULA.
028200     ADD 1 TO WS-CT-DELETES.
028300     GO TO 3010-LOOP-LOG.
028400 3000-SAIDA.
028500     EXIT.
028600 4000-CLEAN-UP.
028700     CLOSE ENRL-IN ENROLLSET-MASTER ENROLLMENT-MASTER
028800           MEMBERSHIP-LOG.
028900 4000-SAIDA.
029000     EXIT.
029100 5000-AFTER.
029200     ACCEPT WS-HORA-FIM FROM TIME.
029300     COMPUTE WS-SEG-INICIO =
029400         (WS-HI-HH * 3600) + (WS-HI-MM * 60) + WS-HI-SS.
029500     COMPUTE WS-SEG-FIM =
029600         (WS-HF-HH * 3600) + (WS-HF-MM * 60) + WS-HF-SS.
029700     MOVE 'ENROLLMENT' TO CTR-HANDLER-NOME.
029800     MOVE WS-CT-LINHAS   TO CTR-LINHAS.
029900     MOVE WS-CT-ERROS    TO CTR-ERROS.
030000     MOVE WS-CT-ADDS     TO CTR-ADDS.
030100     MOVE WS-CT-UPDATES  TO CTR-UPDATES.
030200     MOVE WS-CT-DELETES  TO CTR-DELETES.
030300     IF WS-SEG-FIM >= WS-SEG-INICIO
030400        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM - WS-SEG-INICIO
030500     ELSE
030600        COMPUTE CTR-SEGUNDOS = WS-SEG-FIM + 86400 -
030700                               WS-SEG-INICIO.
030800     WRITE REG-COUNTERS
030900           INVALID KEY REWRITE REG-COUNTERS.
031000     IF WS-BATCH-HAS-FAILED
031100        MOVE 'S' TO RUNCTL-FALHOU-SW
031200        MOVE WS-BATCH-FAILED-AT-STEP TO RUNCTL-FALHOU-EM
031300        REWRITE REG-RUNCTL.
031400     CLOSE RUNCTL-MASTER CORRENTE-MASTER COUNTERS-MASTER.
031500     DISPLAY 'ENROLLMENT LINES=' WS-CT-LINHAS
031600             ' ERRORS=' WS-CT-ERROS
031700             ' ADDS='   WS-CT-ADDS
031800             ' UPDATES=' WS-CT-UPDATES
031900             ' DELETES=' WS-CT-DELETES.
032000 5000-SAIDA.
032100     EXIT.
032200 9000-ENCADEIA.
032300     IF WS-BATCH-HAS-FAILED
032400        CHAIN 'SYNCREL.EXE'.
032500     CHAIN 'CADCMEM.EXE'.
032600 8000-ENCERRA.
032700     GO TO 9000-ENCADEIA.
